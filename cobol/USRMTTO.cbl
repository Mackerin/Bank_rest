000100*****************************************************************
000110* PROGRAMA    USRMTTO
000120* SISTEMA     ADMINISTRACION DE TARJETAS - BANCO DEL VALLE
000130* PROPOSITO   PROCESO BATCH DE MANTENIMIENTO DE USUARIOS: ALTA,
000140*             MODIFICACION, BAJA Y REACTIVACION, CON CONTROL DE
000150*             UNICIDAD DE NOMBRE DE USUARIO Y DE CORREO.
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. USRMTTO.
000190 AUTHOR. J. CABRERA.
000200 INSTALLATION. BANCO DEL VALLE - CENTRO DE COMPUTOS.
000210 DATE-WRITTEN. 09/12/91.
000220 DATE-COMPILED.
000230 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000240     SISTEMAS.
000250*****************************************************************
000260* HISTORIA DE CAMBIOS
000270*-----------------------------------------------------------
000280* FECHA     AUTOR  PETIC.   DESCRIPCION
000290*-----------------------------------------------------------
000300* 09/12/91  JCA    S-0150   VERSION INICIAL. ALTA DE USUARIOS
000310*                           CON VALIDACION DE UNICIDAD DE
000320*                           NOMBRE DE USUARIO.
000330* 03/08/92  JCA    S-0158   VALIDACION DE UNICIDAD DE CORREO
000340*                           ELECTRONICO AL DAR DE ALTA.
000350* 06/22/94  MQU    S-0210   BAJA (INACTIVACION) Y REACTIVACION
000360*                           DE USUARIOS.
000370* 10/05/95  MQU    S-0228   MODIFICACION DE DATOS DE USUARIO Y
000380*                           CONTROL DE UNICIDAD DE CORREO EN
000390*                           EL CAMBIO.
000400* 05/17/97  DPA    S-0289   VALIDACION DE LONGITUD DEL NOMBRE
000410*                           DE USUARIO (3 A 50 CARACTERES).
000420* 01/28/99  DPA    S-0330   AJUSTE DE SIGLO EN LA FECHA DE
000430*                           PROCESO PARA EL AÑO 2000.
000440* 07/11/02  LTO    S-0370   ROL POR DEFECTO 'USER' CUANDO LA
000450*                           SOLICITUD DE ALTA VIENE EN BLANCO.
000460* 04/03/04  NBR    S-0395   REPORTE DE ALTAS Y BAJAS: TOTALES
000470*                           DE ACEPTADOS Y RECHAZADOS.
000480*****************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT USUARIOS ASSIGN TO USUARIOS
000560             ORGANIZATION IS LINE SEQUENTIAL
000570             FILE STATUS IS FS-USUARIOS.
000580
000590     SELECT SOLICITUD-MTTO ASSIGN TO SOLICMTU
000600             ORGANIZATION IS LINE SEQUENTIAL
000610             FILE STATUS IS FS-SOLICMTU.
000620
000630     SELECT USUARIOS-SALIDA ASSIGN TO USRSAL
000640             ORGANIZATION IS LINE SEQUENTIAL
000650             FILE STATUS IS FS-USRSAL.
000660
000670     SELECT REPORTE ASSIGN TO REPORTE
000680             ORGANIZATION IS LINE SEQUENTIAL
000690             FILE STATUS IS FS-REPORTE.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  USUARIOS
000740     LABEL RECORD STANDARD.
000750 01  USR-REG.
000760     05 USR-ID               PIC 9(9).
000770     05 USR-LOGIN            PIC X(50).
000780     05 USR-EMAIL            PIC X(100).
000790     05 USR-NOMBRE           PIC X(50).
000800     05 USR-APELLIDO         PIC X(50).
000810     05 USR-TELEFONO         PIC X(20).
000820     05 USR-ROL              PIC X(10).
000830     05 USR-ACTIVO           PIC X(1).
000840
000850*---------------------------------------------------------------
000860* ARCHIVO DE SOLICITUDES DE MANTENIMIENTO DE USUARIOS. LAYOUT
000870* PROPIO DE ESTE PROCESO (NO PROVIENE DEL PADRON DE USUARIOS).
000880*---------------------------------------------------------------
000890 FD  SOLICITUD-MTTO
000900     LABEL RECORD STANDARD.
000910 01  UREQ-REG.
000920     05 UREQ-ACCION           PIC X(8).
000930     05 UREQ-USUARIO-ID       PIC 9(9).
000940     05 UREQ-LOGIN            PIC X(50).
000950     05 UREQ-EMAIL            PIC X(100).
000960     05 UREQ-NOMBRE           PIC X(50).
000970     05 UREQ-APELLIDO         PIC X(50).
000980     05 UREQ-TELEFONO         PIC X(20).
000990     05 UREQ-ROL              PIC X(10).
001000     05 FILLER                PIC X(3).
001010
001020 FD  USUARIOS-SALIDA
001030     LABEL RECORD STANDARD.
001040 01  USR-REG-SAL.
001050     05 USRSAL-ID             PIC 9(9).
001060     05 USRSAL-LOGIN          PIC X(50).
001070     05 USRSAL-EMAIL          PIC X(100).
001080     05 USRSAL-NOMBRE         PIC X(50).
001090     05 USRSAL-APELLIDO       PIC X(50).
001100     05 USRSAL-TELEFONO       PIC X(20).
001110     05 USRSAL-ROL            PIC X(10).
001120     05 USRSAL-ACTIVO         PIC X(1).
001130
001140 FD  REPORTE
001150     LABEL RECORD STANDARD.
001160 01  LINEA-REPORTE            PIC X(132).
001170
001180 WORKING-STORAGE SECTION.
001190 01  FS-USUARIOS              PIC X(2).
001200     88 FS-USUARIOS-OK        VALUE '00'.
001210 01  FS-SOLICMTU              PIC X(2).
001220     88 FS-SOLICMTU-OK        VALUE '00'.
001230 01  FS-USRSAL                PIC X(2).
001240     88 FS-USRSAL-OK          VALUE '00'.
001250 01  FS-REPORTE               PIC X(2).
001260     88 FS-REPORTE-OK         VALUE '00'.
001270
001280 01  WS-EOF-MTTO              PIC 9 VALUE 0.
001290     88 WS-HAY-MAS-MTTO       VALUE 0.
001300     88 WS-FIN-MTTO           VALUE 1.
001310
001320*---------------------------------------------------------------
001330* TABLA DE USUARIOS EN MEMORIA - CARGADA DESDE EL PADRON DE
001340* ENTRADA, ORDENADA POR USR-ID (COMO EL PADRON EN DISCO).
001350*---------------------------------------------------------------
001360 01  USUARIO-TABLA.
001370     05 USUARIO-ITEM OCCURS 1000 TIMES.
001380        10 UT-ID              PIC 9(9).
001390        10 UT-LOGIN           PIC X(50).
001400        10 UT-EMAIL           PIC X(100).
001410        10 UT-NOMBRE          PIC X(50).
001420        10 UT-APELLIDO        PIC X(50).
001430        10 UT-TELEFONO        PIC X(20).
001440        10 UT-ROL             PIC X(10).
001450        10 UT-ACTIVO          PIC X(1).
001460 01  WS-CANT-USUARIOS         PIC 9(4) COMP VALUE 0.
001470 01  WS-MAX-USR-ID            PIC 9(9) COMP VALUE 0.
001480
001490*---------------------------------------------------------------
001500* INDICES, CONTADORES Y SWITCHES DE TRABAJO.
001510*---------------------------------------------------------------
001520 77  WS-IX                    PIC 9(4) COMP VALUE 0.
001530 77  WS-IX-2                  PIC 9(4) COMP VALUE 0.
001540
001550 01  WS-SW-ENCONTRADO         PIC 9 VALUE 0.
001560     88 WS-USUARIO-ENCONTRADO     VALUE 1.
001570     88 WS-USUARIO-NO-ENCONTRADO  VALUE 0.
001580 01  WS-SW-LOGIN-DUP          PIC 9 VALUE 0.
001590     88 WS-LOGIN-DUPLICADO        VALUE 1.
001600     88 WS-LOGIN-NO-DUPLICADO     VALUE 0.
001610 01  WS-SW-EMAIL-DUP          PIC 9 VALUE 0.
001620     88 WS-EMAIL-DUPLICADO        VALUE 1.
001630     88 WS-EMAIL-NO-DUPLICADO     VALUE 0.
001640 01  WS-SW-LONGITUD-OK        PIC 9 VALUE 1.
001650     88 WS-LONGITUD-VALIDA        VALUE 1.
001660     88 WS-LONGITUD-INVALIDA      VALUE 0.
001670
001680 01  WS-MOTIVO-RECHAZO        PIC X(40) VALUE SPACES.
001690
001700 77  WS-CTR-ACEPTADOS         PIC 9(7) COMP VALUE 0.
001710 77  WS-CTR-RECHAZADOS        PIC 9(7) COMP VALUE 0.
001720
001730*---------------------------------------------------------------
001740* FECHA DE PROCESO - VER S-0330 (AJUSTE DE SIGLO PARA EL 2000).
001750* SE USA SOLO PARA EL ENCABEZADO DEL REPORTE.
001760*---------------------------------------------------------------
001770 01  WS-FECHA-SISTEMA         PIC 9(6).
001780 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001790     05 WS-FS-AA              PIC 9(2).
001800     05 WS-FS-MM              PIC 9(2).
001810     05 WS-FS-DD              PIC 9(2).
001820 01  WS-SIGLO                 PIC 9(2) VALUE 0.
001830 01  WS-FECHA-PROCESO         PIC 9(8) VALUE 0.
001840 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001850     05 WS-FP-ANIO            PIC 9(4).
001860     05 WS-FP-MES             PIC 9(2).
001870     05 WS-FP-DIA             PIC 9(2).
001880
001890*---------------------------------------------------------------
001900* VALIDACION DE LONGITUD DEL NOMBRE DE USUARIO (S-0289): DEBE
001910* TENER ENTRE 3 Y 50 CARACTERES.
001920*---------------------------------------------------------------
001930 01  WS-LOGIN-ENTRADA         PIC X(50) VALUE SPACES.
001940 01  WS-LOGIN-ENTRADA-R REDEFINES WS-LOGIN-ENTRADA.
001950     05 WS-LE-CARACTER OCCURS 50 TIMES PIC X(1).
001960 77  WS-LOGIN-LONGITUD        PIC 9(2) COMP VALUE 0.
001970 01  WS-LOGIN-POS             PIC 9(2) COMP VALUE 0.
001980
001990*---------------------------------------------------------------
002000* LINEAS DE ENCABEZADO E IMPRESION DEL REPORTE DE ALTAS/BAJAS.
002010*---------------------------------------------------------------
002020 01  LINEA-TITULO.
002030     05 FILLER                PIC X(20) VALUE
002040            'USRMTTO - REPORTE'.
002050     05 FILLER                PIC X(20) VALUE 'DE MANTENIMIENTOS'.
002060     05 FILLER                PIC X(92) VALUE SPACES.
002070
002080 01  LINEA-COLUMNAS.
002090     05 FILLER                PIC X(9)  VALUE 'ACCION'.
002100     05 FILLER                PIC X(11) VALUE 'USUARIO'.
002110     05 FILLER                PIC X(22) VALUE 'LOGIN'.
002120     05 FILLER                PIC X(11) VALUE 'RESULTADO'.
002130     05 FILLER                PIC X(40) VALUE 'MOTIVO DE RECHAZO'.
002140     05 FILLER                PIC X(39) VALUE SPACES.
002150
002160 01  LINEA-DET-MTTO.
002170     05 LDU-ACCION            PIC X(9).
002180     05 LDU-USR-ID            PIC Z(8)9.
002190     05 FILLER                PIC X(2) VALUE SPACES.
002200     05 LDU-LOGIN             PIC X(22).
002210     05 LDU-RESULTADO         PIC X(11).
002220     05 LDU-MOTIVO            PIC X(40).
002230     05 FILLER                PIC X(39) VALUE SPACES.
002240
002250 01  LINEA-TOTALES.
002260     05 LTOT-ETIQUETA         PIC X(40).
002270     05 LTOT-CANT             PIC ZZZ,ZZ9.
002280     05 FILLER                PIC X(85) VALUE SPACES.
002290
002300 01  LINEA-BLANCO             PIC X(132) VALUE SPACES.
002310
002320 PROCEDURE DIVISION.
002330 0000-CONTROL-PRINCIPAL.
002340* INVOCA 1000-APERTURA-Y-CARGA: ABRE LOS ARCHIVOS Y CARGA LAS
002350* TABLAS EN MEMORIA.
002360* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
002370     PERFORM 1000-APERTURA-Y-CARGA THRU 1000-EXIT.
002380* INVOCA 2000-PROCESAR-SOLICITUD: DISTRIBUYE LA SOLICITUD SEGUN SU
002390* TIPO.
002400* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
002410     PERFORM 2000-PROCESAR-SOLICITUD THRU 2000-EXIT
002420             UNTIL WS-FIN-MTTO.
002430* INVOCA 8000-CIERRE-DE-CORRIDA: CIERRA ARCHIVOS Y EMITE LOS
002440* TOTALES DE CONTROL.
002450* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
002460     PERFORM 8000-CIERRE-DE-CORRIDA THRU 8000-EXIT.
002470* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
002480* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
002490     PERFORM 9000-FINAL THRU 9000-EXIT.
002500* TERMINA LA CORRIDA.
002510     STOP RUN.
002520
002530 1000-APERTURA-Y-CARGA.
002540* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
002550     OPEN INPUT USUARIOS.
002560* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
002570* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
002580     IF NOT FS-USUARIOS-OK
002590* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
002600        DISPLAY 'USRMTTO - ERROR AL ABRIR USUARIOS: ' FS-USUARIOS
002610* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
002620* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
002630        PERFORM 9000-FINAL THRU 9000-EXIT
002640* TERMINA LA CORRIDA.
002650        STOP RUN
002660     END-IF
002670
002680* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
002690     OPEN INPUT SOLICITUD-MTTO.
002700* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
002710* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
002720     IF NOT FS-SOLICMTU-OK
002730* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
002740        DISPLAY 'USRMTTO - ERROR AL ABRIR SOLICMTU: '
002750                FS-SOLICMTU
002760* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
002770* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
002780        PERFORM 9000-FINAL THRU 9000-EXIT
002790* TERMINA LA CORRIDA.
002800        STOP RUN
002810     END-IF
002820
002830* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
002840     OPEN OUTPUT USUARIOS-SALIDA.
002850* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
002860* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
002870     IF NOT FS-USRSAL-OK
002880* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
002890        DISPLAY 'USRMTTO - ERROR AL ABRIR USRSAL: ' FS-USRSAL
002900* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
002910* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
002920        PERFORM 9000-FINAL THRU 9000-EXIT
002930* TERMINA LA CORRIDA.
002940        STOP RUN
002950     END-IF
002960
002970* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
002980     OPEN OUTPUT REPORTE.
002990* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003000* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
003010     IF NOT FS-REPORTE-OK
003020* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003030        DISPLAY 'USRMTTO - ERROR AL ABRIR REPORTE: ' FS-REPORTE
003040* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003050* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003060        PERFORM 9000-FINAL THRU 9000-EXIT
003070* TERMINA LA CORRIDA.
003080        STOP RUN
003090     END-IF
003100
003110* TOMA LA FECHA DEL RELOJ DEL SISTEMA COMO FECHA DE PROCESO.
003120     ACCEPT WS-FECHA-SISTEMA FROM DATE.
003130* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003140* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
003150     IF WS-FS-AA < 50
003160* PASA 20 A SIGLO.
003170        MOVE 20 TO WS-SIGLO
003180* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
003190* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
003200     ELSE
003210* PASA 19 A SIGLO.
003220        MOVE 19 TO WS-SIGLO
003230     END-IF
003240* CALCULA FP ANIO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
003250* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
003260     COMPUTE WS-FP-ANIO = WS-SIGLO * 100 + WS-FS-AA.              S0330DPA
003270* PASA FS MM A FP MES.
003280     MOVE WS-FS-MM TO WS-FP-MES.
003290* PASA FS DD A FP DIA.
003300     MOVE WS-FS-DD TO WS-FP-DIA.
003310
003320* INVOCA 1300-CARGAR-USUARIOS: CARGA EL MAESTRO DE USUARIOS EN LA
003330* TABLA.
003340* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
003350     PERFORM 1300-CARGAR-USUARIOS THRU 1300-EXIT.
003360
003370* PASA LINEA TITULO A LINEA REPORTE.
003380     MOVE LINEA-TITULO TO LINEA-REPORTE.
003390* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
003400     WRITE LINEA-REPORTE.
003410* PASA LINEA BLANCO A LINEA REPORTE.
003420     MOVE LINEA-BLANCO TO LINEA-REPORTE.
003430* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
003440     WRITE LINEA-REPORTE.
003450* PASA LINEA COLUMNAS A LINEA REPORTE.
003460     MOVE LINEA-COLUMNAS TO LINEA-REPORTE.
003470* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
003480     WRITE LINEA-REPORTE.
003490
003500* INVOCA 1900-LEER-SOLICITUD: LEE LA SIGUIENTE SOLICITUD DEL
003510* ARCHIVO DE ENTRADA.
003520* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003530     PERFORM 1900-LEER-SOLICITUD THRU 1900-EXIT.
003540 1000-EXIT.
003550     EXIT.
003560
003570 1300-CARGAR-USUARIOS.
003580* PASA 0 A CANT USUARIOS.
003590     MOVE 0 TO WS-CANT-USUARIOS.
003600* PASA 0 A MAX USR ID.
003610     MOVE 0 TO WS-MAX-USR-ID.
003620 1300-LEER-USUARIO.
003630* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
003640     READ USUARIOS
003650         AT END GO TO 1300-EXIT
003660     END-READ
003670* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
003680     ADD 1 TO WS-CANT-USUARIOS
003690* PASA ID A ID.
003700     MOVE USR-ID        TO UT-ID(WS-CANT-USUARIOS)
003710* PASA LOGIN A LOGIN.
003720     MOVE USR-LOGIN     TO UT-LOGIN(WS-CANT-USUARIOS)
003730* PASA EMAIL A EMAIL.
003740     MOVE USR-EMAIL     TO UT-EMAIL(WS-CANT-USUARIOS)
003750* PASA NOMBRE A NOMBRE.
003760     MOVE USR-NOMBRE    TO UT-NOMBRE(WS-CANT-USUARIOS)
003770* PASA APELLIDO A APELLIDO.
003780     MOVE USR-APELLIDO  TO UT-APELLIDO(WS-CANT-USUARIOS)
003790* PASA TELEFONO A TELEFONO.
003800     MOVE USR-TELEFONO  TO UT-TELEFONO(WS-CANT-USUARIOS)
003810* PASA ROL A ROL.
003820     MOVE USR-ROL       TO UT-ROL(WS-CANT-USUARIOS)
003830* PASA ACTIVO A ACTIVO.
003840     MOVE USR-ACTIVO    TO UT-ACTIVO(WS-CANT-USUARIOS)
003850* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003860* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
003870     IF USR-ID > WS-MAX-USR-ID
003880* PASA ID A MAX USR ID.
003890        MOVE USR-ID TO WS-MAX-USR-ID
003900     END-IF
003910* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
003920     GO TO 1300-LEER-USUARIO.
003930 1300-EXIT.
003940     EXIT.
003950
003960 1900-LEER-SOLICITUD.
003970* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
003980     READ SOLICITUD-MTTO
003990         AT END MOVE 1 TO WS-EOF-MTTO
004000     END-READ.
004010 1900-EXIT.
004020     EXIT.
004030
004040 2000-PROCESAR-SOLICITUD.
004050* SEGUN EL TIPO DE SOLICITUD O ACCION RECIBIDA, DERIVA AL
004060* PROCESO QUE APLICA LA REGLA DE NEGOCIO CORRESPONDIENTE.
004070     EVALUATE UREQ-ACCION
004080* CASO 'CREATE':
004090* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
004100         WHEN 'CREATE'
004110* INVOCA 3000-CREAR-USUARIO: DA DE ALTA UN USUARIO NUEVO.
004120* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
004130             PERFORM 3000-CREAR-USUARIO THRU 3000-EXIT
004140* CASO 'UPDATE':
004150* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
004160         WHEN 'UPDATE'
004170* INVOCA 3300-ACTUALIZAR-USUARIO: APLICA LA ACTUALIZACION DE DATOS
004180* DEL USUARIO.
004190* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
004200             PERFORM 3300-ACTUALIZAR-USUARIO THRU 3300-EXIT
004210* CASO 'DELETE':
004220* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
004230         WHEN 'DELETE'
004240* INVOCA 3500-BAJA-USUARIO: DESACTIVA AL USUARIO (BAJA LOGICA).
004250* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
004260             PERFORM 3500-BAJA-USUARIO THRU 3500-EXIT
004270* CASO 'ACTIVATE':
004280* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
004290         WHEN 'ACTIVATE'
004300* INVOCA 3600-REACTIVAR-USUARIO: REACTIVA AL USUARIO DADO DE BAJA.
004310* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
004320             PERFORM 3600-REACTIVAR-USUARIO THRU 3600-EXIT
004330* CASO NO PREVISTO EN EL CATALOGO DE ACCIONES.
004340* SE RECHAZA POR TIPO O ACCION DESCONOCIDA.
004350         WHEN OTHER
004360* PASA 0 A IX.
004370             MOVE 0 TO WS-IX
004380* MOTIVO DE RECHAZO PARA EL REPORTE: ACCION DESCONOCIDA.
004390             MOVE 'ACCION DESCONOCIDA' TO WS-MOTIVO-RECHAZO
004400* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
004410* DE MANTENIMIENTO.
004420* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
004430             PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
004440     END-EVALUATE
004450* INVOCA 1900-LEER-SOLICITUD: LEE LA SIGUIENTE SOLICITUD DEL
004460* ARCHIVO DE ENTRADA.
004470* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
004480     PERFORM 1900-LEER-SOLICITUD THRU 1900-EXIT.
004490 2000-EXIT.
004500     EXIT.
004510
004520*---------------------------------------------------------------
004530* ALTA DE USUARIO (S-0150/S-0158/S-0289/S-0370).
004540*---------------------------------------------------------------
004550 3000-CREAR-USUARIO.                                              S0150JCA
004560* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004570* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
004580     IF WS-CANT-USUARIOS = 1000
004590* PASA 0 A IX.
004600        MOVE 0 TO WS-IX
004610* MOTIVO DE RECHAZO PARA EL REPORTE: TABLA DE USUARIOS LLENA.
004620        MOVE 'TABLA DE USUARIOS LLENA' TO WS-MOTIVO-RECHAZO
004630* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
004640* DE MANTENIMIENTO.
004650* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
004660        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
004670* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
004680* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
004690     ELSE
004700* PASA UREQ LOGIN A LOGIN ENTRADA.
004710        MOVE UREQ-LOGIN TO WS-LOGIN-ENTRADA
004720* INVOCA 6900-VALIDAR-LONGITUD-LOGIN: VERIFICA LA LONGITUD DEL
004730* LOGIN DEL USUARIO.
004740* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
004750        PERFORM 6900-VALIDAR-LONGITUD-LOGIN THRU 6900-EXIT
004760* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004770* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
004780        IF WS-LONGITUD-INVALIDA
004790* PASA 0 A IX.
004800           MOVE 0 TO WS-IX
004810* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
004820           MOVE 'LOGIN FUERA DE RANGO (3-50)' TO
004830                WS-MOTIVO-RECHAZO
004840* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
004850* DE MANTENIMIENTO.
004860* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
004870           PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
004880* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
004890* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
004900        ELSE
004910* INVOCA 6500-VALIDAR-USUARIO-NUEVO: VERIFICA QUE LOGIN Y CORREO
004920* NO ESTEN YA REGISTRADOS.
004930* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
004940           PERFORM 6500-VALIDAR-USUARIO-NUEVO THRU 6500-EXIT
004950* VERIFICA QUE EL LOGIN NO ESTE YA REGISTRADO.
004960* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
004970           IF WS-LOGIN-DUPLICADO
004980* PASA 0 A IX.
004990              MOVE 0 TO WS-IX
005000* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
005010              MOVE 'NOMBRE DE USUARIO YA EXISTE' TO
005020                   WS-MOTIVO-RECHAZO
005030* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
005040* DE MANTENIMIENTO.
005050* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
005060              PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
005070* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
005080* (VER LA VALIDACION INMEDIATA ANTERIOR).
005090           ELSE
005100* VERIFICA QUE EL CORREO NO ESTE YA REGISTRADO POR OTRO USUARIO.
005110* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
005120              IF WS-EMAIL-DUPLICADO
005130* PASA 0 A IX.
005140                 MOVE 0 TO WS-IX
005150* MOTIVO DE RECHAZO PARA EL REPORTE: CORREO YA EXISTE.
005160                 MOVE 'CORREO YA EXISTE' TO WS-MOTIVO-RECHAZO
005170* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
005180* DE MANTENIMIENTO.
005190* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
005200                 PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
005210* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
005220* (VER LA VALIDACION INMEDIATA ANTERIOR).
005230              ELSE
005240* INVOCA 3050-ARMAR-USUARIO-NUEVO: ARMA LOS DATOS DEL USUARIO
005250* NUEVO.
005260* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
005270                 PERFORM 3050-ARMAR-USUARIO-NUEVO THRU 3050-EXIT
005280* INVOCA 3080-ACEPTAR-MTTO: APLICA EL CAMBIO ACEPTADO Y REPORTA EL
005290* RESULTADO.
005300* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
005310                 PERFORM 3080-ACEPTAR-MTTO THRU 3080-EXIT
005320              END-IF
005330           END-IF
005340        END-IF
005350     END-IF.
005360 3000-EXIT.
005370     EXIT.
005380
005390 3050-ARMAR-USUARIO-NUEVO.
005400* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
005410     ADD 1 TO WS-CANT-USUARIOS.
005420* PASA CANT USUARIOS A IX.
005430     MOVE WS-CANT-USUARIOS TO WS-IX.
005440* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
005450     ADD 1 TO WS-MAX-USR-ID.
005460* PASA MAX USR ID A ID.
005470     MOVE WS-MAX-USR-ID TO UT-ID(WS-IX).
005480* PASA UREQ LOGIN A LOGIN.
005490     MOVE UREQ-LOGIN TO UT-LOGIN(WS-IX).
005500* PASA UREQ EMAIL A EMAIL.
005510     MOVE UREQ-EMAIL TO UT-EMAIL(WS-IX).
005520* PASA UREQ NOMBRE A NOMBRE.
005530     MOVE UREQ-NOMBRE TO UT-NOMBRE(WS-IX).
005540* PASA UREQ APELLIDO A APELLIDO.
005550     MOVE UREQ-APELLIDO TO UT-APELLIDO(WS-IX).
005560* PASA UREQ TELEFONO A TELEFONO.
005570     MOVE UREQ-TELEFONO TO UT-TELEFONO(WS-IX).
005580* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
005590* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
005600     IF UREQ-ROL = SPACES                                         S0370LTO
005610* CARGA 'USER' EN ROL.
005620        MOVE 'USER' TO UT-ROL(WS-IX)
005630* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
005640* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
005650     ELSE
005660* PASA UREQ ROL A ROL.
005670        MOVE UREQ-ROL TO UT-ROL(WS-IX)
005680     END-IF
005690* CARGA 'Y' EN ACTIVO.
005700     MOVE 'Y' TO UT-ACTIVO(WS-IX).
005710 3050-EXIT.
005720     EXIT.
005730
005740*---------------------------------------------------------------
005750* MODIFICACION DE USUARIO (S-0228) - EL CORREO SOLO PUEDE
005760* CAMBIAR A UNO QUE NO PERTENEZCA A OTRO USUARIO.
005770*---------------------------------------------------------------
005780 3300-ACTUALIZAR-USUARIO.                                         S0228MQU
005790* INVOCA 6100-BUSCAR-USUARIO-POR-ID: UBICA AL USUARIO EN LA TABLA
005800* POR IDENTIFICADOR.
005810* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
005820     PERFORM 6100-BUSCAR-USUARIO-POR-ID THRU 6100-EXIT.
005830* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
005840* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
005850     IF WS-USUARIO-NO-ENCONTRADO
005860* MOTIVO DE RECHAZO PARA EL REPORTE: USUARIO NO ENCONTRADO.
005870        MOVE 'USUARIO NO ENCONTRADO' TO WS-MOTIVO-RECHAZO
005880* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
005890* DE MANTENIMIENTO.
005900* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
005910        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
005920* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
005930* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
005940     ELSE
005950* VERIFICA QUE EL CORREO NO ESTE YA REGISTRADO POR OTRO USUARIO.
005960* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
005970        IF UREQ-EMAIL NOT = SPACES AND
005980           UREQ-EMAIL NOT = UT-EMAIL(WS-IX)
005990* INVOCA 6550-VALIDAR-CAMBIO-EMAIL: VERIFICA QUE EL NUEVO CORREO
006000* NO PERTENEZCA A OTRO USUARIO.
006010* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006020           PERFORM 6550-VALIDAR-CAMBIO-EMAIL THRU 6550-EXIT
006030* VERIFICA QUE EL CORREO NO ESTE YA REGISTRADO POR OTRO USUARIO.
006040* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
006050           IF WS-EMAIL-DUPLICADO
006060* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
006070              MOVE 'CORREO YA PERTENECE A OTRO USUARIO' TO
006080                   WS-MOTIVO-RECHAZO
006090* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
006100* DE MANTENIMIENTO.
006110* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
006120              PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
006130* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006140* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
006150           ELSE
006160* PASA UREQ EMAIL A EMAIL.
006170              MOVE UREQ-EMAIL TO UT-EMAIL(WS-IX)
006180* INVOCA 3350-APLICAR-DATOS-USUARIO: COPIA LOS NUEVOS DATOS AL
006190* REGISTRO DEL USUARIO.
006200* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006210              PERFORM 3350-APLICAR-DATOS-USUARIO THRU 3350-EXIT
006220* INVOCA 3080-ACEPTAR-MTTO: APLICA EL CAMBIO ACEPTADO Y REPORTA EL
006230* RESULTADO.
006240* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
006250              PERFORM 3080-ACEPTAR-MTTO THRU 3080-EXIT
006260           END-IF
006270* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006280* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
006290        ELSE
006300* INVOCA 3350-APLICAR-DATOS-USUARIO: COPIA LOS NUEVOS DATOS AL
006310* REGISTRO DEL USUARIO.
006320* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
006330           PERFORM 3350-APLICAR-DATOS-USUARIO THRU 3350-EXIT
006340* INVOCA 3080-ACEPTAR-MTTO: APLICA EL CAMBIO ACEPTADO Y REPORTA EL
006350* RESULTADO.
006360* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006370           PERFORM 3080-ACEPTAR-MTTO THRU 3080-EXIT
006380        END-IF
006390     END-IF.
006400 3300-EXIT.
006410     EXIT.
006420
006430 3350-APLICAR-DATOS-USUARIO.
006440* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006450* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
006460     IF UREQ-NOMBRE NOT = SPACES
006470* PASA UREQ NOMBRE A NOMBRE.
006480        MOVE UREQ-NOMBRE TO UT-NOMBRE(WS-IX)
006490     END-IF
006500* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006510* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
006520     IF UREQ-APELLIDO NOT = SPACES
006530* PASA UREQ APELLIDO A APELLIDO.
006540        MOVE UREQ-APELLIDO TO UT-APELLIDO(WS-IX)
006550     END-IF
006560* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006570* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
006580     IF UREQ-TELEFONO NOT = SPACES
006590* PASA UREQ TELEFONO A TELEFONO.
006600        MOVE UREQ-TELEFONO TO UT-TELEFONO(WS-IX)
006610     END-IF
006620* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006630* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
006640     IF UREQ-ROL NOT = SPACES
006650* PASA UREQ ROL A ROL.
006660        MOVE UREQ-ROL TO UT-ROL(WS-IX)
006670     END-IF.
006680 3350-EXIT.
006690     EXIT.
006700
006710*---------------------------------------------------------------
006720* BAJA (INACTIVACION) DE USUARIO (S-0210).
006730*---------------------------------------------------------------
006740 3500-BAJA-USUARIO.                                               S0210MQU
006750* INVOCA 6100-BUSCAR-USUARIO-POR-ID: UBICA AL USUARIO EN LA TABLA
006760* POR IDENTIFICADOR.
006770* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
006780     PERFORM 6100-BUSCAR-USUARIO-POR-ID THRU 6100-EXIT.
006790* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
006800* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
006810     IF WS-USUARIO-NO-ENCONTRADO
006820* MOTIVO DE RECHAZO PARA EL REPORTE: USUARIO NO ENCONTRADO.
006830        MOVE 'USUARIO NO ENCONTRADO' TO WS-MOTIVO-RECHAZO
006840* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
006850* DE MANTENIMIENTO.
006860* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
006870        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
006880* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006890* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
006900     ELSE
006910* CARGA 'N' EN ACTIVO.
006920        MOVE 'N' TO UT-ACTIVO(WS-IX)
006930* INVOCA 3080-ACEPTAR-MTTO: APLICA EL CAMBIO ACEPTADO Y REPORTA EL
006940* RESULTADO.
006950* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
006960        PERFORM 3080-ACEPTAR-MTTO THRU 3080-EXIT
006970     END-IF.
006980 3500-EXIT.
006990     EXIT.
007000
007010*---------------------------------------------------------------
007020* REACTIVACION DE USUARIO (S-0210).
007030*---------------------------------------------------------------
007040 3600-REACTIVAR-USUARIO.
007050* INVOCA 6100-BUSCAR-USUARIO-POR-ID: UBICA AL USUARIO EN LA TABLA
007060* POR IDENTIFICADOR.
007070* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
007080     PERFORM 6100-BUSCAR-USUARIO-POR-ID THRU 6100-EXIT.
007090* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
007100* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
007110     IF WS-USUARIO-NO-ENCONTRADO
007120* MOTIVO DE RECHAZO PARA EL REPORTE: USUARIO NO ENCONTRADO.
007130        MOVE 'USUARIO NO ENCONTRADO' TO WS-MOTIVO-RECHAZO
007140* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
007150* DE MANTENIMIENTO.
007160* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
007170        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
007180* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007190* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007200     ELSE
007210* CARGA 'Y' EN ACTIVO.
007220        MOVE 'Y' TO UT-ACTIVO(WS-IX)
007230* INVOCA 3080-ACEPTAR-MTTO: APLICA EL CAMBIO ACEPTADO Y REPORTA EL
007240* RESULTADO.
007250* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
007260        PERFORM 3080-ACEPTAR-MTTO THRU 3080-EXIT
007270     END-IF.
007280 3600-EXIT.
007290     EXIT.
007300
007310 3080-ACEPTAR-MTTO.
007320* PASA UREQ ACCION A LDU ACCION.
007330     MOVE UREQ-ACCION TO LDU-ACCION.
007340* FIJA LDU RESULTADO EN 'ACCEPTED' PARA EL REGISTRO.
007350     MOVE 'ACCEPTED' TO LDU-RESULTADO.
007360* PASA SPACES A LDU MOTIVO.
007370     MOVE SPACES TO LDU-MOTIVO.
007380* PASA ID A LDU USR ID.
007390     MOVE UT-ID(WS-IX) TO LDU-USR-ID.
007400* PASA LOGIN A LDU LOGIN.
007410     MOVE UT-LOGIN(WS-IX)(1:22) TO LDU-LOGIN.
007420* PASA LINEA DET MTTO A LINEA REPORTE.
007430     MOVE LINEA-DET-MTTO TO LINEA-REPORTE.
007440* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
007450     WRITE LINEA-REPORTE.
007460* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
007470     ADD 1 TO WS-CTR-ACEPTADOS.
007480 3080-EXIT.
007490     EXIT.
007500
007510 3900-RECHAZAR-MTTO.
007520* PASA UREQ ACCION A LDU ACCION.
007530     MOVE UREQ-ACCION TO LDU-ACCION.
007540* FIJA LDU RESULTADO EN 'REJECTED' PARA EL REGISTRO.
007550     MOVE 'REJECTED' TO LDU-RESULTADO.
007560* PASA MOTIVO RECHAZO A LDU MOTIVO.
007570     MOVE WS-MOTIVO-RECHAZO TO LDU-MOTIVO.
007580* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
007590* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
007600     IF WS-IX = 0
007610* PASA UREQ USUARIO ID A LDU USR ID.
007620        MOVE UREQ-USUARIO-ID TO LDU-USR-ID
007630* PASA UREQ LOGIN A LDU LOGIN.
007640        MOVE UREQ-LOGIN(1:22) TO LDU-LOGIN
007650* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007660* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007670     ELSE
007680* PASA ID A LDU USR ID.
007690        MOVE UT-ID(WS-IX) TO LDU-USR-ID
007700* PASA LOGIN A LDU LOGIN.
007710        MOVE UT-LOGIN(WS-IX)(1:22) TO LDU-LOGIN
007720     END-IF
007730* PASA LINEA DET MTTO A LINEA REPORTE.
007740     MOVE LINEA-DET-MTTO TO LINEA-REPORTE.
007750* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
007760     WRITE LINEA-REPORTE.
007770* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
007780     ADD 1 TO WS-CTR-RECHAZADOS.
007790 3900-EXIT.
007800     EXIT.
007810
007820*---------------------------------------------------------------
007830* BUSQUEDA DE USUARIO POR IDENTIFICADOR (BARRIDO LINEAL).
007840*---------------------------------------------------------------
007850 6100-BUSCAR-USUARIO-POR-ID.
007860* PASA 0 A SW ENCONTRADO.
007870     MOVE 0 TO WS-SW-ENCONTRADO.
007880* PASA 1 A IX.
007890     MOVE 1 TO WS-IX.
007900 6100-RECORRER.
007910* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
007920* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
007930     IF WS-IX > WS-CANT-USUARIOS
007940* PASA 0 A IX.
007950        MOVE 0 TO WS-IX
007960* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
007970        GO TO 6100-EXIT
007980     END-IF
007990* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
008000* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
008010     IF UT-ID(WS-IX) = UREQ-USUARIO-ID
008020* PASA 1 A SW ENCONTRADO.
008030        MOVE 1 TO WS-SW-ENCONTRADO
008040* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008050        GO TO 6100-EXIT
008060     END-IF
008070* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008080     ADD 1 TO WS-IX
008090* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008100     GO TO 6100-RECORRER.
008110 6100-EXIT.
008120     EXIT.
008130
008140*---------------------------------------------------------------
008150* UNICIDAD DE NOMBRE DE USUARIO Y DE CORREO AL DAR DE ALTA
008160* (S-0150/S-0158). RECORRE TODA LA TABLA - NO HAY LIMITE
008170* DE REGISTROS RECIEN CARGADOS.
008180*---------------------------------------------------------------
008190 6500-VALIDAR-USUARIO-NUEVO.                                      S0158JCA
008200* PASA 0 A SW LOGIN DUP.
008210     MOVE 0 TO WS-SW-LOGIN-DUP.
008220* PASA 0 A SW EMAIL DUP.
008230     MOVE 0 TO WS-SW-EMAIL-DUP.
008240* PASA 1 A IX 2.
008250     MOVE 1 TO WS-IX-2.
008260 6500-RECORRER.
008270* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
008280* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
008290     IF WS-IX-2 > WS-CANT-USUARIOS
008300* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008310        GO TO 6500-EXIT
008320     END-IF
008330* VERIFICA QUE EL LOGIN NO ESTE YA REGISTRADO.
008340* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
008350     IF UT-LOGIN(WS-IX-2) = UREQ-LOGIN
008360* PASA 1 A SW LOGIN DUP.
008370        MOVE 1 TO WS-SW-LOGIN-DUP
008380     END-IF
008390* VERIFICA QUE EL CORREO NO ESTE YA REGISTRADO POR OTRO USUARIO.
008400* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
008410     IF UT-EMAIL(WS-IX-2) = UREQ-EMAIL
008420* PASA 1 A SW EMAIL DUP.
008430        MOVE 1 TO WS-SW-EMAIL-DUP
008440     END-IF
008450* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008460     ADD 1 TO WS-IX-2
008470* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008480     GO TO 6500-RECORRER.
008490 6500-EXIT.
008500     EXIT.
008510
008520*---------------------------------------------------------------
008530* UNICIDAD DE CORREO AL MODIFICAR (S-0228) - EL NUEVO CORREO
008540* NO DEBE PERTENECER A NINGUN OTRO USUARIO DE LA TABLA.
008550*---------------------------------------------------------------
008560 6550-VALIDAR-CAMBIO-EMAIL.
008570* PASA 0 A SW EMAIL DUP.
008580     MOVE 0 TO WS-SW-EMAIL-DUP.
008590* PASA 1 A IX 2.
008600     MOVE 1 TO WS-IX-2.
008610 6550-RECORRER.
008620* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
008630* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
008640     IF WS-IX-2 > WS-CANT-USUARIOS
008650* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008660        GO TO 6550-EXIT
008670     END-IF
008680* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
008690* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
008700     IF WS-IX-2 NOT = WS-IX AND
008710        UT-EMAIL(WS-IX-2) = UREQ-EMAIL
008720* PASA 1 A SW EMAIL DUP.
008730        MOVE 1 TO WS-SW-EMAIL-DUP
008740     END-IF
008750* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008760     ADD 1 TO WS-IX-2
008770* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008780     GO TO 6550-RECORRER.
008790 6550-EXIT.
008800     EXIT.
008810
008820*---------------------------------------------------------------
008830* LONGITUD DEL NOMBRE DE USUARIO (S-0289) - DEBE TENER ENTRE
008840* 3 Y 50 CARACTERES SIN CONTAR BLANCOS DE RELLENO A LA DERECHA.
008850*---------------------------------------------------------------
008860 6900-VALIDAR-LONGITUD-LOGIN.                                     S0289DPA
008870* PASA 1 A SW LONGITUD OK.
008880     MOVE 1 TO WS-SW-LONGITUD-OK.
008890* PASA 0 A LOGIN LONGITUD.
008900     MOVE 0 TO WS-LOGIN-LONGITUD.
008910* PASA 1 A LOGIN POS.
008920     MOVE 1 TO WS-LOGIN-POS.
008930 6900-MEDIR.
008940* VERIFICA QUE EL LOGIN NO ESTE YA REGISTRADO.
008950* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
008960     IF WS-LOGIN-POS > 50
008970* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
008980        GO TO 6900-VERIFICAR
008990     END-IF
009000* VERIFICA QUE EL LOGIN NO ESTE YA REGISTRADO.
009010* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
009020     IF WS-LE-CARACTER(WS-LOGIN-POS) NOT = SPACE
009030* PASA LOGIN POS A LOGIN LONGITUD.
009040        MOVE WS-LOGIN-POS TO WS-LOGIN-LONGITUD
009050     END-IF
009060* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009070     ADD 1 TO WS-LOGIN-POS
009080* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
009090     GO TO 6900-MEDIR.
009100 6900-VERIFICAR.
009110* VERIFICA QUE EL LOGIN NO ESTE YA REGISTRADO.
009120* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
009130     IF WS-LOGIN-LONGITUD < 3
009140* PASA 0 A SW LONGITUD OK.
009150        MOVE 0 TO WS-SW-LONGITUD-OK
009160     END-IF.
009170 6900-EXIT.
009180     EXIT.
009190
009200 8000-CIERRE-DE-CORRIDA.                                          S0395NBR
009210* INVOCA 8100-GRABAR-USUARIOS: REGRABA EL MAESTRO DE USUARIOS
009220* ACTUALIZADO.
009230* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
009240     PERFORM 8100-GRABAR-USUARIOS THRU 8100-EXIT.
009250* PASA LINEA BLANCO A LINEA REPORTE.
009260     MOVE LINEA-BLANCO TO LINEA-REPORTE.
009270* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
009280     WRITE LINEA-REPORTE.
009290* CARGA 'MANTENIMIENTOS ACEPTADOS' EN ETIQUETA.
009300     MOVE 'MANTENIMIENTOS ACEPTADOS' TO LTOT-ETIQUETA.
009310* PASA CTR ACEPTADOS A CANT.
009320     MOVE WS-CTR-ACEPTADOS TO LTOT-CANT.
009330* PASA LINEA TOTALES A LINEA REPORTE.
009340     MOVE LINEA-TOTALES TO LINEA-REPORTE.
009350* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
009360     WRITE LINEA-REPORTE.
009370* CARGA 'MANTENIMIENTOS RECHAZADOS' EN ETIQUETA.
009380     MOVE 'MANTENIMIENTOS RECHAZADOS' TO LTOT-ETIQUETA.
009390* PASA CTR RECHAZADOS A CANT.
009400     MOVE WS-CTR-RECHAZADOS TO LTOT-CANT.
009410* PASA LINEA TOTALES A LINEA REPORTE.
009420     MOVE LINEA-TOTALES TO LINEA-REPORTE.
009430* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
009440     WRITE LINEA-REPORTE.
009450 8000-EXIT.
009460     EXIT.
009470
009480*---------------------------------------------------------------
009490* REGRABACION DEL PADRON DE USUARIOS CON LAS ALTAS Y CAMBIOS
009500* YA APLICADOS EN LA TABLA.
009510*---------------------------------------------------------------
009520 8100-GRABAR-USUARIOS.
009530* PASA 1 A IX.
009540     MOVE 1 TO WS-IX.
009550 8100-GRABAR-UNO.
009560* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
009570* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
009580     IF WS-IX > WS-CANT-USUARIOS
009590* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
009600        GO TO 8100-EXIT
009610     END-IF
009620* PASA ID A ID.
009630     MOVE UT-ID(WS-IX)        TO USRSAL-ID
009640* PASA LOGIN A LOGIN.
009650     MOVE UT-LOGIN(WS-IX)     TO USRSAL-LOGIN
009660* PASA EMAIL A EMAIL.
009670     MOVE UT-EMAIL(WS-IX)     TO USRSAL-EMAIL
009680* PASA NOMBRE A NOMBRE.
009690     MOVE UT-NOMBRE(WS-IX)    TO USRSAL-NOMBRE
009700* PASA APELLIDO A APELLIDO.
009710     MOVE UT-APELLIDO(WS-IX)  TO USRSAL-APELLIDO
009720* PASA TELEFONO A TELEFONO.
009730     MOVE UT-TELEFONO(WS-IX)  TO USRSAL-TELEFONO
009740* PASA ROL A ROL.
009750     MOVE UT-ROL(WS-IX)       TO USRSAL-ROL
009760* PASA ACTIVO A ACTIVO.
009770     MOVE UT-ACTIVO(WS-IX)    TO USRSAL-ACTIVO
009780* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
009790     WRITE USR-REG-SAL
009800* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009810     ADD 1 TO WS-IX
009820* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
009830     GO TO 8100-GRABAR-UNO.
009840 8100-EXIT.
009850     EXIT.
009860
009870 9000-FINAL.
009880* CIERRA EL ARCHIVO AL TERMINAR LA CORRIDA.
009890     CLOSE USUARIOS
009900           SOLICITUD-MTTO
009910           USUARIOS-SALIDA
009920           REPORTE.
009930 9000-EXIT.
009940     EXIT.
009950
009960 END PROGRAM USRMTTO.

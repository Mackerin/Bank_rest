000100*****************************************************************
000110* PROGRAMA    TRANPROC
000120* SISTEMA     ADMINISTRACION DE TARJETAS - BANCO DEL VALLE
000130* PROPOSITO   PROCESO BATCH DE TRANSFERENCIAS Y DEPOSITOS SOBRE
000140*             TARJETAS DE DEBITO Y CREDITO. ACTUALIZA EL MAESTRO
000150*             DE TARJETAS, EMITE EL REGISTRO DE TRANSACCIONES Y
000160*             EL LISTADO RESUMEN DE CONTROL.
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. TRANPROC.
000200 AUTHOR. R. FIGUEROA.
000210 INSTALLATION. BANCO DEL VALLE - CENTRO DE COMPUTOS.
000220 DATE-WRITTEN. 03/14/89.
000230 DATE-COMPILED.
000240 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000250     SISTEMAS.
000260*****************************************************************
000270* HISTORIA DE CAMBIOS
000280*-----------------------------------------------------------
000290* FECHA     AUTOR  PETIC.   DESCRIPCION
000300*-----------------------------------------------------------
000310* 03/14/89  RFI    S-0100   VERSION INICIAL. TRANSFERENCIA
000320*                           ENTRE TARJETAS Y ACTUALIZACION DE
000330*                           SALDOS.
000340* 09/02/89  RFI    S-0114   SE AGREGA CALCULO DE COMISION SOBRE
000350*                           EL IMPORTE TRANSFERIDO (1%).
000360* 06/22/91  MQU    S-0203   SE INCORPORA EL DEPOSITO DIRECTO A
000370*                           TARJETA COMO NUEVO TIPO DE SOLICITUD.
000380* 11/03/92  MQU    S-0218   VALIDACION DE TARJETA VENCIDA Y
000390*                           BLOQUEADA ANTES DE OPERAR.
000400* 02/17/94  JCA    S-0261   TRANSFERENCIA ENTRE TARJETAS PROPIAS
000410*                           DEL MISMO USUARIO (SIN COMISION
000420*                           DIFERENTE, VALIDA PERTENENCIA).
000430* 08/09/95  JCA    S-0277   SOPORTE PARA TARJETA DE CREDITO CON
000440*                           LIMITE Y SALDO NEGATIVO.
000450* 04/11/97  DPA    S-0309   LISTADO RESUMEN: TOTALES DE CONTROL
000460*                           POR TIPO DE TRANSACCION.
000470* 10/05/98  DPA    S-0322   ENMASCARADO DEL NUMERO DE TARJETA EN
000480*                           EL REGISTRO DE TRANSACCIONES Y EN EL
000490*                           RESUMEN IMPRESO.
000500* 01/28/99  DPA    S-0331   AJUSTE DE SIGLO EN LA FECHA DE PROCESO
000510*                           (AAAA) PARA EL AÑO 2000.
000520* 07/14/00  LTO    S-0355   SALDO TOTAL POR USUARIO AL PIE DEL
000530*                           RESUMEN (SOLO TARJETAS ACTIVAS).
000540* 03/02/02  LTO    S-0378   REFERENCIA DE TRANSACCION UNICA POR
000550*                           CORRIDA (TXN + CONSECUTIVO DE 16).
000560* 05/19/04  NBR    S-0402   CONTROL DE FONDOS DISPONIBLES PARA
000570*                           TARJETA DE CREDITO SEGUN LIMITE.
000580*****************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT TARJETAS ASSIGN TO TARJETAS
000660             ORGANIZATION IS LINE SEQUENTIAL
000670             FILE STATUS IS FS-TARJETAS.
000680
000690     SELECT USUARIOS ASSIGN TO USUARIOS
000700             ORGANIZATION IS LINE SEQUENTIAL
000710             FILE STATUS IS FS-USUARIOS.
000720
000730     SELECT SOLICITUDES ASSIGN TO SOLICITUD
000740             ORGANIZATION IS LINE SEQUENTIAL
000750             FILE STATUS IS FS-SOLICITUD.
000760
000770     SELECT TARJETAS-SALIDA ASSIGN TO TARJSAL
000780             ORGANIZATION IS LINE SEQUENTIAL
000790             FILE STATUS IS FS-TARJSAL.
000800
000810     SELECT TRAN-REGISTRO ASSIGN TO TRANREG
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS IS FS-TRANREG.
000840
000850     SELECT RESUMEN ASSIGN TO RESUMEN
000860             ORGANIZATION IS LINE SEQUENTIAL
000870             FILE STATUS IS FS-RESUMEN.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  TARJETAS
000920     LABEL RECORD STANDARD.
000930 01  TARJ-REG.
000940     05 TARJ-ID              PIC 9(9).
000950     05 TARJ-NUMERO          PIC X(19).
000960     05 TARJ-TITULAR         PIC X(40).
000970     05 TARJ-VENCIMIENTO     PIC 9(8).
000980     05 TARJ-TIPO            PIC X(6).
000990     05 TARJ-MONEDA          PIC X(3).
001000     05 TARJ-SALDO           PIC S9(11)V99.
001010     05 TARJ-LIMITE          PIC S9(11)V99.
001020     05 TARJ-ACTIVA          PIC X(1).
001030     05 TARJ-BLOQUEADA       PIC X(1).
001040     05 TARJ-USUARIO-ID      PIC 9(9).
001050     05 FILLER               PIC X(8).
001060
001070 FD  USUARIOS
001080     LABEL RECORD STANDARD.
001090 01  USR-REG.
001100     05 USR-ID               PIC 9(9).
001110     05 USR-LOGIN            PIC X(50).
001120     05 USR-EMAIL            PIC X(100).
001130     05 USR-NOMBRE           PIC X(50).
001140     05 USR-APELLIDO         PIC X(50).
001150     05 USR-TELEFONO         PIC X(20).
001160     05 USR-ROL              PIC X(10).
001170     05 USR-ACTIVO           PIC X(1).
001180
001190 FD  SOLICITUDES
001200     LABEL RECORD STANDARD.
001210 01  SOLIC-REG.
001220     05 SOLIC-TIPO           PIC X(8).
001230     05 SOLIC-TARJ-ORIGEN    PIC 9(9).
001240     05 SOLIC-TARJ-DESTINO   PIC 9(9).
001250     05 SOLIC-NUM-DESTINO    PIC X(19).
001260     05 SOLIC-USUARIO-ID     PIC 9(9).
001270     05 SOLIC-IMPORTE        PIC S9(11)V99.
001280     05 SOLIC-DESCRIPCION    PIC X(60).
001290     05 FILLER               PIC X(8).
001300
001310 FD  TARJETAS-SALIDA
001320     LABEL RECORD STANDARD.
001330 01  TARJ-REG-SAL.
001340     05 TARJSAL-ID            PIC 9(9).
001350     05 TARJSAL-NUMERO        PIC X(19).
001360     05 TARJSAL-TITULAR       PIC X(40).
001370     05 TARJSAL-VENCIMIENTO   PIC 9(8).
001380     05 TARJSAL-TIPO          PIC X(6).
001390     05 TARJSAL-MONEDA        PIC X(3).
001400     05 TARJSAL-SALDO         PIC S9(11)V99.
001410     05 TARJSAL-LIMITE        PIC S9(11)V99.
001420     05 TARJSAL-ACTIVA        PIC X(1).
001430     05 TARJSAL-BLOQUEADA     PIC X(1).
001440     05 TARJSAL-USUARIO-ID    PIC 9(9).
001450     05 FILLER                PIC X(8).
001460
001470 FD  TRAN-REGISTRO
001480     LABEL RECORD STANDARD.
001490 01  TRAN-REG-SAL.
001500     05 TRANSAL-ID            PIC 9(9).
001510     05 TRANSAL-REFERENCIA    PIC X(19).
001520     05 TRANSAL-TIPO          PIC X(8).
001530     05 TRANSAL-ESTADO        PIC X(9).
001540         88 TRANSAL-PENDIENTE     VALUE 'PENDING'.
001550         88 TRANSAL-COMPLETADA    VALUE 'COMPLETED'.
001560         88 TRANSAL-FALLIDA       VALUE 'FAILED'.
001570         88 TRANSAL-CANCELADA     VALUE 'CANCELLED'.
001580     05 TRANSAL-IMPORTE       PIC S9(11)V99.
001590     05 TRANSAL-COMISION      PIC S9(11)V99.
001600     05 TRANSAL-TARJ-ORIGEN   PIC 9(9).
001610     05 TRANSAL-TARJ-DESTINO  PIC 9(9).
001620     05 TRANSAL-DESCRIPCION   PIC X(60).
001630     05 FILLER                PIC X(6).
001640
001650 FD  RESUMEN
001660     LABEL RECORD STANDARD.
001670 01  LINEA-RESUMEN            PIC X(132).
001680
001690 WORKING-STORAGE SECTION.
001700 01  FS-TARJETAS              PIC X(2).
001710     88 FS-TARJETAS-OK        VALUE '00'.
001720     88 FS-TARJETAS-EOF       VALUE '10'.
001730 01  FS-USUARIOS              PIC X(2).
001740     88 FS-USUARIOS-OK        VALUE '00'.
001750     88 FS-USUARIOS-EOF       VALUE '10'.
001760 01  FS-SOLICITUD             PIC X(2).
001770     88 FS-SOLICITUD-OK       VALUE '00'.
001780     88 FS-SOLICITUD-EOF      VALUE '10'.
001790 01  FS-TARJSAL               PIC X(2).
001800     88 FS-TARJSAL-OK         VALUE '00'.
001810 01  FS-TRANREG               PIC X(2).
001820     88 FS-TRANREG-OK         VALUE '00'.
001830 01  FS-RESUMEN               PIC X(2).
001840     88 FS-RESUMEN-OK         VALUE '00'.
001850
001860 01  WS-EOF-SOLIC             PIC 9 VALUE 0.
001870     88 WS-HAY-MAS-SOLIC      VALUE 0.
001880     88 WS-FIN-SOLIC          VALUE 1.
001890
001900*---------------------------------------------------------------
001910* TABLA DE TARJETAS EN MEMORIA - CARGADA DESDE EL MAESTRO,
001920* ORDENADA POR TARJ-ID (COMO EL MAESTRO EN DISCO).
001930*---------------------------------------------------------------
001940 01  TARJETA-TABLA.
001950     05 TARJETA-ITEM OCCURS 500 TIMES.
001960        10 CT-ID              PIC 9(9).
001970        10 CT-NUMERO          PIC X(19).
001980        10 CT-TITULAR         PIC X(40).
001990        10 CT-VENCIMIENTO     PIC 9(8).
002000        10 CT-TIPO            PIC X(6).
002010        10 CT-MONEDA          PIC X(3).
002020        10 CT-SALDO           PIC S9(11)V99.
002030        10 CT-LIMITE          PIC S9(11)V99.
002040        10 CT-ACTIVA          PIC X(1).
002050        10 CT-BLOQUEADA       PIC X(1).
002060        10 CT-USUARIO-ID      PIC 9(9).
002070 01  WS-CANT-TARJETAS         PIC 9(4) COMP VALUE 0.
002080
002090*---------------------------------------------------------------
002100* TABLA DE USUARIOS EN MEMORIA - PARA NOMBRE DEL TITULAR Y
002110* VERIFICACION DE PERTENENCIA EN TRANSFERENCIA PROPIA.
002120*---------------------------------------------------------------
002130 01  USUARIO-TABLA.
002140     05 USUARIO-ITEM OCCURS 1000 TIMES.
002150        10 UT-ID              PIC 9(9).
002160        10 UT-NOMBRE          PIC X(50).
002170        10 UT-APELLIDO        PIC X(50).
002180 01  WS-CANT-USUARIOS         PIC 9(4) COMP VALUE 0.
002190
002200*---------------------------------------------------------------
002210* INDICES Y CONTADORES DE TRABAJO.
002220*---------------------------------------------------------------
002230 77  WS-IX                    PIC 9(4) COMP VALUE 0.
002240 77  WS-IX-ORIGEN             PIC 9(4) COMP VALUE 0.
002250 77  WS-IX-DESTINO            PIC 9(4) COMP VALUE 0.
002260 77  WS-IX-USUARIO            PIC 9(4) COMP VALUE 0.
002270 77  WS-TRAN-SEQ              PIC 9(9) COMP VALUE 0.
002280
002290 01  WS-SW-ENCONTRADA         PIC 9 VALUE 0.
002300     88 WS-TARJETA-ENCONTRADA     VALUE 1.
002310     88 WS-TARJETA-NO-ENCONTRADA  VALUE 0.
002320 01  WS-SW-TARJ-VALIDA        PIC 9 VALUE 0.
002330     88 WS-TARJETA-VALIDA         VALUE 1.
002340     88 WS-TARJETA-INVALIDA       VALUE 0.
002350 01  WS-SW-OPERACION-OK       PIC 9 VALUE 0.
002360     88 WS-OPERACION-VALIDA       VALUE 1.
002370     88 WS-OPERACION-RECHAZADA    VALUE 0.
002380
002390 01  WS-MOTIVO-RECHAZO        PIC X(40) VALUE SPACES.
002400
002410*---------------------------------------------------------------
002420* CAMPOS DE COMISION Y DISPONIBILIDAD DE FONDOS.
002430*---------------------------------------------------------------
002440 01  WS-COMISION              PIC S9(11)V99 VALUE 0.
002450 01  WS-TOTAL-A-DEBITAR       PIC S9(11)V99 VALUE 0.
002460 01  WS-DISPONIBLE            PIC S9(11)V99 VALUE 0.
002470 01  WS-CREDITO-USADO         PIC S9(11)V99 VALUE 0.
002480
002490*---------------------------------------------------------------
002500* FECHA DE PROCESO - TOMADA DEL RELOJ DEL SISTEMA (AAMMDD) Y
002510* AJUSTADA A SIGLO (VER S-0331, AJUSTE DE AÑO 2000).
002520*---------------------------------------------------------------
002530 01  WS-FECHA-SISTEMA         PIC 9(6).
002540 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
002550     05 WS-FS-AA              PIC 9(2).
002560     05 WS-FS-MM              PIC 9(2).
002570     05 WS-FS-DD              PIC 9(2).
002580 01  WS-SIGLO                 PIC 9(2) VALUE 0.
002590 01  WS-FECHA-PROCESO         PIC 9(8) VALUE 0.
002600 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
002610     05 WS-FP-ANIO            PIC 9(4).
002620     05 WS-FP-MES             PIC 9(2).
002630     05 WS-FP-DIA             PIC 9(2).
002640
002650*---------------------------------------------------------------
002660* AREA DE ENMASCARADO DE NUMERO DE TARJETA (DATAMASKER).
002670*---------------------------------------------------------------
002680 01  WS-NUM-ENTRADA           PIC X(19) VALUE SPACES.
002690 01  WS-NUM-ENTRADA-R REDEFINES WS-NUM-ENTRADA.
002700     05 WS-NE-DIGITO OCCURS 19 TIMES PIC X(1).
002710 01  WS-NUM-LONGITUD          PIC 9(2) COMP VALUE 0.
002720 01  WS-NUM-VALIDA            PIC 9 VALUE 1.
002730     88 WS-NUM-ES-VALIDA          VALUE 1.
002740     88 WS-NUM-NO-ES-VALIDA       VALUE 0.
002750 01  WS-NUM-SALIDA            PIC X(24) VALUE SPACES.
002760 01  WS-NUM-POS               PIC 9(2) COMP VALUE 0.
002770 01  WS-NUM-POS-SAL           PIC 9(2) COMP VALUE 0.
002780 01  WS-NUM-DIV-COC           PIC 9(2) COMP VALUE 0.
002790 01  WS-NUM-DIV-RES           PIC 9(2) COMP VALUE 0.
002800
002810*---------------------------------------------------------------
002820* REFERENCIA DE TRANSACCION (TXN + CONSECUTIVO DE 16 DIGITOS).
002830*---------------------------------------------------------------
002840 01  WS-REFERENCIA            PIC X(19) VALUE SPACES.
002850 01  WS-REF-CONSECUTIVO       PIC 9(16) VALUE 0.
002860
002870*---------------------------------------------------------------
002880* TOTALES DE CONTROL DEL LISTADO RESUMEN.
002890*---------------------------------------------------------------
002900 01  WS-CTR-TRANSF-COMPL      PIC 9(7) COMP VALUE 0.
002910 01  WS-TOT-TRANSF-COMPL      PIC S9(11)V99 VALUE 0.
002920 01  WS-CTR-DEPOS-COMPL       PIC 9(7) COMP VALUE 0.
002930 01  WS-TOT-DEPOS-COMPL       PIC S9(11)V99 VALUE 0.
002940 01  WS-TOT-COMISION          PIC S9(11)V99 VALUE 0.
002950 01  WS-CTR-RECHAZADAS        PIC 9(7) COMP VALUE 0.
002960 01  WS-SALDO-USUARIO         PIC S9(11)V99 VALUE 0.
002970 01  WS-SALDO-TOTAL-GRAL      PIC S9(11)V99 VALUE 0.
002980
002990*---------------------------------------------------------------
003000* LINEAS DE ENCABEZADO E IMPRESION DEL LISTADO RESUMEN.
003010*---------------------------------------------------------------
003020 01  LINEA-TITULO.
003030     05 FILLER             PIC X(20) VALUE 'TRANPROC - RESUMEN'.
003040     05 FILLER                PIC X(24) VALUE
003050        'DE TRANSACCIONES DEL DIA'.
003060     05 FILLER                PIC X(1)  VALUE SPACE.
003070     05 LT-DIA                PIC 9(2).
003080     05 FILLER                PIC X(1)  VALUE '/'.
003090     05 LT-MES                PIC 9(2).
003100     05 FILLER                PIC X(1)  VALUE '/'.
003110     05 LT-ANIO               PIC 9(4).
003120     05 FILLER                PIC X(59) VALUE SPACES.
003130
003140 01  LINEA-COL-DETALLE.
003150     05 FILLER                PIC X(20) VALUE 'REFERENCIA'.
003160     05 FILLER                PIC X(10) VALUE 'TIPO'.
003170     05 FILLER                PIC X(11) VALUE 'ESTADO'.
003180     05 FILLER                PIC X(20) VALUE 'TARJ ORIGEN'.
003190     05 FILLER                PIC X(20) VALUE 'TARJ DESTINO'.
003200     05 FILLER                PIC X(15) VALUE 'IMPORTE'.
003210     05 FILLER                PIC X(15) VALUE 'COMISION'.
003220     05 FILLER                PIC X(21) VALUE SPACES.
003230
003240 01  LINEA-DETALLE.
003250     05 LD-REFERENCIA         PIC X(20).
003260     05 LD-TIPO               PIC X(10).
003270     05 LD-ESTADO             PIC X(11).
003280     05 LD-ORIGEN             PIC X(24).
003290     05 LD-DESTINO            PIC X(24).
003300     05 LD-IMPORTE            PIC ---,---,--9.99.
003310     05 FILLER                PIC X(1) VALUE SPACE.
003320     05 LD-COMISION           PIC ---,---,--9.99.
003330     05 FILLER                PIC X(3) VALUE SPACES.
003340
003350 01  LINEA-TOTALES.
003360     05 LTOT-ETIQUETA         PIC X(40).
003370     05 LTOT-CANT             PIC ZZZ,ZZ9.
003380     05 FILLER                PIC X(5) VALUE SPACES.
003390     05 LTOT-IMPORTE          PIC ---,---,--9.99.
003400     05 FILLER                PIC X(72) VALUE SPACES.
003410
003420 01  LINEA-USUARIO.
003430     05 LU-ID                 PIC ZZZZZZZZ9.
003440     05 FILLER                PIC X(2) VALUE SPACES.
003450     05 LU-NOMBRE             PIC X(50).
003460     05 LU-SALDO              PIC ---,---,--9.99.
003470     05 FILLER                PIC X(62) VALUE SPACES.
003480
003490 01  LINEA-BLANCO             PIC X(132) VALUE SPACES.
003500
003510 PROCEDURE DIVISION.
003520 0000-CONTROL-PRINCIPAL.
003530* INVOCA 1000-APERTURA-Y-CARGA: ABRE LOS ARCHIVOS Y CARGA LAS
003540* TABLAS EN MEMORIA.
003550* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
003560     PERFORM 1000-APERTURA-Y-CARGA THRU 1000-EXIT.
003570* INVOCA 2000-PROCESAR-SOLICITUD: DISTRIBUYE LA SOLICITUD SEGUN SU
003580* TIPO.
003590* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
003600     PERFORM 2000-PROCESAR-SOLICITUD THRU 2000-EXIT
003610             UNTIL WS-FIN-SOLIC.
003620* INVOCA 8000-CIERRE-DE-CORRIDA: CIERRA ARCHIVOS Y EMITE LOS
003630* TOTALES DE CONTROL.
003640* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
003650     PERFORM 8000-CIERRE-DE-CORRIDA THRU 8000-EXIT.
003660* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003670* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003680     PERFORM 9000-FINAL THRU 9000-EXIT.
003690* TERMINA LA CORRIDA.
003700     STOP RUN.
003710
003720 1000-APERTURA-Y-CARGA.
003730* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
003740     OPEN INPUT TARJETAS.
003750* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003760* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
003770     IF NOT FS-TARJETAS-OK
003780* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003790        DISPLAY 'TRANPROC - ERROR AL ABRIR TARJETAS: ' FS-TARJETAS
003800* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003810* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
003820        PERFORM 9000-FINAL THRU 9000-EXIT
003830* TERMINA LA CORRIDA.
003840        STOP RUN
003850     END-IF
003860
003870* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
003880     OPEN INPUT USUARIOS.
003890* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003900* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
003910     IF NOT FS-USUARIOS-OK
003920* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003930        DISPLAY 'TRANPROC - ERROR AL ABRIR USUARIOS: ' FS-USUARIOS
003940* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003950* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003960        PERFORM 9000-FINAL THRU 9000-EXIT
003970* TERMINA LA CORRIDA.
003980        STOP RUN
003990     END-IF
004000
004010* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
004020     OPEN INPUT SOLICITUDES.
004030* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004040* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
004050     IF NOT FS-SOLICITUD-OK
004060* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
004070        DISPLAY 'TRANPROC - ERROR AL ABRIR SOLICITUD: '
004080                FS-SOLICITUD
004090* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
004100* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
004110        PERFORM 9000-FINAL THRU 9000-EXIT
004120* TERMINA LA CORRIDA.
004130        STOP RUN
004140     END-IF
004150
004160* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
004170     OPEN OUTPUT TARJETAS-SALIDA.
004180* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004190* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
004200     IF NOT FS-TARJSAL-OK
004210* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
004220        DISPLAY 'TRANPROC - ERROR AL ABRIR TARJSAL: ' FS-TARJSAL
004230* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
004240* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
004250        PERFORM 9000-FINAL THRU 9000-EXIT
004260* TERMINA LA CORRIDA.
004270        STOP RUN
004280     END-IF
004290
004300* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
004310     OPEN OUTPUT TRAN-REGISTRO.
004320* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004330* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
004340     IF NOT FS-TRANREG-OK
004350* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
004360        DISPLAY 'TRANPROC - ERROR AL ABRIR TRANREG: ' FS-TRANREG
004370* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
004380* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
004390        PERFORM 9000-FINAL THRU 9000-EXIT
004400* TERMINA LA CORRIDA.
004410        STOP RUN
004420     END-IF
004430
004440* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
004450     OPEN OUTPUT RESUMEN.
004460* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004470* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
004480     IF NOT FS-RESUMEN-OK
004490* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
004500        DISPLAY 'TRANPROC - ERROR AL ABRIR RESUMEN: ' FS-RESUMEN
004510* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
004520* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
004530        PERFORM 9000-FINAL THRU 9000-EXIT
004540* TERMINA LA CORRIDA.
004550        STOP RUN
004560     END-IF
004570
004580* TOMA LA FECHA DEL RELOJ DEL SISTEMA COMO FECHA DE PROCESO.
004590     ACCEPT WS-FECHA-SISTEMA FROM DATE.
004600* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004610* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
004620     IF WS-FS-AA < 50
004630* PASA 20 A SIGLO.
004640        MOVE 20 TO WS-SIGLO
004650* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
004660* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
004670     ELSE
004680* PASA 19 A SIGLO.
004690        MOVE 19 TO WS-SIGLO
004700     END-IF
004710* CALCULA FP ANIO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
004720* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
004730     COMPUTE WS-FP-ANIO = WS-SIGLO * 100 + WS-FS-AA.              S0331DPA
004740* PASA FS MM A FP MES.
004750     MOVE WS-FS-MM TO WS-FP-MES.
004760* PASA FS DD A FP DIA.
004770     MOVE WS-FS-DD TO WS-FP-DIA.
004780
004790* INVOCA 1100-CARGAR-TARJETAS: CARGA EL MAESTRO DE TARJETAS EN LA
004800* TABLA.
004810* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
004820     PERFORM 1100-CARGAR-TARJETAS THRU 1100-EXIT.
004830* INVOCA 1300-CARGAR-USUARIOS: CARGA EL MAESTRO DE USUARIOS EN LA
004840* TABLA.
004850* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
004860     PERFORM 1300-CARGAR-USUARIOS THRU 1300-EXIT.
004870
004880* PASA FP DIA A DIA.
004890     MOVE WS-FP-DIA TO LT-DIA.
004900* PASA FP MES A MES.
004910     MOVE WS-FP-MES TO LT-MES.
004920* PASA FP ANIO A ANIO.
004930     MOVE WS-FP-ANIO TO LT-ANIO.
004940* INVOCA 1050-IMPRIMIR-ENCABEZADO: IMPRIME EL ENCABEZADO DEL
004950* LISTADO.
004960* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
004970     PERFORM 1050-IMPRIMIR-ENCABEZADO THRU 1050-EXIT.
004980
004990* INVOCA 1900-LEER-SOLICITUD: LEE LA SIGUIENTE SOLICITUD DEL
005000* ARCHIVO DE ENTRADA.
005010* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
005020     PERFORM 1900-LEER-SOLICITUD THRU 1900-EXIT.
005030 1000-EXIT.
005040     EXIT.
005050
005060 1050-IMPRIMIR-ENCABEZADO.
005070* PASA LINEA TITULO A LINEA RESUMEN.
005080     MOVE LINEA-TITULO TO LINEA-RESUMEN.
005090* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
005100     WRITE LINEA-RESUMEN.
005110* PASA LINEA BLANCO A LINEA RESUMEN.
005120     MOVE LINEA-BLANCO TO LINEA-RESUMEN.
005130* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
005140     WRITE LINEA-RESUMEN.
005150* PASA LINEA COL DETALLE A LINEA RESUMEN.
005160     MOVE LINEA-COL-DETALLE TO LINEA-RESUMEN.
005170* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
005180     WRITE LINEA-RESUMEN.
005190 1050-EXIT.
005200     EXIT.
005210
005220 1100-CARGAR-TARJETAS.
005230* PASA 0 A CANT TARJETAS.
005240     MOVE 0 TO WS-CANT-TARJETAS.
005250 1100-LEER-TARJETA.
005260* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
005270     READ TARJETAS
005280         AT END GO TO 1100-EXIT
005290     END-READ
005300* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
005310     ADD 1 TO WS-CANT-TARJETAS
005320* PASA ID A ID.
005330     MOVE TARJ-ID         TO CT-ID(WS-CANT-TARJETAS)
005340* PASA NUMERO A NUMERO.
005350     MOVE TARJ-NUMERO     TO CT-NUMERO(WS-CANT-TARJETAS)
005360* PASA TITULAR A TITULAR.
005370     MOVE TARJ-TITULAR    TO CT-TITULAR(WS-CANT-TARJETAS)
005380* PASA VENCIMIENTO A VENCIMIENTO.
005390     MOVE TARJ-VENCIMIENTO TO CT-VENCIMIENTO(WS-CANT-TARJETAS)
005400* PASA TIPO A TIPO.
005410     MOVE TARJ-TIPO       TO CT-TIPO(WS-CANT-TARJETAS)
005420* PASA MONEDA A MONEDA.
005430     MOVE TARJ-MONEDA     TO CT-MONEDA(WS-CANT-TARJETAS)
005440* PASA SALDO A SALDO.
005450     MOVE TARJ-SALDO      TO CT-SALDO(WS-CANT-TARJETAS)
005460* PASA LIMITE A LIMITE.
005470     MOVE TARJ-LIMITE     TO CT-LIMITE(WS-CANT-TARJETAS)
005480* PASA ACTIVA A ACTIVA.
005490     MOVE TARJ-ACTIVA     TO CT-ACTIVA(WS-CANT-TARJETAS)
005500* PASA BLOQUEADA A BLOQUEADA.
005510     MOVE TARJ-BLOQUEADA  TO CT-BLOQUEADA(WS-CANT-TARJETAS)
005520* PASA USUARIO ID A USUARIO ID.
005530     MOVE TARJ-USUARIO-ID TO CT-USUARIO-ID(WS-CANT-TARJETAS)
005540* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
005550     GO TO 1100-LEER-TARJETA.
005560 1100-EXIT.
005570     EXIT.
005580
005590 1300-CARGAR-USUARIOS.
005600* PASA 0 A CANT USUARIOS.
005610     MOVE 0 TO WS-CANT-USUARIOS.
005620 1300-LEER-USUARIO.
005630* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
005640     READ USUARIOS
005650         AT END GO TO 1300-EXIT
005660     END-READ
005670* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
005680     ADD 1 TO WS-CANT-USUARIOS
005690* PASA ID A ID.
005700     MOVE USR-ID       TO UT-ID(WS-CANT-USUARIOS)
005710* PASA NOMBRE A NOMBRE.
005720     MOVE USR-NOMBRE   TO UT-NOMBRE(WS-CANT-USUARIOS)
005730* PASA APELLIDO A APELLIDO.
005740     MOVE USR-APELLIDO TO UT-APELLIDO(WS-CANT-USUARIOS)
005750* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
005760     GO TO 1300-LEER-USUARIO.
005770 1300-EXIT.
005780     EXIT.
005790
005800 1900-LEER-SOLICITUD.
005810* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
005820     READ SOLICITUDES
005830         AT END MOVE 1 TO WS-EOF-SOLIC
005840     END-READ.
005850 1900-EXIT.
005860     EXIT.
005870
005880 2000-PROCESAR-SOLICITUD.
005890* SEGUN EL TIPO DE SOLICITUD O ACCION RECIBIDA, DERIVA AL
005900* PROCESO QUE APLICA LA REGLA DE NEGOCIO CORRESPONDIENTE.
005910     EVALUATE SOLIC-TIPO
005920* CASO 'TRANSFER':
005930* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
005940         WHEN 'TRANSFER'
005950* INVOCA 3000-TRANSFERENCIA-TARJETA: PROCESA LA TRANSFERENCIA A
005960* TARJETA DE OTRO TITULAR.
005970* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
005980             PERFORM 3000-TRANSFERENCIA-TARJETA THRU 3000-EXIT
005990* CASO 'OWNXFER':
006000* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
006010         WHEN 'OWNXFER'
006020* INVOCA 3500-TRANSFERENCIA-PROPIA: PROCESA LA TRANSFERENCIA ENTRE
006030* TARJETAS DEL MISMO TITULAR.
006040* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
006050             PERFORM 3500-TRANSFERENCIA-PROPIA THRU 3500-EXIT
006060* CASO 'DEPOSIT':
006070* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
006080         WHEN 'DEPOSIT'
006090* INVOCA 4000-DEPOSITO: PROCESA EL DEPOSITO DIRECTO A TARJETA.
006100* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
006110             PERFORM 4000-DEPOSITO THRU 4000-EXIT
006120* CASO NO PREVISTO EN EL CATALOGO DE ACCIONES.
006130* SE RECHAZA POR TIPO O ACCION DESCONOCIDA.
006140         WHEN OTHER
006150* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
006160             MOVE 'TIPO DE SOLICITUD DESCONOCIDO' TO
006170                  WS-MOTIVO-RECHAZO
006180* PASA 0 A SW OPERACION OK.
006190             MOVE 0 TO WS-SW-OPERACION-OK
006200* PASA SPACES A DESCRIPCION.
006210             MOVE SPACES TO TRANSAL-DESCRIPCION
006220* INVOCA 6800-FORMAR-REFERENCIA: ARMA LA REFERENCIA UNICA DE LA
006230* TRANSACCION.
006240* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
006250             PERFORM 6800-FORMAR-REFERENCIA THRU 6800-EXIT
006260* PASA 0 A IMPORTE.
006270             MOVE 0 TO TRANSAL-IMPORTE
006280* PASA 0 A COMISION.
006290             MOVE 0 TO TRANSAL-COMISION
006300* PASA 0 A TARJ ORIGEN.
006310             MOVE 0 TO TRANSAL-TARJ-ORIGEN
006320* PASA 0 A TARJ DESTINO.
006330             MOVE 0 TO TRANSAL-TARJ-DESTINO
006340* PASA TIPO A TIPO.
006350             MOVE SOLIC-TIPO TO TRANSAL-TIPO
006360* FIJA ESTADO EN 'FAILED' PARA EL REGISTRO.
006370             MOVE 'FAILED' TO TRANSAL-ESTADO
006380* PASA MOTIVO RECHAZO A DESCRIPCION.
006390             MOVE WS-MOTIVO-RECHAZO TO TRANSAL-DESCRIPCION
006400* INVOCA 7000-ESCRIBIR-TRANSACCION: ESCRIBE EL REGISTRO EN EL
006410* REGISTRO DE TRANSACCIONES.
006420* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006430             PERFORM 7000-ESCRIBIR-TRANSACCION THRU 7000-EXIT
006440* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
006450             ADD 1 TO WS-CTR-RECHAZADAS
006460     END-EVALUATE
006470* INVOCA 1900-LEER-SOLICITUD: LEE LA SIGUIENTE SOLICITUD DEL
006480* ARCHIVO DE ENTRADA.
006490* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
006500     PERFORM 1900-LEER-SOLICITUD THRU 1900-EXIT.
006510 2000-EXIT.
006520     EXIT.
006530
006540*---------------------------------------------------------------
006550* TRANSFERENCIA A TARJETA DE DESTINO IDENTIFICADA POR NUMERO.
006560*---------------------------------------------------------------
006570 3000-TRANSFERENCIA-TARJETA.
006580* INVOCA 6100-BUSCAR-TARJETA-POR-ID: UBICA LA TARJETA EN LA TABLA
006590* POR IDENTIFICADOR.
006600* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
006610     PERFORM 6100-BUSCAR-TARJETA-POR-ID THRU 6100-EXIT
006620* PASA IX A IX ORIGEN.
006630     MOVE WS-IX TO WS-IX-ORIGEN
006640* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
006650* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
006660     IF WS-TARJETA-NO-ENCONTRADA
006670* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA ORIGEN NO ENCONTRADA.
006680        MOVE 'TARJETA ORIGEN NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
006690* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
006700* COMO RECHAZADA.
006710* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006720        PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU 3900-EXIT
006730* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006740* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
006750     ELSE
006760* INVOCA 6200-BUSCAR-TARJETA-POR-NUMERO: UBICA LA TARJETA EN LA
006770* TABLA POR NUMERO.
006780* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
006790        PERFORM 6200-BUSCAR-TARJETA-POR-NUMERO THRU 6200-EXIT
006800* PASA IX A IX DESTINO.
006810        MOVE WS-IX TO WS-IX-DESTINO
006820* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
006830* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
006840        IF WS-TARJETA-NO-ENCONTRADA
006850* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
006860           MOVE 'TARJETA DESTINO NO ENCONTRADA' TO
006870                WS-MOTIVO-RECHAZO
006880* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
006890* COMO RECHAZADA.
006900* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006910           PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU 3900-EXIT
006920* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006930* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
006940        ELSE
006950* INVOCA 6500-VALIDAR-TRANSFERENCIA: APLICA EN ORDEN LAS REGLAS DE
006960* RECHAZO DE LA TRANSFERENCIA.
006970* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
006980           PERFORM 6500-VALIDAR-TRANSFERENCIA THRU 6500-EXIT
006990* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
007000* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
007010           IF WS-OPERACION-VALIDA
007020* INVOCA 6550-APLICAR-TRANSFERENCIA: ACTUALIZA LOS SALDOS DE
007030* ORIGEN Y DESTINO.
007040* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
007050              PERFORM 6550-APLICAR-TRANSFERENCIA THRU 6550-EXIT
007060* INVOCA 3800-ACEPTAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
007070* COMO COMPLETADA.
007080* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
007090              PERFORM 3800-ACEPTAR-TRANSFERENCIA THRU 3800-EXIT
007100* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007110* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007120           ELSE
007130* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
007140* COMO RECHAZADA.
007150* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
007160              PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU 3900-EXIT
007170           END-IF
007180        END-IF
007190     END-IF.
007200 3000-EXIT.
007210     EXIT.
007220
007230*---------------------------------------------------------------
007240* TRANSFERENCIA ENTRE DOS TARJETAS DEL MISMO USUARIO (S-0261).
007250*---------------------------------------------------------------
007260 3500-TRANSFERENCIA-PROPIA.                                       S0261JCA
007270* INVOCA 6100-BUSCAR-TARJETA-POR-ID: UBICA LA TARJETA EN LA TABLA
007280* POR IDENTIFICADOR.
007290* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
007300     PERFORM 6100-BUSCAR-TARJETA-POR-ID THRU 6100-EXIT
007310* PASA IX A IX ORIGEN.
007320     MOVE WS-IX TO WS-IX-ORIGEN
007330* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
007340* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
007350     IF WS-TARJETA-NO-ENCONTRADA
007360* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA ORIGEN NO ENCONTRADA.
007370        MOVE 'TARJETA ORIGEN NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
007380* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
007390* COMO RECHAZADA.
007400* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
007410        PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU 3900-EXIT
007420* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007430* (VER LA VALIDACION INMEDIATA ANTERIOR).
007440     ELSE
007450* INVOCA 6110-BUSCAR-TARJETA-POR-ID-2: UBICA LA SEGUNDA TARJETA
007460* POR IDENTIFICADOR.
007470* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
007480        PERFORM 6110-BUSCAR-TARJETA-POR-ID-2 THRU 6110-EXIT
007490* PASA IX A IX DESTINO.
007500        MOVE WS-IX TO WS-IX-DESTINO
007510* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
007520* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
007530        IF WS-TARJETA-NO-ENCONTRADA
007540* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
007550           MOVE 'TARJETA DESTINO NO ENCONTRADA' TO
007560                WS-MOTIVO-RECHAZO
007570* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
007580* COMO RECHAZADA.
007590* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
007600           PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU 3900-EXIT
007610* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007620* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007630        ELSE
007640* VERIFICA QUE LA TARJETA PERTENEZCA AL USUARIO SOLICITANTE.
007650* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
007660           IF CT-USUARIO-ID(WS-IX-ORIGEN) NOT = SOLIC-USUARIO-ID
007670              OR CT-USUARIO-ID(WS-IX-DESTINO) NOT =
007680                 SOLIC-USUARIO-ID
007690* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
007700              MOVE 'TARJETAS NO PERTENECEN AL USUARIO' TO
007710                   WS-MOTIVO-RECHAZO
007720* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
007730* COMO RECHAZADA.
007740* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
007750              PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU 3900-EXIT
007760* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007770* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007780           ELSE
007790* INVOCA 6500-VALIDAR-TRANSFERENCIA: APLICA EN ORDEN LAS REGLAS DE
007800* RECHAZO DE LA TRANSFERENCIA.
007810* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
007820              PERFORM 6500-VALIDAR-TRANSFERENCIA THRU 6500-EXIT
007830* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
007840* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
007850              IF WS-OPERACION-VALIDA
007860* INVOCA 6550-APLICAR-TRANSFERENCIA: ACTUALIZA LOS SALDOS DE
007870* ORIGEN Y DESTINO.
007880* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
007890                 PERFORM 6550-APLICAR-TRANSFERENCIA THRU
007900                         6550-EXIT
007910* INVOCA 3800-ACEPTAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
007920* COMO COMPLETADA.
007930* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
007940                 PERFORM 3800-ACEPTAR-TRANSFERENCIA THRU
007950                         3800-EXIT
007960* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007970* (VER LA VALIDACION INMEDIATA ANTERIOR).
007980              ELSE
007990* INVOCA 3900-RECHAZAR-TRANSFERENCIA: REGISTRA LA TRANSFERENCIA
008000* COMO RECHAZADA.
008010* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
008020                 PERFORM 3900-RECHAZAR-TRANSFERENCIA THRU
008030                         3900-EXIT
008040              END-IF
008050           END-IF
008060        END-IF
008070     END-IF.
008080 3500-EXIT.
008090     EXIT.
008100
008110 3800-ACEPTAR-TRANSFERENCIA.
008120* INVOCA 6800-FORMAR-REFERENCIA: ARMA LA REFERENCIA UNICA DE LA
008130* TRANSACCION.
008140* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
008150     PERFORM 6800-FORMAR-REFERENCIA THRU 6800-EXIT
008160* PASA TIPO A TIPO.
008170     MOVE SOLIC-TIPO TO TRANSAL-TIPO
008180* FIJA ESTADO EN 'COMPLETED' PARA EL REGISTRO.
008190     MOVE 'COMPLETED' TO TRANSAL-ESTADO
008200* PASA IMPORTE A IMPORTE.
008210     MOVE SOLIC-IMPORTE TO TRANSAL-IMPORTE
008220* PASA COMISION A COMISION.
008230     MOVE WS-COMISION TO TRANSAL-COMISION
008240* PASA ID A TARJ ORIGEN.
008250     MOVE CT-ID(WS-IX-ORIGEN) TO TRANSAL-TARJ-ORIGEN
008260* PASA ID A TARJ DESTINO.
008270     MOVE CT-ID(WS-IX-DESTINO) TO TRANSAL-TARJ-DESTINO
008280* PASA DESCRIPCION A DESCRIPCION.
008290     MOVE SOLIC-DESCRIPCION TO TRANSAL-DESCRIPCION
008300* INVOCA 7000-ESCRIBIR-TRANSACCION: ESCRIBE EL REGISTRO EN EL
008310* REGISTRO DE TRANSACCIONES.
008320* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
008330     PERFORM 7000-ESCRIBIR-TRANSACCION THRU 7000-EXIT
008340* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008350     ADD 1 TO WS-CTR-TRANSF-COMPL
008360* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008370     ADD SOLIC-IMPORTE TO WS-TOT-TRANSF-COMPL
008380* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008390     ADD WS-COMISION TO WS-TOT-COMISION.
008400 3800-EXIT.
008410     EXIT.
008420
008430 3900-RECHAZAR-TRANSFERENCIA.
008440* INVOCA 6800-FORMAR-REFERENCIA: ARMA LA REFERENCIA UNICA DE LA
008450* TRANSACCION.
008460* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
008470     PERFORM 6800-FORMAR-REFERENCIA THRU 6800-EXIT
008480* PASA TIPO A TIPO.
008490     MOVE SOLIC-TIPO TO TRANSAL-TIPO
008500* FIJA ESTADO EN 'FAILED' PARA EL REGISTRO.
008510     MOVE 'FAILED' TO TRANSAL-ESTADO
008520* PASA IMPORTE A IMPORTE.
008530     MOVE SOLIC-IMPORTE TO TRANSAL-IMPORTE
008540* PASA 0 A COMISION.
008550     MOVE 0 TO TRANSAL-COMISION
008560* PASA TARJ ORIGEN A TARJ ORIGEN.
008570     MOVE SOLIC-TARJ-ORIGEN TO TRANSAL-TARJ-ORIGEN
008580* PASA TARJ DESTINO A TARJ DESTINO.
008590     MOVE SOLIC-TARJ-DESTINO TO TRANSAL-TARJ-DESTINO
008600* PASA MOTIVO RECHAZO A DESCRIPCION.
008610     MOVE WS-MOTIVO-RECHAZO TO TRANSAL-DESCRIPCION
008620* INVOCA 7000-ESCRIBIR-TRANSACCION: ESCRIBE EL REGISTRO EN EL
008630* REGISTRO DE TRANSACCIONES.
008640* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
008650     PERFORM 7000-ESCRIBIR-TRANSACCION THRU 7000-EXIT
008660* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008670     ADD 1 TO WS-CTR-RECHAZADAS.
008680 3900-EXIT.
008690     EXIT.
008700
008710*---------------------------------------------------------------
008720* DEPOSITO DIRECTO A TARJETA (S-0203).
008730*---------------------------------------------------------------
008740 4000-DEPOSITO.                                                   S0203MQU
008750* INVOCA 6110-BUSCAR-TARJETA-POR-ID-2: UBICA LA SEGUNDA TARJETA
008760* POR IDENTIFICADOR.
008770* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
008780     PERFORM 6110-BUSCAR-TARJETA-POR-ID-2 THRU 6110-EXIT
008790* PASA IX A IX DESTINO.
008800     MOVE WS-IX TO WS-IX-DESTINO
008810* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
008820* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
008830     IF WS-TARJETA-NO-ENCONTRADA
008840* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
008850        MOVE 'TARJETA DESTINO NO ENCONTRADA' TO
008860             WS-MOTIVO-RECHAZO
008870* INVOCA 4900-RECHAZAR-DEPOSITO: REGISTRA EL DEPOSITO COMO
008880* RECHAZADO.
008890* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
008900        PERFORM 4900-RECHAZAR-DEPOSITO THRU 4900-EXIT
008910* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
008920* (VER LA VALIDACION INMEDIATA ANTERIOR).
008930     ELSE
008940* INVOCA 6600-VALIDAR-DEPOSITO: VERIFICA QUE EL IMPORTE DEL
008950* DEPOSITO SEA VALIDO.
008960* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
008970        PERFORM 6600-VALIDAR-DEPOSITO THRU 6600-EXIT
008980* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
008990* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
009000        IF WS-OPERACION-VALIDA
009010* INVOCA 6650-APLICAR-DEPOSITO: ACREDITA EL IMPORTE EN LA TARJETA
009020* DESTINO.
009030* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
009040           PERFORM 6650-APLICAR-DEPOSITO THRU 6650-EXIT
009050* INVOCA 4800-ACEPTAR-DEPOSITO: REGISTRA EL DEPOSITO COMO
009060* COMPLETADO.
009070* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
009080           PERFORM 4800-ACEPTAR-DEPOSITO THRU 4800-EXIT
009090* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
009100* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
009110        ELSE
009120* INVOCA 4900-RECHAZAR-DEPOSITO: REGISTRA EL DEPOSITO COMO
009130* RECHAZADO.
009140* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
009150           PERFORM 4900-RECHAZAR-DEPOSITO THRU 4900-EXIT
009160        END-IF
009170     END-IF.
009180 4000-EXIT.
009190     EXIT.
009200
009210 4800-ACEPTAR-DEPOSITO.
009220* INVOCA 6800-FORMAR-REFERENCIA: ARMA LA REFERENCIA UNICA DE LA
009230* TRANSACCION.
009240* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
009250     PERFORM 6800-FORMAR-REFERENCIA THRU 6800-EXIT
009260* FIJA TIPO EN 'DEPOSIT' PARA EL REGISTRO.
009270     MOVE 'DEPOSIT' TO TRANSAL-TIPO
009280* FIJA ESTADO EN 'COMPLETED' PARA EL REGISTRO.
009290     MOVE 'COMPLETED' TO TRANSAL-ESTADO
009300* PASA IMPORTE A IMPORTE.
009310     MOVE SOLIC-IMPORTE TO TRANSAL-IMPORTE
009320* PASA 0 A COMISION.
009330     MOVE 0 TO TRANSAL-COMISION
009340* PASA 0 A TARJ ORIGEN.
009350     MOVE 0 TO TRANSAL-TARJ-ORIGEN
009360* PASA ID A TARJ DESTINO.
009370     MOVE CT-ID(WS-IX-DESTINO) TO TRANSAL-TARJ-DESTINO
009380* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
009390* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
009400     IF SOLIC-DESCRIPCION = SPACES
009410* CARGA 'Deposit to card' EN DESCRIPCION.
009420        MOVE 'Deposit to card' TO TRANSAL-DESCRIPCION
009430* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
009440* (VER LA VALIDACION INMEDIATA ANTERIOR).
009450     ELSE
009460* PASA DESCRIPCION A DESCRIPCION.
009470        MOVE SOLIC-DESCRIPCION TO TRANSAL-DESCRIPCION
009480     END-IF
009490* INVOCA 7000-ESCRIBIR-TRANSACCION: ESCRIBE EL REGISTRO EN EL
009500* REGISTRO DE TRANSACCIONES.
009510* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
009520     PERFORM 7000-ESCRIBIR-TRANSACCION THRU 7000-EXIT
009530* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009540     ADD 1 TO WS-CTR-DEPOS-COMPL
009550* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009560     ADD SOLIC-IMPORTE TO WS-TOT-DEPOS-COMPL.
009570 4800-EXIT.
009580     EXIT.
009590
009600 4900-RECHAZAR-DEPOSITO.
009610* INVOCA 6800-FORMAR-REFERENCIA: ARMA LA REFERENCIA UNICA DE LA
009620* TRANSACCION.
009630* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
009640     PERFORM 6800-FORMAR-REFERENCIA THRU 6800-EXIT
009650* FIJA TIPO EN 'DEPOSIT' PARA EL REGISTRO.
009660     MOVE 'DEPOSIT' TO TRANSAL-TIPO
009670* FIJA ESTADO EN 'FAILED' PARA EL REGISTRO.
009680     MOVE 'FAILED' TO TRANSAL-ESTADO
009690* PASA IMPORTE A IMPORTE.
009700     MOVE SOLIC-IMPORTE TO TRANSAL-IMPORTE
009710* PASA 0 A COMISION.
009720     MOVE 0 TO TRANSAL-COMISION
009730* PASA 0 A TARJ ORIGEN.
009740     MOVE 0 TO TRANSAL-TARJ-ORIGEN
009750* PASA TARJ DESTINO A TARJ DESTINO.
009760     MOVE SOLIC-TARJ-DESTINO TO TRANSAL-TARJ-DESTINO
009770* PASA MOTIVO RECHAZO A DESCRIPCION.
009780     MOVE WS-MOTIVO-RECHAZO TO TRANSAL-DESCRIPCION
009790* INVOCA 7000-ESCRIBIR-TRANSACCION: ESCRIBE EL REGISTRO EN EL
009800* REGISTRO DE TRANSACCIONES.
009810* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
009820     PERFORM 7000-ESCRIBIR-TRANSACCION THRU 7000-EXIT
009830* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009840     ADD 1 TO WS-CTR-RECHAZADAS.
009850 4900-EXIT.
009860     EXIT.
009870
009880*---------------------------------------------------------------
009890* BUSQUEDA DE TARJETA POR IDENTIFICADOR (BARRIDO LINEAL).
009900*---------------------------------------------------------------
009910 6100-BUSCAR-TARJETA-POR-ID.
009920* PASA 0 A SW ENCONTRADA.
009930     MOVE 0 TO WS-SW-ENCONTRADA.
009940* PASA 1 A IX.
009950     MOVE 1 TO WS-IX.
009960 6100-RECORRER.
009970* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
009980* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
009990     IF WS-IX > WS-CANT-TARJETAS
010000* PASA 0 A IX.
010010        MOVE 0 TO WS-IX
010020* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010030        GO TO 6100-EXIT
010040     END-IF
010050* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
010060* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
010070     IF CT-ID(WS-IX) = SOLIC-TARJ-ORIGEN
010080* PASA 1 A SW ENCONTRADA.
010090        MOVE 1 TO WS-SW-ENCONTRADA
010100* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010110        GO TO 6100-EXIT
010120     END-IF
010130* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
010140     ADD 1 TO WS-IX
010150* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010160     GO TO 6100-RECORRER.
010170 6100-EXIT.
010180     EXIT.
010190
010200 6110-BUSCAR-TARJETA-POR-ID-2.
010210* PASA 0 A SW ENCONTRADA.
010220     MOVE 0 TO WS-SW-ENCONTRADA.
010230* PASA 1 A IX.
010240     MOVE 1 TO WS-IX.
010250 6110-RECORRER.
010260* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
010270* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
010280     IF WS-IX > WS-CANT-TARJETAS
010290* PASA 0 A IX.
010300        MOVE 0 TO WS-IX
010310* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010320        GO TO 6110-EXIT
010330     END-IF
010340* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
010350* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
010360     IF CT-ID(WS-IX) = SOLIC-TARJ-DESTINO
010370* PASA 1 A SW ENCONTRADA.
010380        MOVE 1 TO WS-SW-ENCONTRADA
010390* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010400        GO TO 6110-EXIT
010410     END-IF
010420* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
010430     ADD 1 TO WS-IX
010440* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010450     GO TO 6110-RECORRER.
010460 6110-EXIT.
010470     EXIT.
010480
010490 6200-BUSCAR-TARJETA-POR-NUMERO.
010500* PASA 0 A SW ENCONTRADA.
010510     MOVE 0 TO WS-SW-ENCONTRADA.
010520* PASA 1 A IX.
010530     MOVE 1 TO WS-IX.
010540 6200-RECORRER.
010550* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
010560* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
010570     IF WS-IX > WS-CANT-TARJETAS
010580* PASA 0 A IX.
010590        MOVE 0 TO WS-IX
010600* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010610        GO TO 6200-EXIT
010620     END-IF
010630* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
010640* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
010650     IF CT-NUMERO(WS-IX) = SOLIC-NUM-DESTINO
010660* PASA 1 A SW ENCONTRADA.
010670        MOVE 1 TO WS-SW-ENCONTRADA
010680* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010690        GO TO 6200-EXIT
010700     END-IF
010710* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
010720     ADD 1 TO WS-IX
010730* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010740     GO TO 6200-RECORRER.
010750 6200-EXIT.
010760     EXIT.
010770
010780*---------------------------------------------------------------
010790* VALIDACION BASICA DE TARJETA (ACTIVA, NO BLOQUEADA, NO
010800* VENCIDA). RECIBE EL INDICE DE LA TARJETA EN WS-IX.
010810*---------------------------------------------------------------
010820 6400-VALIDAR-TARJETA.
010830* PASA 0 A SW TARJ VALIDA.
010840     MOVE 0 TO WS-SW-TARJ-VALIDA.
010850* VERIFICA QUE LA TARJETA O EL USUARIO ESTE ACTIVO.
010860* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
010870     IF CT-ACTIVA(WS-IX) = 'Y'
010880        AND CT-BLOQUEADA(WS-IX) = 'N'
010890        AND CT-VENCIMIENTO(WS-IX) NOT < WS-FECHA-PROCESO
010900* PASA 1 A SW TARJ VALIDA.
010910        MOVE 1 TO WS-SW-TARJ-VALIDA
010920     END-IF.
010930 6400-EXIT.
010940     EXIT.
010950
010960*---------------------------------------------------------------
010970* CALCULO DE COMISION (S-0114): 1% DEL IMPORTE, HALF-UP.
010980*---------------------------------------------------------------
010990 6450-CALCULAR-COMISION.                                          S0114RFI
011000* CALCULA COMISION SEGUN LA FORMULA DE NEGOCIO VIGENTE.
011010* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
011020     COMPUTE WS-COMISION ROUNDED = SOLIC-IMPORTE * 0.01.
011030* CALCULA TOTAL A DEBITAR SEGUN LA FORMULA DE NEGOCIO VIGENTE.
011040* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
011050     COMPUTE WS-TOTAL-A-DEBITAR = SOLIC-IMPORTE + WS-COMISION.
011060 6450-EXIT.
011070     EXIT.
011080
011090*---------------------------------------------------------------
011100* VALIDACION DE TRANSFERENCIA - ORDEN DE RECHAZO SEGUN NORMA
011110* DE NEGOCIO S-0114/S-0218/S-0277/S-0402.
011120*---------------------------------------------------------------
011130 6500-VALIDAR-TRANSFERENCIA.
011140* PASA 1 A SW OPERACION OK.
011150     MOVE 1 TO WS-SW-OPERACION-OK.
011160* PASA SPACES A MOTIVO RECHAZO.
011170     MOVE SPACES TO WS-MOTIVO-RECHAZO.
011180* PASA IX ORIGEN A IX.
011190     MOVE WS-IX-ORIGEN TO WS-IX.
011200* INVOCA 6400-VALIDAR-TARJETA: VERIFICA QUE LA TARJETA ESTE
011210* ACTIVA, NO BLOQUEADA Y VIGENTE.
011220* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
011230     PERFORM 6400-VALIDAR-TARJETA THRU 6400-EXIT.
011240* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
011250* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
011260     IF WS-TARJETA-INVALIDA
011270* PASA 0 A SW OPERACION OK.
011280        MOVE 0 TO WS-SW-OPERACION-OK
011290* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA ORIGEN NO VALIDA.
011300        MOVE 'TARJETA ORIGEN NO VALIDA' TO WS-MOTIVO-RECHAZO
011310* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
011320* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
011330     ELSE
011340* PASA IX DESTINO A IX.
011350        MOVE WS-IX-DESTINO TO WS-IX
011360* INVOCA 6400-VALIDAR-TARJETA: VERIFICA QUE LA TARJETA ESTE
011370* ACTIVA, NO BLOQUEADA Y VIGENTE.
011380* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
011390        PERFORM 6400-VALIDAR-TARJETA THRU 6400-EXIT
011400* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
011410* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
011420        IF WS-TARJETA-INVALIDA
011430* PASA 0 A SW OPERACION OK.
011440           MOVE 0 TO WS-SW-OPERACION-OK
011450* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA DESTINO NO VALIDA.
011460           MOVE 'TARJETA DESTINO NO VALIDA' TO WS-MOTIVO-RECHAZO
011470* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
011480* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
011490        ELSE
011500* VERIFICA QUE ORIGEN Y DESTINO NO SEAN LA MISMA TARJETA.
011510* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
011520           IF CT-ID(WS-IX-ORIGEN) = CT-ID(WS-IX-DESTINO)
011530* PASA 0 A SW OPERACION OK.
011540              MOVE 0 TO WS-SW-OPERACION-OK
011550* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
011560              MOVE 'ORIGEN Y DESTINO SON LA MISMA TARJETA' TO
011570                   WS-MOTIVO-RECHAZO
011580* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
011590* (VER LA VALIDACION INMEDIATA ANTERIOR).
011600           ELSE
011610* VERIFICA QUE EL IMPORTE SOLICITADO SEA POSITIVO.
011620* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
011630              IF SOLIC-IMPORTE NOT > 0
011640* PASA 0 A SW OPERACION OK.
011650                 MOVE 0 TO WS-SW-OPERACION-OK
011660* MOTIVO DE RECHAZO PARA EL REPORTE: IMPORTE NO POSITIVO.
011670                 MOVE 'IMPORTE NO POSITIVO' TO WS-MOTIVO-RECHAZO
011680* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
011690* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
011700              ELSE
011710* VERIFICA QUE EL IMPORTE CUMPLA EL MINIMO PERMITIDO.
011720* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
011730                 IF SOLIC-IMPORTE < 0.01
011740* PASA 0 A SW OPERACION OK.
011750                    MOVE 0 TO WS-SW-OPERACION-OK
011760* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
011770                    MOVE 'IMPORTE INFERIOR AL MINIMO' TO
011780                         WS-MOTIVO-RECHAZO
011790* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
011800* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
011810                 ELSE
011820* INVOCA 6450-CALCULAR-COMISION: CALCULA LA COMISION SOBRE EL
011830* IMPORTE TRANSFERIDO.
011840* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
011850                    PERFORM 6450-CALCULAR-COMISION THRU
011860                            6450-EXIT
011870* INVOCA 6460-CALCULAR-DISPONIBLE: CALCULA EL FONDO DISPONIBLE DE
011880* LA TARJETA ORIGEN.
011890* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
011900                    PERFORM 6460-CALCULAR-DISPONIBLE THRU
011910                            6460-EXIT
011920* VERIFICA QUE HAYA FONDOS SUFICIENTES PARA CUBRIR EL IMPORTE MAS
011930* LA COMISION.
011940* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
011950                    IF WS-DISPONIBLE < WS-TOTAL-A-DEBITAR
011960* PASA 0 A SW OPERACION OK.
011970                       MOVE 0 TO WS-SW-OPERACION-OK
011980* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
011990                       MOVE 'FONDOS INSUFICIENTES' TO
012000                            WS-MOTIVO-RECHAZO
012010                    END-IF
012020                 END-IF
012030              END-IF
012040           END-IF
012050        END-IF
012060     END-IF.
012070 6500-EXIT.
012080     EXIT.
012090
012100*---------------------------------------------------------------
012110* FONDOS DISPONIBLES DE LA TARJETA ORIGEN (S-0277/S-0402).
012120*---------------------------------------------------------------
012130 6460-CALCULAR-DISPONIBLE.                                        S0402NBR
012140* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012150* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
012160     IF CT-SALDO(WS-IX-ORIGEN) < 0
012170* CALCULA CREDITO USADO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
012180* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
012190        COMPUTE WS-CREDITO-USADO = CT-SALDO(WS-IX-ORIGEN) * -1
012200* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
012210* (VER LA VALIDACION INMEDIATA ANTERIOR).
012220     ELSE
012230* PASA 0 A CREDITO USADO.
012240        MOVE 0 TO WS-CREDITO-USADO
012250     END-IF
012260* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012270* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
012280     IF CT-TIPO(WS-IX-ORIGEN) = 'CREDIT'
012290* CALCULA DISPONIBLE SEGUN LA FORMULA DE NEGOCIO VIGENTE.
012300* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
012310        COMPUTE WS-DISPONIBLE = CT-LIMITE(WS-IX-ORIGEN) -
012320                WS-CREDITO-USADO
012330* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
012340* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
012350     ELSE
012360* PASA SALDO A DISPONIBLE.
012370        MOVE CT-SALDO(WS-IX-ORIGEN) TO WS-DISPONIBLE
012380     END-IF.
012390 6460-EXIT.
012400     EXIT.
012410
012420 6550-APLICAR-TRANSFERENCIA.
012430* CALCULA SALDO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
012440* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
012450     COMPUTE CT-SALDO(WS-IX-ORIGEN) = CT-SALDO(WS-IX-ORIGEN) -
012460             WS-TOTAL-A-DEBITAR.
012470* CALCULA SALDO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
012480* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
012490     COMPUTE CT-SALDO(WS-IX-DESTINO) = CT-SALDO(WS-IX-DESTINO) +
012500             SOLIC-IMPORTE.
012510 6550-EXIT.
012520     EXIT.
012530
012540*---------------------------------------------------------------
012550* VALIDACION DE DEPOSITO (S-0203).
012560*---------------------------------------------------------------
012570 6600-VALIDAR-DEPOSITO.
012580* PASA 1 A SW OPERACION OK.
012590     MOVE 1 TO WS-SW-OPERACION-OK.
012600* PASA SPACES A MOTIVO RECHAZO.
012610     MOVE SPACES TO WS-MOTIVO-RECHAZO.
012620* VERIFICA QUE EL IMPORTE SOLICITADO SEA POSITIVO.
012630* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
012640     IF SOLIC-IMPORTE NOT > 0
012650* PASA 0 A SW OPERACION OK.
012660        MOVE 0 TO WS-SW-OPERACION-OK
012670* MOTIVO DE RECHAZO PARA EL REPORTE: IMPORTE NO POSITIVO.
012680        MOVE 'IMPORTE NO POSITIVO' TO WS-MOTIVO-RECHAZO
012690* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
012700* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
012710     ELSE
012720* VERIFICA QUE EL IMPORTE CUMPLA EL MINIMO PERMITIDO.
012730* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
012740        IF SOLIC-IMPORTE < 0.01
012750* PASA 0 A SW OPERACION OK.
012760           MOVE 0 TO WS-SW-OPERACION-OK
012770* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
012780           MOVE 'IMPORTE INFERIOR AL MINIMO' TO
012790                WS-MOTIVO-RECHAZO
012800        END-IF
012810     END-IF.
012820 6600-EXIT.
012830     EXIT.
012840
012850 6650-APLICAR-DEPOSITO.
012860* CALCULA SALDO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
012870* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
012880     COMPUTE CT-SALDO(WS-IX-DESTINO) = CT-SALDO(WS-IX-DESTINO) +
012890             SOLIC-IMPORTE.
012900 6650-EXIT.
012910     EXIT.
012920
012930*---------------------------------------------------------------
012940* ENMASCARADO DEL NUMERO DE TARJETA (S-0322). SI NO TIENE
012950* ENTRE 13 Y 19 DIGITOS, O CONTIENE UN CARACTER NO NUMERICO,
012960* SE DEVUELVE SIN CAMBIOS.
012970*---------------------------------------------------------------
012980 6700-ENMASCARAR-NUMERO.                                          S0322DPA
012990* PASA 1 A NUM VALIDA.
013000     MOVE 1 TO WS-NUM-VALIDA.
013010* PASA 0 A NUM LONGITUD.
013020     MOVE 0 TO WS-NUM-LONGITUD.
013030* PASA 1 A NUM POS.
013040     MOVE 1 TO WS-NUM-POS.
013050 6700-MEDIR.
013060* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013070* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
013080     IF WS-NUM-POS > 19
013090* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013100        GO TO 6700-VERIFICAR-RANGO
013110     END-IF
013120* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013130* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
013140     IF WS-NE-DIGITO(WS-NUM-POS) NOT = SPACE
013150* PASA NUM POS A NUM LONGITUD.
013160        MOVE WS-NUM-POS TO WS-NUM-LONGITUD
013170     END-IF
013180* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013190     ADD 1 TO WS-NUM-POS
013200* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013210     GO TO 6700-MEDIR.
013220 6700-VERIFICAR-RANGO.
013230* VERIFICA QUE LA LONGITUD DEL NUMERO ESTE EN EL RANGO VALIDO
013240* (13-19).
013250* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
013260     IF WS-NUM-LONGITUD < 13 OR WS-NUM-LONGITUD > 19
013270* PASA 0 A NUM VALIDA.
013280        MOVE 0 TO WS-NUM-VALIDA
013290     END-IF
013300* PASA 1 A NUM POS.
013310     MOVE 1 TO WS-NUM-POS.
013320 6700-VERIFICAR-DIGITOS.
013330* VERIFICA QUE EL NUMERO YA HAYA SIDO DESCARTADO POR INVALIDO.
013340* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
013350     IF WS-NUM-NO-ES-VALIDA
013360* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013370        GO TO 6700-ARMAR
013380     END-IF
013390* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013400* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
013410     IF WS-NUM-POS > WS-NUM-LONGITUD
013420* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013430        GO TO 6700-ARMAR
013440     END-IF
013450* VERIFICA QUE EL CARACTER SEA UN DIGITO.
013460* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
013470     IF WS-NE-DIGITO(WS-NUM-POS) < '0' OR
013480        WS-NE-DIGITO(WS-NUM-POS) > '9'
013490* PASA 0 A NUM VALIDA.
013500        MOVE 0 TO WS-NUM-VALIDA
013510     END-IF
013520* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013530     ADD 1 TO WS-NUM-POS
013540* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013550     GO TO 6700-VERIFICAR-DIGITOS.
013560 6700-ARMAR.
013570* PASA SPACES A NUM SALIDA.
013580     MOVE SPACES TO WS-NUM-SALIDA.
013590* VERIFICA QUE EL NUMERO YA HAYA SIDO DESCARTADO POR INVALIDO.
013600* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
013610     IF WS-NUM-NO-ES-VALIDA
013620* PASA NUM ENTRADA A NUM SALIDA.
013630        MOVE WS-NUM-ENTRADA TO WS-NUM-SALIDA
013640* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013650        GO TO 6700-EXIT
013660     END-IF
013670* PASA 1 A NUM POS.
013680     MOVE 1 TO WS-NUM-POS.
013690 6700-ENMASCARAR-POS.
013700* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013710* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
013720     IF WS-NUM-POS > WS-NUM-LONGITUD - 4
013730* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013740        GO TO 6700-COPIAR-ULTIMOS
013750     END-IF
013760* CARGA '*' EN NE DIGITO.
013770     MOVE '*' TO WS-NE-DIGITO(WS-NUM-POS)
013780* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013790     ADD 1 TO WS-NUM-POS
013800* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013810     GO TO 6700-ENMASCARAR-POS.
013820 6700-COPIAR-ULTIMOS.
013830* INVOCA 6710-AGRUPAR: FORMATEA EL NUMERO ENMASCARADO EN GRUPOS DE
013840* 4.
013850* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
013860     PERFORM 6710-AGRUPAR THRU 6710-EXIT.
013870 6700-EXIT.
013880     EXIT.
013890
013900 6710-AGRUPAR.
013910* PASA 1 A NUM POS.
013920     MOVE 1 TO WS-NUM-POS.
013930* PASA 0 A NUM POS SAL.
013940     MOVE 0 TO WS-NUM-POS-SAL.
013950* PASA SPACES A NUM SALIDA.
013960     MOVE SPACES TO WS-NUM-SALIDA.
013970 6710-COPIAR.
013980* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013990* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
014000     IF WS-NUM-POS > WS-NUM-LONGITUD
014010* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
014020        GO TO 6710-EXIT
014030     END-IF
014040* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
014050     ADD 1 TO WS-NUM-POS-SAL
014060* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
014070     MOVE WS-NE-DIGITO(WS-NUM-POS) TO
014080          WS-NUM-SALIDA(WS-NUM-POS-SAL:1)
014090     DIVIDE WS-NUM-POS BY 4 GIVING WS-NUM-DIV-COC
014100            REMAINDER WS-NUM-DIV-RES
014110* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
014120* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
014130     IF WS-NUM-DIV-RES = 0 AND WS-NUM-POS < WS-NUM-LONGITUD
014140* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
014150        ADD 1 TO WS-NUM-POS-SAL
014160* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
014170        MOVE SPACE TO WS-NUM-SALIDA(WS-NUM-POS-SAL:1)
014180     END-IF
014190* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
014200     ADD 1 TO WS-NUM-POS
014210* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
014220     GO TO 6710-COPIAR.
014230 6710-EXIT.
014240     EXIT.
014250
014260*---------------------------------------------------------------
014270* REFERENCIA DE TRANSACCION UNICA POR CORRIDA (S-0378).
014280*---------------------------------------------------------------
014290 6800-FORMAR-REFERENCIA.                                          S0378LTO
014300* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
014310     ADD 1 TO WS-TRAN-SEQ.
014320* PASA TRAN SEQ A ID.
014330     MOVE WS-TRAN-SEQ TO TRANSAL-ID.
014340* PASA TRAN SEQ A REF CONSECUTIVO.
014350     MOVE WS-TRAN-SEQ TO WS-REF-CONSECUTIVO.
014360     STRING 'TXN' DELIMITED BY SIZE
014370            WS-REF-CONSECUTIVO DELIMITED BY SIZE
014380            INTO WS-REFERENCIA
014390* PASA REFERENCIA A REFERENCIA.
014400     MOVE WS-REFERENCIA TO TRANSAL-REFERENCIA.
014410 6800-EXIT.
014420     EXIT.
014430
014440*---------------------------------------------------------------
014450* ESCRITURA DEL REGISTRO DE TRANSACCION Y DE SU LINEA DE
014460* DETALLE EN EL RESUMEN.
014470*---------------------------------------------------------------
014480 7000-ESCRIBIR-TRANSACCION.
014490* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
014500     WRITE TRAN-REG-SAL.
014510* INVOCA 8100-IMPRIMIR-DETALLE: IMPRIME LA LINEA DE DETALLE DE LA
014520* TRANSACCION.
014530* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
014540     PERFORM 8100-IMPRIMIR-DETALLE THRU 8100-EXIT.
014550 7000-EXIT.
014560     EXIT.
014570
014580*---------------------------------------------------------------
014590* DETALLE DE LA TRANSACCION EN EL LISTADO RESUMEN, CON EL
014600* NUMERO DE TARJETA ENMASCARADO.
014610*---------------------------------------------------------------
014620 8100-IMPRIMIR-DETALLE.
014630* PASA REFERENCIA A REFERENCIA.
014640     MOVE TRANSAL-REFERENCIA TO LD-REFERENCIA.
014650* PASA TIPO A TIPO.
014660     MOVE TRANSAL-TIPO TO LD-TIPO.
014670* PASA ESTADO A ESTADO.
014680     MOVE TRANSAL-ESTADO TO LD-ESTADO.
014690* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
014700* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
014710     IF TRANSAL-TARJ-ORIGEN = 0
014720* PASA SPACES A ORIGEN.
014730        MOVE SPACES TO LD-ORIGEN
014740* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
014750* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
014760     ELSE
014770* PASA NUMERO A NUM ENTRADA.
014780        MOVE CT-NUMERO(WS-IX-ORIGEN) TO WS-NUM-ENTRADA
014790* INVOCA 6700-ENMASCARAR-NUMERO: ENMASCARA EL NUMERO DE TARJETA
014800* PARA EL REPORTE.
014810* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
014820        PERFORM 6700-ENMASCARAR-NUMERO THRU 6700-EXIT
014830* PASA NUM SALIDA A ORIGEN.
014840        MOVE WS-NUM-SALIDA TO LD-ORIGEN
014850     END-IF
014860* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
014870* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
014880     IF TRANSAL-TARJ-DESTINO = 0
014890* PASA SPACES A DESTINO.
014900        MOVE SPACES TO LD-DESTINO
014910* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
014920* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
014930     ELSE
014940* PASA NUMERO A NUM ENTRADA.
014950        MOVE CT-NUMERO(WS-IX-DESTINO) TO WS-NUM-ENTRADA
014960* INVOCA 6700-ENMASCARAR-NUMERO: ENMASCARA EL NUMERO DE TARJETA
014970* PARA EL REPORTE.
014980* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
014990        PERFORM 6700-ENMASCARAR-NUMERO THRU 6700-EXIT
015000* PASA NUM SALIDA A DESTINO.
015010        MOVE WS-NUM-SALIDA TO LD-DESTINO
015020     END-IF
015030* PASA IMPORTE A IMPORTE.
015040     MOVE TRANSAL-IMPORTE TO LD-IMPORTE.
015050* PASA COMISION A COMISION.
015060     MOVE TRANSAL-COMISION TO LD-COMISION.
015070* PASA LINEA DETALLE A LINEA RESUMEN.
015080     MOVE LINEA-DETALLE TO LINEA-RESUMEN.
015090* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
015100     WRITE LINEA-RESUMEN.
015110 8100-EXIT.
015120     EXIT.
015130
015140 8000-CIERRE-DE-CORRIDA.
015150* INVOCA 8100-GRABAR-TARJETAS: REGRABA EL MAESTRO DE TARJETAS
015160* ACTUALIZADO.
015170* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
015180     PERFORM 8100-GRABAR-TARJETAS THRU 8100-EXITX.
015190* PASA LINEA BLANCO A LINEA RESUMEN.
015200     MOVE LINEA-BLANCO TO LINEA-RESUMEN.
015210* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
015220     WRITE LINEA-RESUMEN.
015230* INVOCA 8200-TOTALES-CONTROL: IMPRIME LOS TOTALES DE CONTROL DEL
015240* RESUMEN.
015250* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
015260     PERFORM 8200-TOTALES-CONTROL THRU 8200-EXIT.
015270* PASA LINEA BLANCO A LINEA RESUMEN.
015280     MOVE LINEA-BLANCO TO LINEA-RESUMEN.
015290* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
015300     WRITE LINEA-RESUMEN.
015310* INVOCA 8400-SALDOS-POR-USUARIO: IMPRIME EL SALDO TOTAL POR
015320* USUARIO.
015330* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
015340     PERFORM 8400-SALDOS-POR-USUARIO THRU 8400-EXIT.
015350 8000-EXIT.
015360     EXIT.
015370
015380*---------------------------------------------------------------
015390* REGRABACION DEL MAESTRO DE TARJETAS CON LOS SALDOS
015400* ACTUALIZADOS (LA TABLA YA QUEDA ORDENADA POR TARJ-ID
015410* PORQUE ASI ESTABA ORDENADO EL MAESTRO DE ENTRADA).
015420*---------------------------------------------------------------
015430 8100-GRABAR-TARJETAS.
015440* PASA 1 A IX.
015450     MOVE 1 TO WS-IX.
015460 8100-GRABAR-UNA.
015470* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
015480* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
015490     IF WS-IX > WS-CANT-TARJETAS
015500* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
015510        GO TO 8100-EXITX
015520     END-IF
015530* PASA ID A ID.
015540     MOVE CT-ID(WS-IX)          TO TARJSAL-ID
015550* PASA NUMERO A NUMERO.
015560     MOVE CT-NUMERO(WS-IX)      TO TARJSAL-NUMERO
015570* PASA TITULAR A TITULAR.
015580     MOVE CT-TITULAR(WS-IX)     TO TARJSAL-TITULAR
015590* PASA VENCIMIENTO A VENCIMIENTO.
015600     MOVE CT-VENCIMIENTO(WS-IX) TO TARJSAL-VENCIMIENTO
015610* PASA TIPO A TIPO.
015620     MOVE CT-TIPO(WS-IX)        TO TARJSAL-TIPO
015630* PASA MONEDA A MONEDA.
015640     MOVE CT-MONEDA(WS-IX)      TO TARJSAL-MONEDA
015650* PASA SALDO A SALDO.
015660     MOVE CT-SALDO(WS-IX)       TO TARJSAL-SALDO
015670* PASA LIMITE A LIMITE.
015680     MOVE CT-LIMITE(WS-IX)      TO TARJSAL-LIMITE
015690* PASA ACTIVA A ACTIVA.
015700     MOVE CT-ACTIVA(WS-IX)      TO TARJSAL-ACTIVA
015710* PASA BLOQUEADA A BLOQUEADA.
015720     MOVE CT-BLOQUEADA(WS-IX)   TO TARJSAL-BLOQUEADA
015730* PASA USUARIO ID A USUARIO ID.
015740     MOVE CT-USUARIO-ID(WS-IX)  TO TARJSAL-USUARIO-ID
015750* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
015760     WRITE TARJ-REG-SAL
015770* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
015780     ADD 1 TO WS-IX
015790* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
015800     GO TO 8100-GRABAR-UNA.
015810 8100-EXITX.
015820     EXIT.
015830
015840*---------------------------------------------------------------
015850* TOTALES DE CONTROL (S-0309).
015860*---------------------------------------------------------------
015870 8200-TOTALES-CONTROL.
015880* CARGA 'TOTALES DE CONTROL' EN ETIQUETA.
015890     MOVE 'TOTALES DE CONTROL' TO LTOT-ETIQUETA.
015900* PASA SPACES A LINEA RESUMEN.
015910     MOVE SPACES TO LINEA-RESUMEN.
015920* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
015930     MOVE LTOT-ETIQUETA TO LINEA-RESUMEN(1:40).
015940* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
015950     WRITE LINEA-RESUMEN.
015960
015970* CARGA 'TRANSFERENCIAS COMPLETADAS' EN ETIQUETA.
015980     MOVE 'TRANSFERENCIAS COMPLETADAS' TO LTOT-ETIQUETA.
015990* PASA CTR TRANSF COMPL A CANT.
016000     MOVE WS-CTR-TRANSF-COMPL TO LTOT-CANT.
016010* PASA TOT TRANSF COMPL A IMPORTE.
016020     MOVE WS-TOT-TRANSF-COMPL TO LTOT-IMPORTE.
016030* PASA LINEA TOTALES A LINEA RESUMEN.
016040     MOVE LINEA-TOTALES TO LINEA-RESUMEN.
016050* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
016060     WRITE LINEA-RESUMEN.
016070
016080* CARGA 'DEPOSITOS COMPLETADOS' EN ETIQUETA.
016090     MOVE 'DEPOSITOS COMPLETADOS' TO LTOT-ETIQUETA.
016100* PASA CTR DEPOS COMPL A CANT.
016110     MOVE WS-CTR-DEPOS-COMPL TO LTOT-CANT.
016120* PASA TOT DEPOS COMPL A IMPORTE.
016130     MOVE WS-TOT-DEPOS-COMPL TO LTOT-IMPORTE.
016140* PASA LINEA TOTALES A LINEA RESUMEN.
016150     MOVE LINEA-TOTALES TO LINEA-RESUMEN.
016160* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
016170     WRITE LINEA-RESUMEN.
016180
016190* CARGA 'COMISION TOTAL COBRADA' EN ETIQUETA.
016200     MOVE 'COMISION TOTAL COBRADA' TO LTOT-ETIQUETA.
016210* PASA 0 A CANT.
016220     MOVE 0 TO LTOT-CANT.
016230* PASA TOT COMISION A IMPORTE.
016240     MOVE WS-TOT-COMISION TO LTOT-IMPORTE.
016250* PASA LINEA TOTALES A LINEA RESUMEN.
016260     MOVE LINEA-TOTALES TO LINEA-RESUMEN.
016270* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
016280     WRITE LINEA-RESUMEN.
016290
016300* CARGA 'SOLICITUDES RECHAZADAS' EN ETIQUETA.
016310     MOVE 'SOLICITUDES RECHAZADAS' TO LTOT-ETIQUETA.
016320* PASA CTR RECHAZADAS A CANT.
016330     MOVE WS-CTR-RECHAZADAS TO LTOT-CANT.
016340* PASA 0 A IMPORTE.
016350     MOVE 0 TO LTOT-IMPORTE.
016360* PASA LINEA TOTALES A LINEA RESUMEN.
016370     MOVE LINEA-TOTALES TO LINEA-RESUMEN.
016380* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
016390     WRITE LINEA-RESUMEN.
016400 8200-EXIT.
016410     EXIT.
016420
016430*---------------------------------------------------------------
016440* SALDO TOTAL POR USUARIO, SOLO TARJETAS ACTIVAS (S-0355).
016450*---------------------------------------------------------------
016460 8400-SALDOS-POR-USUARIO.                                         S0355LTO
016470* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
016480     MOVE 'SALDO TOTAL POR USUARIO (TARJETAS ACTIVAS)' TO
016490          LTOT-ETIQUETA.
016500* PASA SPACES A LINEA RESUMEN.
016510     MOVE SPACES TO LINEA-RESUMEN.
016520* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
016530     MOVE LTOT-ETIQUETA TO LINEA-RESUMEN(1:43).
016540* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
016550     WRITE LINEA-RESUMEN.
016560* PASA 0 A SALDO TOTAL GRAL.
016570     MOVE 0 TO WS-SALDO-TOTAL-GRAL.
016580* PASA 1 A IX USUARIO.
016590     MOVE 1 TO WS-IX-USUARIO.
016600 8400-UN-USUARIO.
016610* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
016620* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
016630     IF WS-IX-USUARIO > WS-CANT-USUARIOS
016640* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
016650        GO TO 8400-GRAN-TOTAL
016660     END-IF
016670* PASA 0 A SALDO USUARIO.
016680     MOVE 0 TO WS-SALDO-USUARIO.
016690* PASA 1 A IX.
016700     MOVE 1 TO WS-IX.
016710 8400-SUMAR-TARJETAS.
016720* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
016730* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
016740     IF WS-IX > WS-CANT-TARJETAS
016750* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
016760        GO TO 8400-IMPRIMIR-USUARIO
016770     END-IF
016780* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
016790* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
016800     IF CT-USUARIO-ID(WS-IX) = UT-ID(WS-IX-USUARIO)
016810        AND CT-ACTIVA(WS-IX) = 'Y'
016820* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
016830        ADD CT-SALDO(WS-IX) TO WS-SALDO-USUARIO
016840     END-IF
016850* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
016860     ADD 1 TO WS-IX
016870* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
016880     GO TO 8400-SUMAR-TARJETAS.
016890 8400-IMPRIMIR-USUARIO.
016900* PASA ID A ID.
016910     MOVE UT-ID(WS-IX-USUARIO) TO LU-ID.
016920     STRING UT-NOMBRE(WS-IX-USUARIO) DELIMITED BY SIZE
016930            ' ' DELIMITED BY SIZE
016940            UT-APELLIDO(WS-IX-USUARIO) DELIMITED BY SIZE
016950            INTO LU-NOMBRE
016960* PASA SALDO USUARIO A SALDO.
016970     MOVE WS-SALDO-USUARIO TO LU-SALDO.
016980* PASA LINEA USUARIO A LINEA RESUMEN.
016990     MOVE LINEA-USUARIO TO LINEA-RESUMEN.
017000* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
017010     WRITE LINEA-RESUMEN.
017020* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
017030     ADD WS-SALDO-USUARIO TO WS-SALDO-TOTAL-GRAL.
017040* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
017050     ADD 1 TO WS-IX-USUARIO.
017060* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
017070     GO TO 8400-UN-USUARIO.
017080 8400-GRAN-TOTAL.
017090* CARGA 'TOTAL GENERAL' EN ETIQUETA.
017100     MOVE 'TOTAL GENERAL' TO LTOT-ETIQUETA.
017110* PASA 0 A CANT.
017120     MOVE 0 TO LTOT-CANT.
017130* PASA SALDO TOTAL GRAL A IMPORTE.
017140     MOVE WS-SALDO-TOTAL-GRAL TO LTOT-IMPORTE.
017150* PASA LINEA TOTALES A LINEA RESUMEN.
017160     MOVE LINEA-TOTALES TO LINEA-RESUMEN.
017170* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
017180     WRITE LINEA-RESUMEN.
017190 8400-EXIT.
017200     EXIT.
017210
017220 9000-FINAL.
017230* CIERRA EL ARCHIVO AL TERMINAR LA CORRIDA.
017240     CLOSE TARJETAS
017250           USUARIOS
017260           SOLICITUDES
017270           TARJETAS-SALIDA
017280           TRAN-REGISTRO
017290           RESUMEN.
017300 9000-EXIT.
017310     EXIT.
017320
017330 END PROGRAM TRANPROC.

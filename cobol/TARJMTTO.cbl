000100*****************************************************************
000110* PROGRAMA    TARJMTTO
000120* SISTEMA     ADMINISTRACION DE TARJETAS - BANCO DEL VALLE
000130* PROPOSITO   PROCESO BATCH DE MANTENIMIENTO DE TARJETAS: ALTA,
000140*             BLOQUEO, DESBLOQUEO, BAJA Y VALIDACION. DETERMINA EL
000150*             DE CADA TARJETA (VIGENTE/BLOQUEADA/VENCIDA/DADA
000160*             DE BAJA) Y LOS DIAS QUE FALTAN PARA EL VENCIMIENTO.
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. TARJMTTO.
000200 AUTHOR. M. QUIROGA.
000210 INSTALLATION. BANCO DEL VALLE - CENTRO DE COMPUTOS.
000220 DATE-WRITTEN. 05/30/90.
000230 DATE-COMPILED.
000240 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
000250     SISTEMAS.
000260*****************************************************************
000270* HISTORIA DE CAMBIOS
000280*-----------------------------------------------------------
000290* FECHA     AUTOR  PETIC.   DESCRIPCION
000300*-----------------------------------------------------------
000310* 05/30/90  MQU    S-0130   VERSION INICIAL. ALTA DE TARJETAS
000320*                           A PARTIR DEL PADRON DE USUARIOS.
000330* 01/11/91  MQU    S-0140   BLOQUEO Y DESBLOQUEO DE TARJETAS.
000340* 07/19/93  JCA    S-0245   BAJA DE TARJETA (SALDO EN CERO).
000350* 04/02/95  JCA    S-0270   DETERMINACION DE ESTADO (VIGENTE,
000360*                           BLOQUEADA, VENCIDA, DADA DE BAJA)
000370*                           Y DIAS PARA EL VENCIMIENTO.
000380* 12/09/96  DPA    S-0298   TARJETA DE CREDITO: LIMITE POR
000390*                           DEFECTO AL DAR DE ALTA.
000400* 11/03/98  DPA    S-0320   ENMASCARADO DEL NUMERO DE TARJETA
000410*                           EN EL REPORTE DE ESTADOS.
000420* 02/09/99  DPA    S-0333   AJUSTE DE SIGLO EN LA FECHA DE
000430*                           PROCESO PARA EL AÑO 2000.
000440* 08/21/01  LTO    S-0361   NUMERACION DE TARJETA NUEVA A PARTIR
000450*                           DEL MAYOR ID DEL PADRON DE ENTRADA.
000460* 06/14/03  NBR    S-0385   REPORTE DE ESTADOS: COLUMNA DE DIAS
000470*                           PARA EL VENCIMIENTO.
000480* 09/17/05  SVG    S-0410   NUEVA ACCION VALIDATE: VALIDACION
000490*                           BASICA DE TARJETA (SOLO CONSULTA, SIN
000500*                           CAMBIO DE ESTADO).
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT TARJETAS ASSIGN TO TARJETAS
000590             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS IS FS-TARJETAS.
000610
000620     SELECT USUARIOS ASSIGN TO USUARIOS
000630             ORGANIZATION IS LINE SEQUENTIAL
000640             FILE STATUS IS FS-USUARIOS.
000650
000660     SELECT SOLICITUD-MTTO ASSIGN TO SOLICMTO
000670             ORGANIZATION IS LINE SEQUENTIAL
000680             FILE STATUS IS FS-SOLICMTO.
000690
000700     SELECT TARJETAS-SALIDA ASSIGN TO TARJSAL
000710             ORGANIZATION IS LINE SEQUENTIAL
000720             FILE STATUS IS FS-TARJSAL.
000730
000740     SELECT REPORTE ASSIGN TO REPORTE
000750             ORGANIZATION IS LINE SEQUENTIAL
000760             FILE STATUS IS FS-REPORTE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  TARJETAS
000810     LABEL RECORD STANDARD.
000820 01  TARJ-REG.
000830     05 TARJ-ID              PIC 9(9).
000840     05 TARJ-NUMERO          PIC X(19).
000850     05 TARJ-TITULAR         PIC X(40).
000860     05 TARJ-VENCIMIENTO     PIC 9(8).
000870     05 TARJ-TIPO            PIC X(6).
000880     05 TARJ-MONEDA          PIC X(3).
000890     05 TARJ-SALDO           PIC S9(11)V99.
000900     05 TARJ-LIMITE          PIC S9(11)V99.
000910     05 TARJ-ACTIVA          PIC X(1).
000920     05 TARJ-BLOQUEADA       PIC X(1).
000930     05 TARJ-USUARIO-ID      PIC 9(9).
000940     05 FILLER               PIC X(8).
000950
000960 FD  USUARIOS
000970     LABEL RECORD STANDARD.
000980 01  USR-REG.
000990     05 USR-ID               PIC 9(9).
001000     05 USR-LOGIN            PIC X(50).
001010     05 USR-EMAIL            PIC X(100).
001020     05 USR-NOMBRE           PIC X(50).
001030     05 USR-APELLIDO         PIC X(50).
001040     05 USR-TELEFONO         PIC X(20).
001050     05 USR-ROL              PIC X(10).
001060     05 USR-ACTIVO           PIC X(1).
001070
001080*---------------------------------------------------------------
001090* ARCHIVO DE SOLICITUDES DE MANTENIMIENTO DE TARJETAS. LAYOUT
001100* PROPIO DE ESTE PROCESO (NO PROVIENE DEL PADRON DE TARJETAS).
001110*---------------------------------------------------------------
001120 FD  SOLICITUD-MTTO
001130     LABEL RECORD STANDARD.
001140 01  MTTO-REG.
001150     05 MTTO-ACCION           PIC X(8).
001160     05 MTTO-TARJ-ID          PIC 9(9).
001170     05 MTTO-USUARIO-ID       PIC 9(9).
001180     05 MTTO-TIPO             PIC X(6).
001190     05 MTTO-MONEDA           PIC X(3).
001200     05 FILLER                PIC X(45).
001210
001220 FD  TARJETAS-SALIDA
001230     LABEL RECORD STANDARD.
001240 01  TARJ-REG-SAL.
001250     05 TARJSAL-ID            PIC 9(9).
001260     05 TARJSAL-NUMERO        PIC X(19).
001270     05 TARJSAL-TITULAR       PIC X(40).
001280     05 TARJSAL-VENCIMIENTO   PIC 9(8).
001290     05 TARJSAL-TIPO          PIC X(6).
001300     05 TARJSAL-MONEDA        PIC X(3).
001310     05 TARJSAL-SALDO         PIC S9(11)V99.
001320     05 TARJSAL-LIMITE        PIC S9(11)V99.
001330     05 TARJSAL-ACTIVA        PIC X(1).
001340     05 TARJSAL-BLOQUEADA     PIC X(1).
001350     05 TARJSAL-USUARIO-ID    PIC 9(9).
001360     05 FILLER                PIC X(8).
001370
001380 FD  REPORTE
001390     LABEL RECORD STANDARD.
001400 01  LINEA-REPORTE            PIC X(132).
001410
001420 WORKING-STORAGE SECTION.
001430 01  FS-TARJETAS              PIC X(2).
001440     88 FS-TARJETAS-OK        VALUE '00'.
001450 01  FS-USUARIOS              PIC X(2).
001460     88 FS-USUARIOS-OK        VALUE '00'.
001470 01  FS-SOLICMTO              PIC X(2).
001480     88 FS-SOLICMTO-OK        VALUE '00'.
001490 01  FS-TARJSAL               PIC X(2).
001500     88 FS-TARJSAL-OK         VALUE '00'.
001510 01  FS-REPORTE               PIC X(2).
001520     88 FS-REPORTE-OK         VALUE '00'.
001530
001540 01  WS-EOF-MTTO              PIC 9 VALUE 0.
001550     88 WS-HAY-MAS-MTTO       VALUE 0.
001560     88 WS-FIN-MTTO           VALUE 1.
001570
001580*---------------------------------------------------------------
001590* TABLA DE TARJETAS EN MEMORIA - CARGADA DESDE EL PADRON DE
001600* ENTRADA, ORDENADA POR TARJ-ID (COMO EL PADRON EN DISCO).
001610*---------------------------------------------------------------
001620 01  TARJETA-TABLA.
001630     05 TARJETA-ITEM OCCURS 500 TIMES.
001640        10 CT-ID              PIC 9(9).
001650        10 CT-NUMERO          PIC X(19).
001660        10 CT-TITULAR         PIC X(40).
001670        10 CT-VENCIMIENTO     PIC 9(8).
001680        10 CT-TIPO            PIC X(6).
001690        10 CT-MONEDA          PIC X(3).
001700        10 CT-SALDO           PIC S9(11)V99.
001710        10 CT-LIMITE          PIC S9(11)V99.
001720        10 CT-ACTIVA          PIC X(1).
001730        10 CT-BLOQUEADA       PIC X(1).
001740        10 CT-USUARIO-ID      PIC 9(9).
001750 01  WS-CANT-TARJETAS         PIC 9(4) COMP VALUE 0.
001760 01  WS-MAX-TARJ-ID           PIC 9(9) COMP VALUE 0.
001770
001780*---------------------------------------------------------------
001790* TABLA DE USUARIOS EN MEMORIA - PARA EL NOMBRE DEL TITULAR AL
001800* DAR DE ALTA UNA TARJETA.
001810*---------------------------------------------------------------
001820 01  USUARIO-TABLA.
001830     05 USUARIO-ITEM OCCURS 1000 TIMES.
001840        10 UT-ID              PIC 9(9).
001850        10 UT-NOMBRE          PIC X(50).
001860        10 UT-APELLIDO        PIC X(50).
001870 01  WS-CANT-USUARIOS         PIC 9(4) COMP VALUE 0.
001880
001890*---------------------------------------------------------------
001900* INDICES, CONTADORES Y SWITCHES DE TRABAJO.
001910*---------------------------------------------------------------
001920 77  WS-IX                    PIC 9(4) COMP VALUE 0.
001930 77  WS-IX-USUARIO            PIC 9(4) COMP VALUE 0.
001940 77  WS-IX-TARJ               PIC 9(4) COMP VALUE 0.
001950
001960 01  WS-SW-ENCONTRADA         PIC 9 VALUE 0.
001970     88 WS-TARJETA-ENCONTRADA     VALUE 1.
001980     88 WS-TARJETA-NO-ENCONTRADA  VALUE 0.
001990 01  WS-SW-USUARIO-ENC        PIC 9 VALUE 0.
002000     88 WS-USUARIO-ENCONTRADO     VALUE 1.
002010     88 WS-USUARIO-NO-ENCONTRADO  VALUE 0.
002020 01  WS-SW-TARJ-VALIDA-BAS   PIC 9 VALUE 0.
002030     88 WS-TARJETA-VALIDA-BASICA    VALUE 1.
002040     88 WS-TARJETA-INVALIDA-BASICA  VALUE 0.
002050 01  WS-MOTIVO-RECHAZO        PIC X(40) VALUE SPACES.
002060
002070 01  WS-CTR-ACEPTADAS         PIC 9(7) COMP VALUE 0.
002080 01  WS-CTR-RECHAZADAS        PIC 9(7) COMP VALUE 0.
002090
002100*---------------------------------------------------------------
002110* FECHA DE PROCESO - VER S-0333 (AJUSTE DE SIGLO PARA EL 2000).
002120*---------------------------------------------------------------
002130 01  WS-FECHA-SISTEMA         PIC 9(6).
002140 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
002150     05 WS-FS-AA              PIC 9(2).
002160     05 WS-FS-MM              PIC 9(2).
002170     05 WS-FS-DD              PIC 9(2).
002180 01  WS-SIGLO                 PIC 9(2) VALUE 0.
002190 01  WS-FECHA-PROCESO         PIC 9(8) VALUE 0.
002200 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
002210     05 WS-FP-ANIO            PIC 9(4).
002220     05 WS-FP-MES             PIC 9(2).
002230     05 WS-FP-DIA             PIC 9(2).
002240
002250*---------------------------------------------------------------
002260* ARMADO DE NUMERO Y VENCIMIENTO DE TARJETA NUEVA (S-0298,
002270* S-0361).
002280*---------------------------------------------------------------
002290 77  WS-TARJ-SEQ              PIC 9(9) COMP VALUE 0.
002300 01  WS-NUM-NUEVO.
002310     05 WS-NN-PRIMERO         PIC X(1) VALUE '4'.
002320     05 WS-NN-CONSEC          PIC 9(15).
002330 01  WS-VTO-NUEVO             PIC 9(8) VALUE 0.
002340 01  WS-VTO-NUEVO-R REDEFINES WS-VTO-NUEVO.
002350     05 WS-VN-ANIO            PIC 9(4).
002360     05 WS-VN-MES             PIC 9(2).
002370     05 WS-VN-DIA             PIC 9(2).
002380
002390*---------------------------------------------------------------
002400* DETERMINACION DE ESTADO DE LA TARJETA (S-0270).
002410*---------------------------------------------------------------
002420 01  WS-ESTADO-COD            PIC X(11) VALUE SPACES.
002430 01  WS-ESTADO-DESC           PIC X(20) VALUE SPACES.
002440 77  WS-DIAS-VENCE            PIC S9(6) VALUE 0.
002450
002460*---------------------------------------------------------------
002470* CALCULO DE FECHA JULIANA (SIN FUNCIONES INTRINSECAS) PARA
002480* LOS DIAS QUE FALTAN PARA EL VENCIMIENTO.
002490*---------------------------------------------------------------
002500 01  WS-CUM-DIAS-TABLA.
002510     05 WS-CUM-DIAS PIC 9(3) COMP OCCURS 12 TIMES VALUES ARE
002520        0 31 59 90 120 151 181 212 243 273 304 334.
002530 01  WS-JUL-ANIO               PIC 9(4) COMP VALUE 0.
002540 01  WS-JUL-MES                PIC 9(2) COMP VALUE 0.
002550 01  WS-JUL-DIA                PIC 9(2) COMP VALUE 0.
002560 01  WS-JUL-ANIO-1             PIC 9(4) COMP VALUE 0.
002570 01  WS-JUL-BISIESTO           PIC 9 VALUE 0.
002580     88 WS-JUL-ES-BISIESTO         VALUE 1.
002590     88 WS-JUL-NO-ES-BISIESTO      VALUE 0.
002600 01  WS-JUL-RESTO-4            PIC 9(4) COMP VALUE 0.
002610 01  WS-JUL-RESTO-100          PIC 9(4) COMP VALUE 0.
002620 01  WS-JUL-RESTO-400          PIC 9(4) COMP VALUE 0.
002630 01  WS-JUL-COCIENTE           PIC 9(9) COMP VALUE 0.
002640 01  WS-JUL-SERIAL             PIC S9(9) COMP VALUE 0.
002650 01  WS-JUL-SERIAL-VTO         PIC S9(9) COMP VALUE 0.
002660 01  WS-JUL-SERIAL-PROC        PIC S9(9) COMP VALUE 0.
002670 01  WS-JUL-DIAS-4             PIC S9(9) COMP VALUE 0.
002680 01  WS-JUL-DIAS-100           PIC S9(9) COMP VALUE 0.
002690 01  WS-JUL-DIAS-400           PIC S9(9) COMP VALUE 0.
002700
002710*---------------------------------------------------------------
002720* AREA DE ENMASCARADO DE NUMERO DE TARJETA (S-0320) - COPIA
002730* PROPIA DE ESTE PROGRAMA, IGUAL QUE EN TRANPROC.
002740*---------------------------------------------------------------
002750 01  WS-NUM-ENTRADA           PIC X(19) VALUE SPACES.
002760 01  WS-NUM-ENTRADA-R REDEFINES WS-NUM-ENTRADA.
002770     05 WS-NE-DIGITO OCCURS 19 TIMES PIC X(1).
002780 01  WS-NUM-LONGITUD          PIC 9(2) COMP VALUE 0.
002790 01  WS-NUM-VALIDA            PIC 9 VALUE 1.
002800     88 WS-NUM-ES-VALIDA          VALUE 1.
002810     88 WS-NUM-NO-ES-VALIDA       VALUE 0.
002820 01  WS-NUM-SALIDA            PIC X(24) VALUE SPACES.
002830 01  WS-NUM-POS               PIC 9(2) COMP VALUE 0.
002840 01  WS-NUM-POS-SAL           PIC 9(2) COMP VALUE 0.
002850 01  WS-NUM-DIV-COC           PIC 9(2) COMP VALUE 0.
002860 01  WS-NUM-DIV-RES           PIC 9(2) COMP VALUE 0.
002870
002880*---------------------------------------------------------------
002890* LINEAS DE ENCABEZADO E IMPRESION DEL REPORTE DE ESTADOS.
002900*---------------------------------------------------------------
002910 01  LINEA-TITULO.
002920     05 FILLER                PIC X(20) VALUE
002930            'TARJMTTO - REPORTE'.
002940     05 FILLER                PIC X(20) VALUE 'DE MANTENIMIENTOS'.
002950     05 FILLER                PIC X(92) VALUE SPACES.
002960
002970 01  LINEA-COLUMNAS.
002980     05 FILLER                PIC X(9)  VALUE 'ACCION'.
002990     05 FILLER                PIC X(11) VALUE 'TARJETA'.
003000     05 FILLER                PIC X(24) VALUE 'NUMERO'.
003010     05 FILLER                PIC X(11) VALUE 'RESULTADO'.
003020     05 FILLER                PIC X(11) VALUE 'ESTADO'.
003030     05 FILLER                PIC X(9)  VALUE 'DIAS'.
003040     05 FILLER                PIC X(57) VALUE SPACES.
003050
003060 01  LINEA-DET-MTTO.
003070     05 LDM-ACCION            PIC X(9).
003080     05 LDM-TARJ-ID           PIC Z(8)9.
003090     05 FILLER                PIC X(2) VALUE SPACES.
003100     05 LDM-NUMERO            PIC X(24).
003110     05 LDM-RESULTADO         PIC X(11).
003120     05 LDM-ESTADO            PIC X(11).
003130     05 LDM-DIAS              PIC ---,--9.
003140     05 FILLER                PIC X(59) VALUE SPACES.
003150
003160 01  LINEA-TOTALES.
003170     05 LTOT-ETIQUETA         PIC X(40).
003180     05 LTOT-CANT             PIC ZZZ,ZZ9.
003190     05 FILLER                PIC X(85) VALUE SPACES.
003200
003210 01  LINEA-BLANCO             PIC X(132) VALUE SPACES.
003220
003230 PROCEDURE DIVISION.
003240 0000-CONTROL-PRINCIPAL.
003250* INVOCA 1000-APERTURA-Y-CARGA: ABRE LOS ARCHIVOS Y CARGA LAS
003260* TABLAS EN MEMORIA.
003270* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
003280     PERFORM 1000-APERTURA-Y-CARGA THRU 1000-EXIT.
003290* INVOCA 2000-PROCESAR-SOLICITUD: DISTRIBUYE LA SOLICITUD SEGUN SU
003300* TIPO.
003310* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
003320     PERFORM 2000-PROCESAR-SOLICITUD THRU 2000-EXIT
003330             UNTIL WS-FIN-MTTO.
003340* INVOCA 8000-CIERRE-DE-CORRIDA: CIERRA ARCHIVOS Y EMITE LOS
003350* TOTALES DE CONTROL.
003360* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
003370     PERFORM 8000-CIERRE-DE-CORRIDA THRU 8000-EXIT.
003380* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003390* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003400     PERFORM 9000-FINAL THRU 9000-EXIT.
003410* TERMINA LA CORRIDA.
003420     STOP RUN.
003430
003440 1000-APERTURA-Y-CARGA.
003450* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
003460     OPEN INPUT TARJETAS.
003470* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003480* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
003490     IF NOT FS-TARJETAS-OK
003500* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003510        DISPLAY 'TARJMTTO - ERROR AL ABRIR TARJETAS: ' FS-TARJETAS
003520* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003530* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
003540        PERFORM 9000-FINAL THRU 9000-EXIT
003550* TERMINA LA CORRIDA.
003560        STOP RUN
003570     END-IF
003580
003590* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
003600     OPEN INPUT USUARIOS.
003610* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003620* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
003630     IF NOT FS-USUARIOS-OK
003640* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003650        DISPLAY 'TARJMTTO - ERROR AL ABRIR USUARIOS: ' FS-USUARIOS
003660* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003670* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003680        PERFORM 9000-FINAL THRU 9000-EXIT
003690* TERMINA LA CORRIDA.
003700        STOP RUN
003710     END-IF
003720
003730* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
003740     OPEN INPUT SOLICITUD-MTTO.
003750* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003760* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
003770     IF NOT FS-SOLICMTO-OK
003780* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003790        DISPLAY 'TARJMTTO - ERROR AL ABRIR SOLICMTO: '
003800                FS-SOLICMTO
003810* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003820* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
003830        PERFORM 9000-FINAL THRU 9000-EXIT
003840* TERMINA LA CORRIDA.
003850        STOP RUN
003860     END-IF
003870
003880* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
003890     OPEN OUTPUT TARJETAS-SALIDA.
003900* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
003910* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
003920     IF NOT FS-TARJSAL-OK
003930* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
003940        DISPLAY 'TARJMTTO - ERROR AL ABRIR TARJSAL: ' FS-TARJSAL
003950* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
003960* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
003970        PERFORM 9000-FINAL THRU 9000-EXIT
003980* TERMINA LA CORRIDA.
003990        STOP RUN
004000     END-IF
004010
004020* ABRE EL ARCHIVO REQUERIDO PARA ESTA CORRIDA.
004030     OPEN OUTPUT REPORTE.
004040* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004050* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
004060     IF NOT FS-REPORTE-OK
004070* EMITE UN MENSAJE DE CONTROL EN CONSOLA.
004080        DISPLAY 'TARJMTTO - ERROR AL ABRIR REPORTE: ' FS-REPORTE
004090* INVOCA 9000-FINAL: CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.
004100* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
004110        PERFORM 9000-FINAL THRU 9000-EXIT
004120* TERMINA LA CORRIDA.
004130        STOP RUN
004140     END-IF
004150
004160* TOMA LA FECHA DEL RELOJ DEL SISTEMA COMO FECHA DE PROCESO.
004170     ACCEPT WS-FECHA-SISTEMA FROM DATE.
004180* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
004190* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
004200     IF WS-FS-AA < 50
004210* PASA 20 A SIGLO.
004220        MOVE 20 TO WS-SIGLO
004230* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
004240* (VER LA VALIDACION INMEDIATA ANTERIOR).
004250     ELSE
004260* PASA 19 A SIGLO.
004270        MOVE 19 TO WS-SIGLO
004280     END-IF
004290* CALCULA FP ANIO SEGUN LA FORMULA DE NEGOCIO VIGENTE.
004300* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
004310     COMPUTE WS-FP-ANIO = WS-SIGLO * 100 + WS-FS-AA.              S0333DPA
004320* PASA FS MM A FP MES.
004330     MOVE WS-FS-MM TO WS-FP-MES.
004340* PASA FS DD A FP DIA.
004350     MOVE WS-FS-DD TO WS-FP-DIA.
004360
004370* INVOCA 1100-CARGAR-TARJETAS: CARGA EL MAESTRO DE TARJETAS EN LA
004380* TABLA.
004390* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
004400     PERFORM 1100-CARGAR-TARJETAS THRU 1100-EXIT.
004410* INVOCA 1300-CARGAR-USUARIOS: CARGA EL MAESTRO DE USUARIOS EN LA
004420* TABLA.
004430* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
004440     PERFORM 1300-CARGAR-USUARIOS THRU 1300-EXIT.
004450
004460* PASA LINEA TITULO A LINEA REPORTE.
004470     MOVE LINEA-TITULO TO LINEA-REPORTE.
004480* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
004490     WRITE LINEA-REPORTE.
004500* PASA LINEA BLANCO A LINEA REPORTE.
004510     MOVE LINEA-BLANCO TO LINEA-REPORTE.
004520* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
004530     WRITE LINEA-REPORTE.
004540* PASA LINEA COLUMNAS A LINEA REPORTE.
004550     MOVE LINEA-COLUMNAS TO LINEA-REPORTE.
004560* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
004570     WRITE LINEA-REPORTE.
004580
004590* INVOCA 1900-LEER-SOLICITUD: LEE LA SIGUIENTE SOLICITUD DEL
004600* ARCHIVO DE ENTRADA.
004610* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
004620     PERFORM 1900-LEER-SOLICITUD THRU 1900-EXIT.
004630 1000-EXIT.
004640     EXIT.
004650
004660 1100-CARGAR-TARJETAS.
004670* PASA 0 A CANT TARJETAS.
004680     MOVE 0 TO WS-CANT-TARJETAS.
004690* PASA 0 A MAX TARJ ID.
004700     MOVE 0 TO WS-MAX-TARJ-ID.
004710 1100-LEER-TARJETA.
004720* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
004730     READ TARJETAS
004740         AT END GO TO 1100-EXIT
004750     END-READ
004760* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
004770     ADD 1 TO WS-CANT-TARJETAS
004780* PASA ID A ID.
004790     MOVE TARJ-ID         TO CT-ID(WS-CANT-TARJETAS)
004800* PASA NUMERO A NUMERO.
004810     MOVE TARJ-NUMERO     TO CT-NUMERO(WS-CANT-TARJETAS)
004820* PASA TITULAR A TITULAR.
004830     MOVE TARJ-TITULAR    TO CT-TITULAR(WS-CANT-TARJETAS)
004840* PASA VENCIMIENTO A VENCIMIENTO.
004850     MOVE TARJ-VENCIMIENTO TO CT-VENCIMIENTO(WS-CANT-TARJETAS)
004860* PASA TIPO A TIPO.
004870     MOVE TARJ-TIPO       TO CT-TIPO(WS-CANT-TARJETAS)
004880* PASA MONEDA A MONEDA.
004890     MOVE TARJ-MONEDA     TO CT-MONEDA(WS-CANT-TARJETAS)
004900* PASA SALDO A SALDO.
004910     MOVE TARJ-SALDO      TO CT-SALDO(WS-CANT-TARJETAS)
004920* PASA LIMITE A LIMITE.
004930     MOVE TARJ-LIMITE     TO CT-LIMITE(WS-CANT-TARJETAS)
004940* PASA ACTIVA A ACTIVA.
004950     MOVE TARJ-ACTIVA     TO CT-ACTIVA(WS-CANT-TARJETAS)
004960* PASA BLOQUEADA A BLOQUEADA.
004970     MOVE TARJ-BLOQUEADA  TO CT-BLOQUEADA(WS-CANT-TARJETAS)
004980* PASA USUARIO ID A USUARIO ID.
004990     MOVE TARJ-USUARIO-ID TO CT-USUARIO-ID(WS-CANT-TARJETAS)
005000* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
005010* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
005020     IF TARJ-ID > WS-MAX-TARJ-ID
005030* PASA ID A MAX TARJ ID.
005040        MOVE TARJ-ID TO WS-MAX-TARJ-ID
005050     END-IF
005060* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
005070     GO TO 1100-LEER-TARJETA.
005080 1100-EXIT.
005090     EXIT.
005100
005110 1300-CARGAR-USUARIOS.
005120* PASA 0 A CANT USUARIOS.
005130     MOVE 0 TO WS-CANT-USUARIOS.
005140 1300-LEER-USUARIO.
005150* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
005160     READ USUARIOS
005170         AT END GO TO 1300-EXIT
005180     END-READ
005190* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
005200     ADD 1 TO WS-CANT-USUARIOS
005210* PASA ID A ID.
005220     MOVE USR-ID       TO UT-ID(WS-CANT-USUARIOS)
005230* PASA NOMBRE A NOMBRE.
005240     MOVE USR-NOMBRE   TO UT-NOMBRE(WS-CANT-USUARIOS)
005250* PASA APELLIDO A APELLIDO.
005260     MOVE USR-APELLIDO TO UT-APELLIDO(WS-CANT-USUARIOS)
005270* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
005280     GO TO 1300-LEER-USUARIO.
005290 1300-EXIT.
005300     EXIT.
005310
005320 1900-LEER-SOLICITUD.
005330* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO EN CURSO.
005340     READ SOLICITUD-MTTO
005350         AT END MOVE 1 TO WS-EOF-MTTO
005360     END-READ.
005370 1900-EXIT.
005380     EXIT.
005390
005400 2000-PROCESAR-SOLICITUD.
005410* SEGUN EL TIPO DE SOLICITUD O ACCION RECIBIDA, DERIVA AL
005420* PROCESO QUE APLICA LA REGLA DE NEGOCIO CORRESPONDIENTE.
005430     EVALUATE MTTO-ACCION
005440* CASO 'CREATE':
005450* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
005460         WHEN 'CREATE'
005470* INVOCA 3000-CREAR-TARJETA: DA DE ALTA UNA TARJETA NUEVA.
005480* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
005490             PERFORM 3000-CREAR-TARJETA THRU 3000-EXIT
005500* CASO 'BLOCK':
005510* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
005520         WHEN 'BLOCK'
005530* INVOCA 3300-BLOQUEAR-TARJETA: APLICA EL BLOQUEO DE LA TARJETA.
005540* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
005550             PERFORM 3300-BLOQUEAR-TARJETA THRU 3300-EXIT
005560* CASO 'UNBLOCK':
005570* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
005580         WHEN 'UNBLOCK'
005590* INVOCA 3400-DESBLOQUEAR-TARJETA: APLICA EL DESBLOQUEO DE LA
005600* TARJETA.
005610* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
005620             PERFORM 3400-DESBLOQUEAR-TARJETA THRU 3400-EXIT
005630* CASO 'DEACTIVE':
005640* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
005650         WHEN 'DEACTIVE'
005660* INVOCA 3500-DAR-DE-BAJA-TARJETA: DESACTIVA LA TARJETA.
005670* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
005680             PERFORM 3500-DAR-DE-BAJA-TARJETA THRU 3500-EXIT
005690* CASO 'VALIDATE':
005700* SE APLICA EL TRATAMIENTO PROPIO DE ESTE TIPO.
005710        WHEN 'VALIDATE'
005720* INVOCA 3600-VALIDAR-TARJETA: VALIDA LA TARJETA SIN CAMBIAR SU
005730* ESTADO.
005740* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
005750            PERFORM 3600-VALIDAR-TARJETA THRU 3600-EXIT
005760* CASO NO PREVISTO EN EL CATALOGO DE ACCIONES.
005770* SE RECHAZA POR TIPO O ACCION DESCONOCIDA.
005780         WHEN OTHER
005790* PASA 0 A IX.
005800             MOVE 0 TO WS-IX
005810* MOTIVO DE RECHAZO PARA EL REPORTE: ACCION DESCONOCIDA.
005820             MOVE 'ACCION DESCONOCIDA' TO WS-MOTIVO-RECHAZO
005830* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
005840* DE MANTENIMIENTO.
005850* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
005860             PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
005870     END-EVALUATE
005880* INVOCA 1900-LEER-SOLICITUD: LEE LA SIGUIENTE SOLICITUD DEL
005890* ARCHIVO DE ENTRADA.
005900* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
005910     PERFORM 1900-LEER-SOLICITUD THRU 1900-EXIT.
005920 2000-EXIT.
005930     EXIT.
005940
005950*---------------------------------------------------------------
005960* ALTA DE TARJETA (S-0130/S-0298/S-0361).
005970*---------------------------------------------------------------
005980 3000-CREAR-TARJETA.                                              S0130MQU
005990* PASA 0 A SW USUARIO ENC.
006000     MOVE 0 TO WS-SW-USUARIO-ENC.
006010* PASA 1 A IX USUARIO.
006020     MOVE 1 TO WS-IX-USUARIO.
006030 3000-BUSCAR-USUARIO.
006040* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006050* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
006060     IF WS-IX-USUARIO > WS-CANT-USUARIOS
006070* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
006080        GO TO 3000-VERIFICAR-USUARIO
006090     END-IF
006100* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006110* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
006120     IF UT-ID(WS-IX-USUARIO) = MTTO-USUARIO-ID
006130* PASA 1 A SW USUARIO ENC.
006140        MOVE 1 TO WS-SW-USUARIO-ENC
006150* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
006160        GO TO 3000-VERIFICAR-USUARIO
006170     END-IF
006180* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
006190     ADD 1 TO WS-IX-USUARIO
006200* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
006210     GO TO 3000-BUSCAR-USUARIO.
006220 3000-VERIFICAR-USUARIO.
006230* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
006240* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
006250     IF WS-USUARIO-NO-ENCONTRADO
006260* PASA 0 A IX.
006270        MOVE 0 TO WS-IX
006280* MOTIVO DE RECHAZO PARA EL REPORTE: USUARIO NO ENCONTRADO.
006290        MOVE 'USUARIO NO ENCONTRADO' TO WS-MOTIVO-RECHAZO
006300* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
006310* DE MANTENIMIENTO.
006320* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
006330        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
006340* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006350* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
006360     ELSE
006370* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006380* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
006390        IF WS-CANT-TARJETAS = 500
006400* PASA 0 A IX.
006410           MOVE 0 TO WS-IX
006420* MOTIVO DE RECHAZO PARA EL REPORTE: TABLA DE TARJETAS LLENA.
006430           MOVE 'TABLA DE TARJETAS LLENA' TO WS-MOTIVO-RECHAZO
006440* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
006450* DE MANTENIMIENTO.
006460* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
006470           PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
006480* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
006490* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
006500        ELSE
006510* INVOCA 3050-ARMAR-TARJETA-NUEVA: ARMA LOS DATOS DE LA TARJETA
006520* NUEVA.
006530* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
006540           PERFORM 3050-ARMAR-TARJETA-NUEVA THRU 3050-EXIT
006550* INVOCA 3080-ACEPTAR-CREACION: AGREGA LA TARJETA NUEVA A LA TABLA
006560* Y REPORTA EL ALTA.
006570* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
006580           PERFORM 3080-ACEPTAR-CREACION THRU 3080-EXIT
006590        END-IF
006600     END-IF.
006610 3000-EXIT.
006620     EXIT.
006630
006640 3050-ARMAR-TARJETA-NUEVA.
006650* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
006660     ADD 1 TO WS-CANT-TARJETAS.
006670* PASA CANT TARJETAS A IX.
006680     MOVE WS-CANT-TARJETAS TO WS-IX.
006690* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
006700     ADD 1 TO WS-MAX-TARJ-ID.                                     S0361LTO
006710* PASA MAX TARJ ID A ID.
006720     MOVE WS-MAX-TARJ-ID TO CT-ID(WS-IX).
006730
006740* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
006750     ADD 1 TO WS-TARJ-SEQ.
006760* PASA TARJ SEQ A NN CONSEC.
006770     MOVE WS-TARJ-SEQ TO WS-NN-CONSEC.
006780* PASA NUM NUEVO A NUMERO.
006790     MOVE WS-NUM-NUEVO TO CT-NUMERO(WS-IX).
006800
006810     STRING UT-NOMBRE(WS-IX-USUARIO) DELIMITED BY SIZE
006820            ' ' DELIMITED BY SIZE
006830            UT-APELLIDO(WS-IX-USUARIO) DELIMITED BY SIZE
006840            INTO CT-TITULAR(WS-IX)
006850     END-STRING.
006860
006870* PASA FP ANIO A VN ANIO.
006880     MOVE WS-FP-ANIO TO WS-VN-ANIO.
006890* PASA FP MES A VN MES.
006900     MOVE WS-FP-MES TO WS-VN-MES.
006910* PASA FP DIA A VN DIA.
006920     MOVE WS-FP-DIA TO WS-VN-DIA.
006930* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
006940     ADD 4 TO WS-VN-ANIO.
006950* PASA VTO NUEVO A VENCIMIENTO.
006960     MOVE WS-VTO-NUEVO TO CT-VENCIMIENTO(WS-IX).
006970
006980* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
006990* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
007000     IF MTTO-TIPO = 'CREDIT'
007010* FIJA TIPO EN 'CREDIT' PARA EL REGISTRO.
007020        MOVE 'CREDIT' TO CT-TIPO(WS-IX)
007030* PASA 50000.00 A LIMITE.
007040        MOVE 50000.00 TO CT-LIMITE(WS-IX)
007050* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007060* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
007070     ELSE
007080* FIJA TIPO EN 'DEBIT' PARA EL REGISTRO.
007090        MOVE 'DEBIT' TO CT-TIPO(WS-IX)
007100* PASA 0 A LIMITE.
007110        MOVE 0 TO CT-LIMITE(WS-IX)
007120     END-IF
007130
007140* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
007150* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
007160     IF MTTO-MONEDA = SPACES
007170* CARGA 'RUB' EN MONEDA.
007180        MOVE 'RUB' TO CT-MONEDA(WS-IX)
007190* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007200* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007210     ELSE
007220* PASA MONEDA A MONEDA.
007230        MOVE MTTO-MONEDA TO CT-MONEDA(WS-IX)
007240     END-IF
007250
007260* PASA 0 A SALDO.
007270     MOVE 0 TO CT-SALDO(WS-IX).
007280* CARGA 'Y' EN ACTIVA.
007290     MOVE 'Y' TO CT-ACTIVA(WS-IX).
007300* CARGA 'N' EN BLOQUEADA.
007310     MOVE 'N' TO CT-BLOQUEADA(WS-IX).
007320* PASA USUARIO ID A USUARIO ID.
007330     MOVE MTTO-USUARIO-ID TO CT-USUARIO-ID(WS-IX).
007340 3050-EXIT.
007350     EXIT.
007360
007370 3080-ACEPTAR-CREACION.
007380* FIJA ACCION EN 'CREATE' PARA EL REGISTRO.
007390     MOVE 'CREATE' TO LDM-ACCION.
007400* FIJA RESULTADO EN 'ACCEPTED' PARA EL REGISTRO.
007410     MOVE 'ACCEPTED' TO LDM-RESULTADO.
007420* INVOCA 6000-DETERMINAR-ESTADO: DERIVA EL ESTADO DE LA TARJETA Y
007430* LOS DIAS AL VENCIMIENTO.
007440* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
007450     PERFORM 6000-DETERMINAR-ESTADO THRU 6000-EXIT.
007460* INVOCA 7000-ESCRIBIR-REPORTE-LINEA: ESCRIBE LA LINEA DE DETALLE
007470* DEL REPORTE.
007480* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
007490     PERFORM 7000-ESCRIBIR-REPORTE-LINEA THRU 7000-EXIT.
007500* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
007510     ADD 1 TO WS-CTR-ACEPTADAS.
007520 3080-EXIT.
007530     EXIT.
007540
007550*---------------------------------------------------------------
007560* BLOQUEO DE TARJETA (S-0140) - TARJETA ACTIVA Y NO BLOQUEADA.
007570*---------------------------------------------------------------
007580 3300-BLOQUEAR-TARJETA.                                           S0140MQU
007590* INVOCA 6100-BUSCAR-TARJETA-POR-ID: UBICA LA TARJETA EN LA TABLA
007600* POR IDENTIFICADOR.
007610* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
007620     PERFORM 6100-BUSCAR-TARJETA-POR-ID THRU 6100-EXIT.
007630* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
007640* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
007650     IF WS-TARJETA-NO-ENCONTRADA
007660* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA NO ENCONTRADA.
007670        MOVE 'TARJETA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
007680* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
007690* DE MANTENIMIENTO.
007700* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
007710        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
007720* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007730* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007740     ELSE
007750* VERIFICA QUE LA TARJETA O EL USUARIO NO ESTE ACTIVO.
007760* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
007770        IF CT-ACTIVA(WS-IX) NOT = 'Y' OR
007780           CT-BLOQUEADA(WS-IX) = 'Y'
007790* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
007800           MOVE 'TARJETA NO ELEGIBLE PARA BLOQUEO' TO
007810                WS-MOTIVO-RECHAZO
007820* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
007830* DE MANTENIMIENTO.
007840* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
007850           PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
007860* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
007870* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
007880        ELSE
007890* CARGA 'Y' EN BLOQUEADA.
007900           MOVE 'Y' TO CT-BLOQUEADA(WS-IX)
007910* FIJA ACCION EN 'BLOCK' PARA EL REGISTRO.
007920           MOVE 'BLOCK' TO LDM-ACCION
007930* FIJA RESULTADO EN 'ACCEPTED' PARA EL REGISTRO.
007940           MOVE 'ACCEPTED' TO LDM-RESULTADO
007950* INVOCA 6000-DETERMINAR-ESTADO: DERIVA EL ESTADO DE LA TARJETA Y
007960* LOS DIAS AL VENCIMIENTO.
007970* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
007980           PERFORM 6000-DETERMINAR-ESTADO THRU 6000-EXIT
007990* INVOCA 7000-ESCRIBIR-REPORTE-LINEA: ESCRIBE LA LINEA DE DETALLE
008000* DEL REPORTE.
008010* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
008020           PERFORM 7000-ESCRIBIR-REPORTE-LINEA THRU 7000-EXIT
008030* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008040           ADD 1 TO WS-CTR-ACEPTADAS
008050        END-IF
008060     END-IF.
008070 3300-EXIT.
008080     EXIT.
008090
008100*---------------------------------------------------------------
008110* DESBLOQUEO DE TARJETA (S-0140) - TARJETA ACTIVA Y BLOQUEADA.
008120*---------------------------------------------------------------
008130 3400-DESBLOQUEAR-TARJETA.
008140* INVOCA 6100-BUSCAR-TARJETA-POR-ID: UBICA LA TARJETA EN LA TABLA
008150* POR IDENTIFICADOR.
008160* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
008170     PERFORM 6100-BUSCAR-TARJETA-POR-ID THRU 6100-EXIT.
008180* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
008190* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
008200     IF WS-TARJETA-NO-ENCONTRADA
008210* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA NO ENCONTRADA.
008220        MOVE 'TARJETA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
008230* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
008240* DE MANTENIMIENTO.
008250* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
008260        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
008270* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
008280* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
008290     ELSE
008300* VERIFICA QUE LA TARJETA O EL USUARIO NO ESTE ACTIVO.
008310* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
008320        IF CT-ACTIVA(WS-IX) NOT = 'Y' OR
008330           CT-BLOQUEADA(WS-IX) NOT = 'Y'
008340* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
008350           MOVE 'TARJETA NO ELEGIBLE PARA DESBLOQUEO' TO
008360                WS-MOTIVO-RECHAZO
008370* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
008380* DE MANTENIMIENTO.
008390* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
008400           PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
008410* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
008420* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
008430        ELSE
008440* CARGA 'N' EN BLOQUEADA.
008450           MOVE 'N' TO CT-BLOQUEADA(WS-IX)
008460* FIJA ACCION EN 'UNBLOCK' PARA EL REGISTRO.
008470           MOVE 'UNBLOCK' TO LDM-ACCION
008480* FIJA RESULTADO EN 'ACCEPTED' PARA EL REGISTRO.
008490           MOVE 'ACCEPTED' TO LDM-RESULTADO
008500* INVOCA 6000-DETERMINAR-ESTADO: DERIVA EL ESTADO DE LA TARJETA Y
008510* LOS DIAS AL VENCIMIENTO.
008520* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
008530           PERFORM 6000-DETERMINAR-ESTADO THRU 6000-EXIT
008540* INVOCA 7000-ESCRIBIR-REPORTE-LINEA: ESCRIBE LA LINEA DE DETALLE
008550* DEL REPORTE.
008560* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
008570           PERFORM 7000-ESCRIBIR-REPORTE-LINEA THRU 7000-EXIT
008580* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
008590           ADD 1 TO WS-CTR-ACEPTADAS
008600        END-IF
008610     END-IF.
008620 3400-EXIT.
008630     EXIT.
008640
008650*---------------------------------------------------------------
008660* BAJA DE TARJETA (S-0245) - ACTIVA Y SALDO NO MAYOR A CERO.
008670*---------------------------------------------------------------
008680 3500-DAR-DE-BAJA-TARJETA.                                        S0245JCA
008690* INVOCA 6100-BUSCAR-TARJETA-POR-ID: UBICA LA TARJETA EN LA TABLA
008700* POR IDENTIFICADOR.
008710* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
008720     PERFORM 6100-BUSCAR-TARJETA-POR-ID THRU 6100-EXIT.
008730* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
008740* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
008750     IF WS-TARJETA-NO-ENCONTRADA
008760* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA NO ENCONTRADA.
008770        MOVE 'TARJETA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
008780* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
008790* DE MANTENIMIENTO.
008800* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
008810        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
008820* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
008830* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
008840     ELSE
008850* VERIFICA QUE LA TARJETA O EL USUARIO NO ESTE ACTIVO.
008860* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
008870        IF CT-ACTIVA(WS-IX) NOT = 'Y' OR CT-SALDO(WS-IX) > 0
008880* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
008890           MOVE 'TARJETA NO ELEGIBLE PARA BAJA' TO
008900                WS-MOTIVO-RECHAZO
008910* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
008920* DE MANTENIMIENTO.
008930* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
008940           PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
008950* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
008960* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
008970        ELSE
008980* CARGA 'N' EN ACTIVA.
008990           MOVE 'N' TO CT-ACTIVA(WS-IX)
009000* FIJA ACCION EN 'DEACTIVE' PARA EL REGISTRO.
009010           MOVE 'DEACTIVE' TO LDM-ACCION
009020* FIJA RESULTADO EN 'ACCEPTED' PARA EL REGISTRO.
009030           MOVE 'ACCEPTED' TO LDM-RESULTADO
009040* INVOCA 6000-DETERMINAR-ESTADO: DERIVA EL ESTADO DE LA TARJETA Y
009050* LOS DIAS AL VENCIMIENTO.
009060* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
009070           PERFORM 6000-DETERMINAR-ESTADO THRU 6000-EXIT
009080* INVOCA 7000-ESCRIBIR-REPORTE-LINEA: ESCRIBE LA LINEA DE DETALLE
009090* DEL REPORTE.
009100* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
009110           PERFORM 7000-ESCRIBIR-REPORTE-LINEA THRU 7000-EXIT
009120* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009130           ADD 1 TO WS-CTR-ACEPTADAS
009140        END-IF
009150     END-IF.
009160 3500-EXIT.
009170     EXIT.
009180
009190
009200*---------------------------------------------------------------
009210* VALIDACION BASICA DE TARJETA (S-0410) - SOLO CONSULTA, NO
009220* MODIFICA EL ESTADO DE LA TARJETA. VALIDA = ACTIVA, NO
009230* BLOQUEADA Y VENCIMIENTO POSTERIOR (ESTRICTO) A LA FECHA DE
009240* PROCESO.
009250*---------------------------------------------------------------
009260 3600-VALIDAR-TARJETA.                                            S0410SVG
009270* INVOCA 6100-BUSCAR-TARJETA-POR-ID: UBICA LA TARJETA EN LA TABLA
009280* POR IDENTIFICADOR.
009290* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
009300     PERFORM 6100-BUSCAR-TARJETA-POR-ID THRU 6100-EXIT.
009310* VERIFICA QUE LA BUSQUEDA HAYA ENCONTRADO EL REGISTRO.
009320* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
009330     IF WS-TARJETA-NO-ENCONTRADA
009340* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA NO ENCONTRADA.
009350        MOVE 'TARJETA NO ENCONTRADA' TO WS-MOTIVO-RECHAZO
009360* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
009370* DE MANTENIMIENTO.
009380* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
009390        PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
009400* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
009410* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
009420     ELSE
009430* INVOCA 6050-VALIDAR-BASICA: APLICA LA VALIDACION BASICA DE LA
009440* TARJETA.
009450* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
009460        PERFORM 6050-VALIDAR-BASICA THRU 6050-EXIT
009470* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
009480* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
009490        IF WS-TARJETA-INVALIDA-BASICA
009500* MOTIVO DE RECHAZO PARA EL REPORTE: TARJETA NO VALIDA (BASICA).
009510           MOVE 'TARJETA NO VALIDA (BASICA)' TO WS-MOTIVO-RECHAZO
009520* INVOCA 3900-RECHAZAR-MTTO: REGISTRA EL RECHAZO DE LA SOLICITUD
009530* DE MANTENIMIENTO.
009540* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
009550           PERFORM 3900-RECHAZAR-MTTO THRU 3900-EXIT
009560* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
009570* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
009580        ELSE
009590* FIJA ACCION EN 'VALIDATE' PARA EL REGISTRO.
009600           MOVE 'VALIDATE' TO LDM-ACCION
009610* FIJA RESULTADO EN 'ACCEPTED' PARA EL REGISTRO.
009620           MOVE 'ACCEPTED' TO LDM-RESULTADO
009630* INVOCA 6000-DETERMINAR-ESTADO: DERIVA EL ESTADO DE LA TARJETA Y
009640* LOS DIAS AL VENCIMIENTO.
009650* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
009660           PERFORM 6000-DETERMINAR-ESTADO THRU 6000-EXIT
009670* INVOCA 7000-ESCRIBIR-REPORTE-LINEA: ESCRIBE LA LINEA DE DETALLE
009680* DEL REPORTE.
009690* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
009700           PERFORM 7000-ESCRIBIR-REPORTE-LINEA THRU 7000-EXIT
009710* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
009720           ADD 1 TO WS-CTR-ACEPTADAS
009730        END-IF
009740     END-IF.
009750 3600-EXIT.
009760     EXIT.
009770 3900-RECHAZAR-MTTO.
009780* PASA ACCION A ACCION.
009790     MOVE MTTO-ACCION TO LDM-ACCION.
009800* FIJA RESULTADO EN 'REJECTED' PARA EL REGISTRO.
009810     MOVE 'REJECTED' TO LDM-RESULTADO.
009820* PASA MOTIVO RECHAZO A ESTADO.
009830     MOVE WS-MOTIVO-RECHAZO TO LDM-ESTADO.
009840* PASA 0 A DIAS.
009850     MOVE 0 TO LDM-DIAS.
009860* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
009870* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
009880     IF WS-IX = 0
009890* PASA TARJ ID A TARJ ID.
009900        MOVE MTTO-TARJ-ID TO LDM-TARJ-ID
009910* PASA SPACES A NUMERO.
009920        MOVE SPACES TO LDM-NUMERO
009930* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
009940* (VER LA VALIDACION INMEDIATA ANTERIOR).
009950     ELSE
009960* PASA ID A TARJ ID.
009970        MOVE CT-ID(WS-IX) TO LDM-TARJ-ID
009980* PASA NUMERO A NUM ENTRADA.
009990        MOVE CT-NUMERO(WS-IX) TO WS-NUM-ENTRADA
010000* INVOCA 6700-ENMASCARAR-NUMERO: ENMASCARA EL NUMERO DE TARJETA
010010* PARA EL REPORTE.
010020* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
010030        PERFORM 6700-ENMASCARAR-NUMERO THRU 6700-EXIT
010040* PASA NUM SALIDA A NUMERO.
010050        MOVE WS-NUM-SALIDA TO LDM-NUMERO
010060     END-IF
010070* PASA LINEA DET MTTO A LINEA REPORTE.
010080     MOVE LINEA-DET-MTTO TO LINEA-REPORTE.
010090* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
010100     WRITE LINEA-REPORTE.
010110* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
010120     ADD 1 TO WS-CTR-RECHAZADAS.
010130 3900-EXIT.
010140     EXIT.
010150
010160*---------------------------------------------------------------
010170* VALIDACION BASICA DE TARJETA (S-0410): ACTIVA, NO BLOQUEADA Y
010180* VENCIMIENTO POSTERIOR (ESTRICTO) A LA FECHA DE PROCESO. RECIBE
010190* EL INDICE DE LA TARJETA EN WS-IX.
010200*---------------------------------------------------------------
010210 6050-VALIDAR-BASICA.
010220* PASA 0 A SW TARJ VALIDA BAS.
010230     MOVE 0 TO WS-SW-TARJ-VALIDA-BAS.
010240* VERIFICA QUE LA TARJETA O EL USUARIO ESTE ACTIVO.
010250* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
010260     IF CT-ACTIVA(WS-IX) = 'Y'
010270        AND CT-BLOQUEADA(WS-IX) = 'N'
010280        AND CT-VENCIMIENTO(WS-IX) > WS-FECHA-PROCESO
010290* PASA 1 A SW TARJ VALIDA BAS.
010300        MOVE 1 TO WS-SW-TARJ-VALIDA-BAS
010310     END-IF.
010320 6050-EXIT.
010330     EXIT.
010340
010350*---------------------------------------------------------------
010360* BUSQUEDA DE TARJETA POR IDENTIFICADOR (BARRIDO LINEAL).
010370*---------------------------------------------------------------
010380 6100-BUSCAR-TARJETA-POR-ID.
010390* PASA 0 A SW ENCONTRADA.
010400     MOVE 0 TO WS-SW-ENCONTRADA.
010410* PASA 1 A IX.
010420     MOVE 1 TO WS-IX.
010430 6100-RECORRER.
010440* VERIFICA QUE EL BARRIDO NO HAYA SUPERADO EL FINAL DE LA TABLA.
010450* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
010460     IF WS-IX > WS-CANT-TARJETAS
010470* PASA 0 A IX.
010480        MOVE 0 TO WS-IX
010490* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010500        GO TO 6100-EXIT
010510     END-IF
010520* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
010530* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
010540     IF CT-ID(WS-IX) = MTTO-TARJ-ID
010550* PASA 1 A SW ENCONTRADA.
010560        MOVE 1 TO WS-SW-ENCONTRADA
010570* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010580        GO TO 6100-EXIT
010590     END-IF
010600* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
010610     ADD 1 TO WS-IX
010620* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
010630     GO TO 6100-RECORRER.
010640 6100-EXIT.
010650     EXIT.
010660
010670*---------------------------------------------------------------
010680* DETERMINACION DE ESTADO DE LA TARJETA APUNTADA POR WS-IX
010690* (S-0270): DADA DE BAJA / BLOQUEADA / VENCIDA / VIGENTE, MAS
010700* LOS DIAS QUE FALTAN PARA EL VENCIMIENTO (S-0385).
010710*---------------------------------------------------------------
010720 6000-DETERMINAR-ESTADO.                                          S0270JCA
010730* VERIFICA QUE LA TARJETA O EL USUARIO NO ESTE ACTIVO.
010740* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
010750     IF CT-ACTIVA(WS-IX) NOT = 'Y'
010760* FIJA ESTADO COD EN 'DEACTIVATED' PARA EL REGISTRO.
010770        MOVE 'DEACTIVATED' TO WS-ESTADO-COD
010780* FIJA ESTADO DESC EN 'Card deactivated' PARA EL REGISTRO.
010790        MOVE 'Card deactivated' TO WS-ESTADO-DESC
010800* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
010810* (VER LA VALIDACION INMEDIATA ANTERIOR).
010820     ELSE
010830* VERIFICA QUE LA TARJETA YA ESTE BLOQUEADA.
010840* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
010850        IF CT-BLOQUEADA(WS-IX) = 'Y'
010860* FIJA ESTADO COD EN 'BLOCKED' PARA EL REGISTRO.
010870           MOVE 'BLOCKED' TO WS-ESTADO-COD
010880* FIJA ESTADO DESC EN 'Card blocked' PARA EL REGISTRO.
010890           MOVE 'Card blocked' TO WS-ESTADO-DESC
010900* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
010910* ATIENDE EL CASO QUE LA PRUEBA ANTERIOR NO CUBRIO.
010920        ELSE
010930* VERIFICA QUE EL VENCIMIENTO SEA ANTERIOR A LA FECHA DE PROCESO.
010940* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
010950           IF CT-VENCIMIENTO(WS-IX) < WS-FECHA-PROCESO
010960* FIJA ESTADO COD EN 'EXPIRED' PARA EL REGISTRO.
010970              MOVE 'EXPIRED' TO WS-ESTADO-COD
010980* FIJA ESTADO DESC EN 'Card expired' PARA EL REGISTRO.
010990              MOVE 'Card expired' TO WS-ESTADO-DESC
011000* SI LA CONDICION ANTERIOR NO SE CUMPLE, SIGUE ESTE CAMINO.
011010* COMPLETA LA RAMA ALTERNATIVA DE LA DECISION ANTERIOR.
011020           ELSE
011030* FIJA ESTADO COD EN 'ACTIVE' PARA EL REGISTRO.
011040              MOVE 'ACTIVE' TO WS-ESTADO-COD
011050* FIJA ESTADO DESC EN 'Card active' PARA EL REGISTRO.
011060              MOVE 'Card active' TO WS-ESTADO-DESC
011070           END-IF
011080        END-IF
011090     END-IF
011100* INVOCA 6900-CALCULAR-DIAS-VENCIMIENTO: CALCULA LOS DIAS AL
011110* VENCIMIENTO DE LA TARJETA.
011120* RUTINA COMPARTIDA PARA NO DUPLICAR LA REGLA.
011130     PERFORM 6900-CALCULAR-DIAS-VENCIMIENTO THRU 6900-EXIT.
011140 6000-EXIT.
011150     EXIT.
011160
011170*---------------------------------------------------------------
011180* DIFERENCIA EN DIAS ENTRE EL VENCIMIENTO Y LA FECHA DE PROCESO
011190* (PUEDE SER NEGATIVA). NO USA FUNCIONES INTRINSECAS - CONVIERTE
011200* AMBAS FECHAS A UN SERIAL JULIANO Y RESTA.
011210*---------------------------------------------------------------
011220 6900-CALCULAR-DIAS-VENCIMIENTO.                                  S0385NBR
011230* PASA VENCIMIENTO A VTO NUEVO.
011240     MOVE CT-VENCIMIENTO(WS-IX) TO WS-VTO-NUEVO.
011250* PASA VN ANIO A JUL ANIO.
011260     MOVE WS-VN-ANIO TO WS-JUL-ANIO.
011270* PASA VN MES A JUL MES.
011280     MOVE WS-VN-MES  TO WS-JUL-MES.
011290* PASA VN DIA A JUL DIA.
011300     MOVE WS-VN-DIA  TO WS-JUL-DIA.
011310* INVOCA 6950-CALCULAR-JULIANO: CONVIERTE LA FECHA A JULIANO PARA
011320* PODER RESTAR DIAS.
011330* MANTIENE LA LOGICA EN UN SOLO LUGAR DEL PROGRAMA.
011340     PERFORM 6950-CALCULAR-JULIANO THRU 6950-EXIT.
011350* PASA JUL SERIAL A JUL SERIAL VTO.
011360     MOVE WS-JUL-SERIAL TO WS-JUL-SERIAL-VTO.
011370
011380* PASA FP ANIO A JUL ANIO.
011390     MOVE WS-FP-ANIO TO WS-JUL-ANIO.
011400* PASA FP MES A JUL MES.
011410     MOVE WS-FP-MES  TO WS-JUL-MES.
011420* PASA FP DIA A JUL DIA.
011430     MOVE WS-FP-DIA  TO WS-JUL-DIA.
011440* INVOCA 6950-CALCULAR-JULIANO: CONVIERTE LA FECHA A JULIANO PARA
011450* PODER RESTAR DIAS.
011460* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
011470     PERFORM 6950-CALCULAR-JULIANO THRU 6950-EXIT.
011480* PASA JUL SERIAL A JUL SERIAL PROC.
011490     MOVE WS-JUL-SERIAL TO WS-JUL-SERIAL-PROC.
011500
011510* CALCULA DIAS VENCE SEGUN LA FORMULA DE NEGOCIO VIGENTE.
011520* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
011530     COMPUTE WS-DIAS-VENCE =
011540             WS-JUL-SERIAL-VTO - WS-JUL-SERIAL-PROC.
011550 6900-EXIT.
011560     EXIT.
011570
011580*---------------------------------------------------------------
011590* SERIAL JULIANO (ORDINAL GREGORIANO) DE LA FECHA EN
011600* WS-JUL-ANIO/WS-JUL-MES/WS-JUL-DIA, DEVUELTO EN
011610* WS-JUL-SERIAL. FORMULA CLASICA DE DIAS-DESDE-EL-AÑO-1.
011620*---------------------------------------------------------------
011630 6950-CALCULAR-JULIANO.
011640* CALCULA JUL ANIO 1 SEGUN LA FORMULA DE NEGOCIO VIGENTE.
011650* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
011660     COMPUTE WS-JUL-ANIO-1 = WS-JUL-ANIO - 1.
011670     DIVIDE WS-JUL-ANIO-1 BY 4 GIVING WS-JUL-DIAS-4
011680            REMAINDER WS-JUL-RESTO-4.
011690     DIVIDE WS-JUL-ANIO-1 BY 100 GIVING WS-JUL-DIAS-100
011700            REMAINDER WS-JUL-RESTO-100.
011710     DIVIDE WS-JUL-ANIO-1 BY 400 GIVING WS-JUL-DIAS-400
011720            REMAINDER WS-JUL-RESTO-400.
011730
011740* PASA 0 A JUL BISIESTO.
011750     MOVE 0 TO WS-JUL-BISIESTO.
011760     DIVIDE WS-JUL-ANIO BY 4 GIVING WS-JUL-COCIENTE
011770            REMAINDER WS-JUL-RESTO-4.
011780* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
011790* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
011800     IF WS-JUL-RESTO-4 = 0
011810* PASA 1 A JUL BISIESTO.
011820        MOVE 1 TO WS-JUL-BISIESTO
011830        DIVIDE WS-JUL-ANIO BY 100 GIVING WS-JUL-COCIENTE
011840               REMAINDER WS-JUL-RESTO-100
011850* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
011860* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
011870        IF WS-JUL-RESTO-100 = 0
011880* PASA 0 A JUL BISIESTO.
011890           MOVE 0 TO WS-JUL-BISIESTO
011900           DIVIDE WS-JUL-ANIO BY 400 GIVING WS-JUL-COCIENTE
011910                  REMAINDER WS-JUL-RESTO-400
011920* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
011930* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
011940           IF WS-JUL-RESTO-400 = 0
011950* PASA 1 A JUL BISIESTO.
011960              MOVE 1 TO WS-JUL-BISIESTO
011970           END-IF
011980        END-IF
011990     END-IF
012000
012010* CALCULA JUL SERIAL SEGUN LA FORMULA DE NEGOCIO VIGENTE.
012020* EL RESULTADO ALIMENTA EL PASO SIGUIENTE DEL PROCESO.
012030     COMPUTE WS-JUL-SERIAL =
012040             WS-JUL-ANIO-1 * 365 + WS-JUL-DIAS-4 -
012050             WS-JUL-DIAS-100 + WS-JUL-DIAS-400 +
012060             WS-CUM-DIAS(WS-JUL-MES) + WS-JUL-DIA.
012070* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012080* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
012090     IF WS-JUL-ES-BISIESTO AND WS-JUL-MES > 2
012100* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
012110        ADD 1 TO WS-JUL-SERIAL
012120     END-IF.
012130 6950-EXIT.
012140     EXIT.
012150
012160*---------------------------------------------------------------
012170* ENMASCARADO DEL NUMERO DE TARJETA (S-0320). SI NO TIENE
012180* ENTRE 13 Y 19 DIGITOS, O CONTIENE UN CARACTER NO NUMERICO,
012190* SE DEVUELVE SIN CAMBIOS.
012200*---------------------------------------------------------------
012210 6700-ENMASCARAR-NUMERO.                                          S0320DPA
012220* PASA 1 A NUM VALIDA.
012230     MOVE 1 TO WS-NUM-VALIDA.
012240* PASA 0 A NUM LONGITUD.
012250     MOVE 0 TO WS-NUM-LONGITUD.
012260* PASA 1 A NUM POS.
012270     MOVE 1 TO WS-NUM-POS.
012280 6700-MEDIR.
012290* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012300* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
012310     IF WS-NUM-POS > 19
012320* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012330        GO TO 6700-VERIFICAR-RANGO
012340     END-IF
012350* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012360* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
012370     IF WS-NE-DIGITO(WS-NUM-POS) NOT = SPACE
012380* PASA NUM POS A NUM LONGITUD.
012390        MOVE WS-NUM-POS TO WS-NUM-LONGITUD
012400     END-IF
012410* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
012420     ADD 1 TO WS-NUM-POS
012430* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012440     GO TO 6700-MEDIR.
012450 6700-VERIFICAR-RANGO.
012460* VERIFICA QUE LA LONGITUD DEL NUMERO ESTE EN EL RANGO VALIDO
012470* (13-19).
012480* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
012490     IF WS-NUM-LONGITUD < 13 OR WS-NUM-LONGITUD > 19
012500* PASA 0 A NUM VALIDA.
012510        MOVE 0 TO WS-NUM-VALIDA
012520     END-IF
012530* PASA 1 A NUM POS.
012540     MOVE 1 TO WS-NUM-POS.
012550 6700-VERIFICAR-DIGITOS.
012560* VERIFICA QUE EL NUMERO YA HAYA SIDO DESCARTADO POR INVALIDO.
012570* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
012580     IF WS-NUM-NO-ES-VALIDA
012590* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012600        GO TO 6700-ARMAR
012610     END-IF
012620* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012630* ES UNA DE LAS VALIDACIONES OBLIGATORIAS DEL PROCESO.
012640     IF WS-NUM-POS > WS-NUM-LONGITUD
012650* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012660        GO TO 6700-ARMAR
012670     END-IF
012680* VERIFICA QUE EL CARACTER SEA UN DIGITO.
012690* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
012700     IF WS-NE-DIGITO(WS-NUM-POS) < '0' OR
012710        WS-NE-DIGITO(WS-NUM-POS) > '9'
012720* PASA 0 A NUM VALIDA.
012730        MOVE 0 TO WS-NUM-VALIDA
012740     END-IF
012750* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
012760     ADD 1 TO WS-NUM-POS
012770* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012780     GO TO 6700-VERIFICAR-DIGITOS.
012790 6700-ARMAR.
012800* PASA SPACES A NUM SALIDA.
012810     MOVE SPACES TO WS-NUM-SALIDA.
012820* VERIFICA QUE EL NUMERO YA HAYA SIDO DESCARTADO POR INVALIDO.
012830* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
012840     IF WS-NUM-NO-ES-VALIDA
012850* PASA NUM ENTRADA A NUM SALIDA.
012860        MOVE WS-NUM-ENTRADA TO WS-NUM-SALIDA
012870* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012880        GO TO 6700-EXIT
012890     END-IF
012900* PASA 1 A NUM POS.
012910     MOVE 1 TO WS-NUM-POS.
012920 6700-ENMASCARAR-POS.
012930* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
012940* SI FALLA ESTA PRUEBA, LA SOLICITUD NO SE ACEPTA.
012950     IF WS-NUM-POS > WS-NUM-LONGITUD - 4
012960* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
012970        GO TO 6700-COPIAR-ULTIMOS
012980     END-IF
012990* CARGA '*' EN NE DIGITO.
013000     MOVE '*' TO WS-NE-DIGITO(WS-NUM-POS)
013010* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013020     ADD 1 TO WS-NUM-POS
013030* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013040     GO TO 6700-ENMASCARAR-POS.
013050 6700-COPIAR-ULTIMOS.
013060* INVOCA 6710-AGRUPAR: FORMATEA EL NUMERO ENMASCARADO EN GRUPOS DE
013070* 4.
013080* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
013090     PERFORM 6710-AGRUPAR THRU 6710-EXIT.
013100 6700-EXIT.
013110     EXIT.
013120
013130 6710-AGRUPAR.
013140* PASA 1 A NUM POS.
013150     MOVE 1 TO WS-NUM-POS.
013160* PASA 0 A NUM POS SAL.
013170     MOVE 0 TO WS-NUM-POS-SAL.
013180* PASA SPACES A NUM SALIDA.
013190     MOVE SPACES TO WS-NUM-SALIDA.
013200 6710-COPIAR.
013210* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013220* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
013230     IF WS-NUM-POS > WS-NUM-LONGITUD
013240* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013250        GO TO 6710-EXIT
013260     END-IF
013270* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013280     ADD 1 TO WS-NUM-POS-SAL
013290* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
013300     MOVE WS-NE-DIGITO(WS-NUM-POS) TO
013310          WS-NUM-SALIDA(WS-NUM-POS-SAL:1)
013320     DIVIDE WS-NUM-POS BY 4 GIVING WS-NUM-DIV-COC
013330            REMAINDER WS-NUM-DIV-RES
013340* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
013350* CASO CONTRARIO, EL PROCESO CONTINUA POR LA RAMA DE RECHAZO.
013360     IF WS-NUM-DIV-RES = 0 AND WS-NUM-POS < WS-NUM-LONGITUD
013370* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013380        ADD 1 TO WS-NUM-POS-SAL
013390* MUEVE UN VALOR DE TRABAJO NECESARIO PARA EL PASO SIGUIENTE.
013400        MOVE SPACE TO WS-NUM-SALIDA(WS-NUM-POS-SAL:1)
013410     END-IF
013420* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
013430     ADD 1 TO WS-NUM-POS
013440* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
013450     GO TO 6710-COPIAR.
013460 6710-EXIT.
013470     EXIT.
013480
013490*---------------------------------------------------------------
013500* LINEA DE DETALLE DE UN MANTENIMIENTO ACEPTADO.
013510*---------------------------------------------------------------
013520 7000-ESCRIBIR-REPORTE-LINEA.
013530* PASA ID A TARJ ID.
013540     MOVE CT-ID(WS-IX) TO LDM-TARJ-ID.
013550* PASA NUMERO A NUM ENTRADA.
013560     MOVE CT-NUMERO(WS-IX) TO WS-NUM-ENTRADA.
013570* INVOCA 6700-ENMASCARAR-NUMERO: ENMASCARA EL NUMERO DE TARJETA
013580* PARA EL REPORTE.
013590* PASO NECESARIO ANTES DE SEGUIR CON EL TRAMITE.
013600     PERFORM 6700-ENMASCARAR-NUMERO THRU 6700-EXIT.
013610* PASA NUM SALIDA A NUMERO.
013620     MOVE WS-NUM-SALIDA TO LDM-NUMERO.
013630* PASA ESTADO COD A ESTADO.
013640     MOVE WS-ESTADO-COD TO LDM-ESTADO.
013650* PASA DIAS VENCE A DIAS.
013660     MOVE WS-DIAS-VENCE TO LDM-DIAS.
013670* PASA LINEA DET MTTO A LINEA REPORTE.
013680     MOVE LINEA-DET-MTTO TO LINEA-REPORTE.
013690* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
013700     WRITE LINEA-REPORTE.
013710 7000-EXIT.
013720     EXIT.
013730
013740 8000-CIERRE-DE-CORRIDA.
013750* INVOCA 8100-GRABAR-TARJETAS: REGRABA EL MAESTRO DE TARJETAS
013760* ACTUALIZADO.
013770* EVITA REPETIR EL MISMO CODIGO EN OTROS PARRAFOS.
013780     PERFORM 8100-GRABAR-TARJETAS THRU 8100-EXIT.
013790* PASA LINEA BLANCO A LINEA REPORTE.
013800     MOVE LINEA-BLANCO TO LINEA-REPORTE.
013810* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
013820     WRITE LINEA-REPORTE.
013830* CARGA 'MANTENIMIENTOS ACEPTADOS' EN ETIQUETA.
013840     MOVE 'MANTENIMIENTOS ACEPTADOS' TO LTOT-ETIQUETA.
013850* PASA CTR ACEPTADAS A CANT.
013860     MOVE WS-CTR-ACEPTADAS TO LTOT-CANT.
013870* PASA LINEA TOTALES A LINEA REPORTE.
013880     MOVE LINEA-TOTALES TO LINEA-REPORTE.
013890* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
013900     WRITE LINEA-REPORTE.
013910* CARGA 'MANTENIMIENTOS RECHAZADOS' EN ETIQUETA.
013920     MOVE 'MANTENIMIENTOS RECHAZADOS' TO LTOT-ETIQUETA.
013930* PASA CTR RECHAZADAS A CANT.
013940     MOVE WS-CTR-RECHAZADAS TO LTOT-CANT.
013950* PASA LINEA TOTALES A LINEA REPORTE.
013960     MOVE LINEA-TOTALES TO LINEA-REPORTE.
013970* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
013980     WRITE LINEA-REPORTE.
013990 8000-EXIT.
014000     EXIT.
014010
014020*---------------------------------------------------------------
014030* REGRABACION DEL PADRON DE TARJETAS CON LAS ALTAS Y CAMBIOS
014040* DE ESTADO YA APLICADOS EN LA TABLA.
014050*---------------------------------------------------------------
014060 8100-GRABAR-TARJETAS.
014070* PASA 1 A IX TARJ.
014080     MOVE 1 TO WS-IX-TARJ.
014090 8100-GRABAR-UNA.
014100* VERIFICA QUE SE CUMPLA LA CONDICION DE NEGOCIO INDICADA.
014110* DE NO CUMPLIRSE, SE SIGUE EL CAMINO ALTERNATIVO O SE RECHAZA.
014120     IF WS-IX-TARJ > WS-CANT-TARJETAS
014130* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
014140        GO TO 8100-EXIT
014150     END-IF
014160* PASA ID A ID.
014170     MOVE CT-ID(WS-IX-TARJ)          TO TARJSAL-ID
014180* PASA NUMERO A NUMERO.
014190     MOVE CT-NUMERO(WS-IX-TARJ)      TO TARJSAL-NUMERO
014200* PASA TITULAR A TITULAR.
014210     MOVE CT-TITULAR(WS-IX-TARJ)     TO TARJSAL-TITULAR
014220* PASA VENCIMIENTO A VENCIMIENTO.
014230     MOVE CT-VENCIMIENTO(WS-IX-TARJ) TO TARJSAL-VENCIMIENTO
014240* PASA TIPO A TIPO.
014250     MOVE CT-TIPO(WS-IX-TARJ)        TO TARJSAL-TIPO
014260* PASA MONEDA A MONEDA.
014270     MOVE CT-MONEDA(WS-IX-TARJ)      TO TARJSAL-MONEDA
014280* PASA SALDO A SALDO.
014290     MOVE CT-SALDO(WS-IX-TARJ)       TO TARJSAL-SALDO
014300* PASA LIMITE A LIMITE.
014310     MOVE CT-LIMITE(WS-IX-TARJ)      TO TARJSAL-LIMITE
014320* PASA ACTIVA A ACTIVA.
014330     MOVE CT-ACTIVA(WS-IX-TARJ)      TO TARJSAL-ACTIVA
014340* PASA BLOQUEADA A BLOQUEADA.
014350     MOVE CT-BLOQUEADA(WS-IX-TARJ)   TO TARJSAL-BLOQUEADA
014360* PASA USUARIO ID A USUARIO ID.
014370     MOVE CT-USUARIO-ID(WS-IX-TARJ)  TO TARJSAL-USUARIO-ID
014380* ESCRIBE LA LINEA O EL REGISTRO DE SALIDA.
014390     WRITE TARJ-REG-SAL
014400* ACUMULA EL TOTAL DE CONTROL PARA EL RESUMEN FINAL.
014410     ADD 1 TO WS-IX-TARJ
014420* CONTINUA EL BARRIDO O SALE DEL PARRAFO SEGUN CORRESPONDA.
014430     GO TO 8100-GRABAR-UNA.
014440 8100-EXIT.
014450     EXIT.
014460
014470 9000-FINAL.
014480* CIERRA EL ARCHIVO AL TERMINAR LA CORRIDA.
014490     CLOSE TARJETAS
014500           USUARIOS
014510           SOLICITUD-MTTO
014520           TARJETAS-SALIDA
014530           REPORTE.
014540 9000-EXIT.
014550     EXIT.
014560
014570 END PROGRAM TARJMTTO.
